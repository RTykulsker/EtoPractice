000100******************************************************************
000200*    COPYBOOK   ETOREFR                                          *
000300*    REGISTRO DE REFERENCIA (CLAVE DE RESPUESTAS) POR EJERCICIO  *
000400*                                                                *
000500*    UN SOLO REGISTRO ES LEIDO POR CORRIDA DE CALIFICACION.      *
000600*    TRAE EL TIPO DE FORMULARIO ESPERADO, EL ID DE EJERCICIO Y   *
000700*    LA MISMA TABLA DE 20 CASILLAS QUE REG-MENSAJE, CON LOS      *
000800*    VALORES CORRECTOS CONTRA LOS QUE SE COMPARA CADA MENSAJE.   *
000900******************************************************************
001000 01  REG-REFERENCIA.
001100     02  REF-TIPO                   PIC X(12).
001200     02  REF-ID-EJERCICIO           PIC X(12).
001300     02  REF-FECHA-EJERCICIO        PIC X(10).
001400     02  REF-DATOS-FORM.
001500         03  REF-CASILLA            PIC X(40) OCCURS 20 TIMES.
001600     02  FILLER                     PIC X(06).
001700*
001800******************************************************************
001900*    VISTA ICS-213 DE REFERENCIA                                  *
002000******************************************************************
002100 01  RFC213-DATOS-FORM REDEFINES REF-DATOS-FORM.
002200     02  RFC213-ASUNTO              PIC X(40).
002300     02  RFC213-LATITUD-FORM        PIC X(40).
002400     02  RFC213-LONGITUD-FORM       PIC X(40).
002500     02  RFC213-ORGANIZACION        PIC X(40).
002600     02  RFC213-BANDERA-EJERCICIO   PIC X(40).
002700     02  RFC213-NOMBRE-INCIDENTE    PIC X(40).
002800     02  RFC213-FORM-PARA           PIC X(40).
002900     02  RFC213-FORM-DE             PIC X(40).
003000     02  RFC213-FORM-ASUNTO         PIC X(40).
003100     02  RFC213-FORM-FECHA-HORA     PIC X(40).
003200     02  RFC213-MENSAJE-TEXTO       PIC X(40).
003300     02  RFC213-APROBADO-POR        PIC X(40).
003400     02  RFC213-PUESTO-TITULO       PIC X(40).
003500     02  FILLER                     PIC X(40) OCCURS 7 TIMES.
003600*
003700******************************************************************
003800*    VISTA ICS-213-RR DE REFERENCIA                                *
003900******************************************************************
004000 01  RFCRR-DATOS-FORM REDEFINES REF-DATOS-FORM.
004100     02  RFCRR-ASUNTO               PIC X(40).
004200     02  RFCRR-ORGANIZACION         PIC X(40).
004300     02  RFCRR-NOMBRE-INCIDENTE     PIC X(40).
004400     02  RFCRR-FECHA-HORA-ACTIVID   PIC X(40).
004500     02  RFCRR-NUMERO-SOLICITUD     PIC X(40).
004600     02  RFCRR-LUGAR-ENTREGA        PIC X(40).
004700     02  RFCRR-SUSTITUTOS           PIC X(40).
004800     02  RFCRR-SOLICITADO-POR       PIC X(40).
004900     02  RFCRR-PRIORIDAD            PIC X(40).
005000     02  RFCRR-APROBADO-POR         PIC X(40).
005100*        BLOQUE LOGISTICO/FINANCIERO - CLAVE DE RESPUESTAS; DEBE
005110*        VENIR VACIO, DESGLOSADO CAMPO POR CAMPO (3 CASILLAS).
005120     02  RFCRR-BLOQUE-LOG-FINANZAS.
005130         03  RFCRR-LF-NUMERO-ORDEN      PIC X(08).
005140         03  RFCRR-LF-TELEFONO-PROVEE   PIC X(12).
005150         03  RFCRR-LF-NOMBRE-PROVEE     PIC X(14).
005160         03  RFCRR-LF-POC-PROVEE        PIC X(10).
005170         03  RFCRR-LF-NOTAS-SUMINISTRO  PIC X(14).
005180         03  RFCRR-LF-AUTORIZADOR-LOG   PIC X(10).
005190         03  RFCRR-LF-FECHA-HORA-LOG    PIC X(10).
005200         03  RFCRR-LF-ORDENADO-POR      PIC X(10).
005210         03  RFCRR-LF-COMENTARIOS-FIN   PIC X(12).
005220         03  RFCRR-LF-NOMBRE-FINANZAS   PIC X(10).
005230         03  RFCRR-LF-FECHA-HORA-FIN    PIC X(10).
005240     02  RFCRR-LINEA-PEDIDO OCCURS 7 TIMES
005300                            INDEXED BY RFCRR-IDX.
005400         03  RFCRR-LIN-CANTIDAD     PIC X(04).
005500         03  RFCRR-LIN-TIPO         PIC X(04).
005600         03  RFCRR-LIN-CLASE        PIC X(04).
005700         03  RFCRR-LIN-ITEM         PIC X(14).
005800         03  RFCRR-LIN-FECHA-HORA   PIC X(14).
006000*
006100******************************************************************
006200*    VISTA ICS-205 DE REFERENCIA                                   *
006300******************************************************************
006400 01  RFC205-DATOS-FORM REDEFINES REF-DATOS-FORM.
006500     02  RFC205-ASUNTO              PIC X(40).
006600     02  RFC205-ORGANIZACION        PIC X(40).
006700     02  RFC205-NOMBRE-INCIDENTE    PIC X(40).
006800     02  RFC205-FECHA-HORA-PREP     PIC X(40).
006900     02  RFC205-PERIODO-DESDE-FECHA PIC X(40).
007000     02  RFC205-PERIODO-HASTA-FECHA PIC X(40).
007100     02  RFC205-PERIODO-DESDE-HORA  PIC X(40).
007200     02  RFC205-PERIODO-HASTA-HORA  PIC X(40).
007300     02  RFC205-INSTRUCCIONES-ESP   PIC X(40).
007400     02  RFC205-APROBADO-POR        PIC X(40).
007500     02  RFC205-APROBADO-FECHA-HORA PIC X(40).
007600     02  RFC205-PAGINA-IAP          PIC X(40).
007700     02  RFC205-CANAL OCCURS 4 TIMES INDEXED BY RFC205-IDX.
007710         03  RFC205-CAN-ZONA-GRUPO  PIC X(04).
007800         03  RFC205-CAN-NUMERO      PIC X(04).
007900         03  RFC205-CAN-FUNCION     PIC X(08).
008000         03  RFC205-CAN-NOMBRE      PIC X(08).
008100         03  RFC205-CAN-ASIGNACION  PIC X(08).
008200         03  RFC205-CAN-RX-FREQ     PIC X(07).
008300         03  RFC205-CAN-RX-NW       PIC X(03).
008400         03  RFC205-CAN-RX-TONO     PIC X(05).
008500         03  RFC205-CAN-TX-FREQ     PIC X(07).
008600         03  RFC205-CAN-TX-NW       PIC X(03).
008700         03  RFC205-CAN-TX-TONO     PIC X(05).
008800         03  RFC205-CAN-MODO        PIC X(04).
008900         03  RFC205-CAN-COMENTARIO  PIC X(14).
009000*
009100******************************************************************
009200*    VISTA HICS-259 DE REFERENCIA                                  *
009300******************************************************************
009400 01  RFH259-DATOS-FORM REDEFINES REF-DATOS-FORM.
009500     02  RFH259-ASUNTO              PIC X(40).
009600     02  RFH259-NOMBRE-INCIDENTE    PIC X(40).
009700     02  RFH259-FECHA-HORA-FORM     PIC X(40).
009800     02  RFH259-NUMERO-PERIODO      PIC X(40).
009900     02  RFH259-PERIODO-DESDE       PIC X(40).
010000     02  RFH259-PERIODO-HASTA       PIC X(40).
010100     02  RFH259-GERENTE-SEGUIM      PIC X(40).
010200     02  RFH259-NOMBRE-INSTALACION  PIC X(40).
010300     02  RFH259-CATEGORIA OCCURS 4 TIMES INDEXED BY RFH259-IDX.
010400         03  RFH259-CAT-ADULTOS     PIC X(02).
010500         03  RFH259-CAT-PEDIATRICO  PIC X(02).
010600         03  RFH259-CAT-COMENTARIO  PIC X(30).
010700         03  FILLER                 PIC X(06).
010800     02  FILLER                     PIC X(40) OCCURS 8 TIMES.
010900*
011000******************************************************************
011100*    VISTA FSR DE REFERENCIA                                       *
011200******************************************************************
011300 01  RFFSR-DATOS-FORM REDEFINES REF-DATOS-FORM.
011400     02  RFFSR-ASUNTO               PIC X(40).
011500     02  RFFSR-ORGANIZACION         PIC X(40).
011600     02  RFFSR-PRECEDENCIA          PIC X(40).
011700     02  RFFSR-FECHA-HORA-FORM      PIC X(40).
011800     02  RFFSR-NUMERO-TAREA         PIC X(40).
011900     02  RFFSR-NECESIDAD-EMERGENTE  PIC X(40).
012000     02  RFFSR-CIUDAD               PIC X(40).
012100     02  RFFSR-CONDADO              PIC X(40).
012200     02  RFFSR-TERRITORIO           PIC X(40).
012300     02  RFFSR-LATITUD-FORM         PIC X(40).
012400     02  RFFSR-LONGITUD-FORM        PIC X(40).
012500     02  RFFSR-COMENTARIOS-ADIC     PIC X(40).
012600     02  RFFSR-PUNTO-CONTACTO       PIC X(40).
012700     02  RFFSR-SERVICIO OCCURS 14 TIMES INDEXED BY RFFSR-IDX.
012800         03  RFFSR-SVC-ESTADO       PIC X(03).
012900         03  RFFSR-SVC-COMENTARIO   PIC X(09).
013000     02  FILLER                     PIC X(112).
