000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    ETOGRD.
000300 AUTHOR.                        R MIRANDA.
000400 INSTALLATION.                  ETO-ARES DISTRICT BATCH CENTER.
000500 DATE-WRITTEN.                  04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.                      UNCLASSIFIED - EXERCISE TRAFFIC.
000800******************************************************************
000900*                  C A M B I O S   A L   P R O G R A M A          *
001000******************************************************************
001100* 04/02/91  RMM  TK-4404  PRIMERA VERSION. CALIFICA MENSAJES     *
001200*                         ICS-213 CONTRA LA CLAVE DE RESPUESTAS. *
001300* 12/11/91  RMM  TK-4470  SE AGREGA FORMULARIO ICS-213-RR Y LAS  *
001400*                         LINEAS DE PEDIDO DE RECURSOS.          *
001500* 05/06/92  LTV  TK-4580  SE AGREGA FORMULARIO ICS-205 (PLAN DE  *
001600*                         COMUNICACIONES) CON SUS CANALES.       *
001700* 02/18/94  LTV  TK-4760  SE AGREGA FORMULARIO HICS-259          *
001800*                         (RESUMEN DE VICTIMAS).                 *
001900* 08/09/95  LTV  TK-4900  SE AGREGA FORMULARIO DE SITUACION DE   *
002000*                         CAMPO (FSR) Y SUS SERVICIOS.           *
002100* 01/25/99  CDH  TK-5212  REVISION DEL AMBIENTE 2000 - NINGUN    *
002200*                         CAMPO DE FECHA DE ESTE PROGRAMA         *
002300*                         TRUNCABA EL ANIO, SE DEJA CONSTANCIA.  *
002400* 06/14/01  CDH  TK-5298  SE AGREGA HISTOGRAMA DE DIAS-DESPUES-  *
002500*                         DE-ABRIR AL REPORTE AGREGADO.          *
002600* 03/03/05  PQR  TK-5480  SE AGREGA TEXTO "PERFECT MESSAGE!"     *
002700*                         CUANDO NO HUBO OBSERVACIONES.          *
002800* 10/21/09  PQR  TK-5630  SE CORRIGE CONTEO DE PARTICIPANTES     *
002900*                         UNICOS EN EL REPORTE AGREGADO.         *
003000* 05/19/14  JOM  TK-5947  REESCRITURA MAYOR PEDIDA POR EL        *
003100*                         COORDINADOR DE DISTRITO: EL DESPACHO   *
003200*                         AHORA RESPETA MSG-TIPO (SE SALTA TODO  *
003300*                         MENSAJE QUE NO SEA DEL TIPO ESPERADO,  *
003400*                         NO SE CUENTA NI SE ESCRIBE RETROAL);   *
003500*                         SE MUEVE EL CALL A ETOCALR A LA CARGA  *
003600*                         DE LA CLAVE (UNA SOLA VEZ POR CORRIDA, *
003700*                         YA NO POR MENSAJE) Y SE CORRIGE UN     *
003800*                         MOVE QUE PISABA LA FECHA DE EJERCICIO  *
003900*                         CON EL ID DE EJERCICIO DEL MENSAJE.    *
004000* 05/27/14  JOM  TK-5947  SE AGREGAN LOS CHEQUEOS REALES DE      *
004100*                         CASILLA REQUERIDA Y CASILLAS VETADAS   *
004200*                         DEL TO/CC, Y EL RANGO DE LATITUD Y     *
004300*                         LONGITUD DEL SOBRE (CON RESPALDO 0/0). *
004400* 06/03/14  JOM  TK-5947  SE AGREGAN LOS COMPARADORES GENERICOS  *
004500*                         DE INICIO, VACIO, PRESENTE Y NUMERICO, *
004600*                         CON SU TABLA DE CONTADORES POR CHEQUEO *
004700*                         PARA EL DETALLE DEL REPORTE AGREGADO.  *
004800* 06/10/14  JOM  TK-5947  SE COMPLETAN LOS CHEQUEOS DE CAMPO DE  *
004900*                         LOS CINCO FORMULARIOS SEGUN LA CLAVE   *
005000*                         DE RESPUESTAS VIGENTE.                 *
005100* 06/16/14  JOM  TK-5947  SE AGREGA HISTOGRAMA DE CANTIDAD DE    *
005200*                         OBSERVACIONES POR MENSAJE, ORDENADO    *
005300*                         DESCENDENTE IGUAL QUE EL DE DIAS, Y    *
005400*                         LOS PORCENTAJES DEL REPORTE AGREGADO.  *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS LETRAS-S-N   IS "S" "N"
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 IS SW-DEPURACION.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400******************************************************************
006500*              A R C H I V O S   D E   E N T R A D A              *
006600******************************************************************
006700     SELECT MENSAJES ASSIGN     TO MENSAJES
006800            ORGANIZATION        IS SEQUENTIAL
006900            FILE STATUS         IS FS-MENSAJES.
007000     SELECT REFEREN  ASSIGN     TO REFEREN
007100            ORGANIZATION        IS SEQUENTIAL
007200            FILE STATUS         IS FS-REFEREN.
007300******************************************************************
007400*              A R C H I V O S   D E   S A L I D A                *
007500******************************************************************
007600     SELECT RETROAL  ASSIGN     TO RETROAL
007700            ORGANIZATION        IS SEQUENTIAL
007800            FILE STATUS         IS FS-RETROAL.
007900     SELECT LISTADO  ASSIGN     TO LISTADO
008000            ORGANIZATION        IS SEQUENTIAL
008100            FILE STATUS         IS FS-LISTADO.
008200******************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500*1 -->MENSAJES DE PRACTICA A CALIFICAR, UNO POR UNO
008600 FD  MENSAJES.
008700     COPY ETOMSGR.
008800*2 -->CLAVE DE RESPUESTAS DEL EJERCICIO (UN SOLO REGISTRO)
008900 FD  REFEREN.
009000     COPY ETOREFR.
009100*3 -->RETROALIMENTACION POR MENSAJE, PARA ENVIO AL OPERADOR
009200 FD  RETROAL.
009300 01  REG-RETROAL.
009400     02  FBK-REMITENTE              PIC X(10).
009500     02  FBK-ID-MENSAJE             PIC X(12).
009600     02  FBK-LATITUD                PIC S9(03)V9(06)
009700                                     SIGN LEADING SEPARATE.
009800     02  FBK-LONGITUD               PIC S9(03)V9(06)
009900                                     SIGN LEADING SEPARATE.
010000     02  FBK-CUENTA-OBSERVACIONES   PIC 9(04).
010100     02  FBK-TEXTO-RETROAL          PIC X(200).
010200     02  FILLER                     PIC X(04).
010300*4 -->LISTADO IMPRESO DE RESULTADOS AGREGADOS, 80 COLUMNAS
010400 FD  LISTADO.
010500 01  REG-LISTADO                    PIC X(80).
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*               C A M P O S   D E   T R A B A J O                *
011000******************************************************************
011100     77  WKS-IDX                    PIC 9(02) COMP VALUE ZEROS.
011200 01  WKS-CAMPOS-DE-TRABAJO.
011300     02  WKS-PROGRAMA               PIC X(08) VALUE "ETOGRD".
011400     02  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
011500         88 WKS-END-MENSAJES                      VALUE 1.
011600     02  WKS-MODO-LEGADO            PIC X(01) VALUE "N".
011700     02  WKS-TIPO-REFERENCIA        PIC X(12) VALUE SPACES.
011800     02  WKS-CUENTA-OBSERVACIONES   PIC 9(04) COMP VALUE ZEROS.
011900     02  WKS-TEXTO-RETROAL          PIC X(200) VALUE SPACES.
012000     02  WKS-POS-TEXTO              PIC 9(03) COMP VALUE ZEROS.
012100     02  WKS-SW-IGUAL               PIC X(01) VALUE "N".
012200         88 WKS-CAMPOS-IGUALES                    VALUE "S".
012300     02  WKS-SW-COMENTARIO-SVC      PIC X(01) VALUE "N".
012400         88 WKS-EXIGE-COMENTARIO-SVC             VALUE "S".
012500     02  FILLER                     PIC X(04).
012600*        AREA GENERICA DE COMPARACION COMPARTIDA POR LOS CINCO
012700*        CHEQUEOS DE FORMULARIO - EL PARRAFO 2055 LA CONSULTA.
012800 01  WKS-AREA-COMPARACION.
012900     02  WKS-ETIQUETA-CAMPO         PIC X(40) VALUE SPACES.
013000     02  WKS-CAMPO-MENSAJE          PIC X(40) VALUE SPACES.
013100     02  WKS-CAMPO-REFERENCIA       PIC X(40) VALUE SPACES.
013200     02  FILLER                     PIC X(06).
013300******************************************************************
013400*    A R E A   D E L   C A L C U L O   D E L   L A R G O          *
013500*    (RECORTA ESPACIOS A LA DERECHA, PARA LOS CHEQUEOS "INICIA   *
013600*    CON" - NO HAY FUNCION INTRINSECA EN ESTE COMPILADOR).       *
013700******************************************************************
013800 01  WKS-AREA-LARGO.
013900     02  WKS-LARGO-TEXTO            PIC X(40) VALUE SPACES.
014000     02  WKS-LARGO-RESULTADO        PIC 9(02) COMP VALUE ZEROS.
014100     02  FILLER                     PIC X(04).
014200******************************************************************
014300*    A R E A   D E   S U B C A D E N A S                          *
014400*    USADA PARA VERIFICAR QUE LA CASILLA DE CORREO (TO/CC) DEL    *
014500*    SOBRE TRAIGA LA DIRECCION DE LA SECCION Y NO TRAIGA NINGUNA  *
014600*    DIRECCION VETADA DE OTRO DISTRITO.                           *
014700******************************************************************
014800 01  WKS-AREA-SUBCADENA.
014900     02  WKS-SUB-CADENA             PIC X(120) VALUE SPACES.
015000     02  WKS-SUB-PATRON             PIC X(24)  VALUE SPACES.
015100     02  WKS-SUB-LARGO-CADENA       PIC 9(03) COMP VALUE 120.
015200     02  WKS-SUB-LARGO-PATRON       PIC 9(02) COMP VALUE ZEROS.
015300     02  WKS-SUB-POS                PIC 9(03) COMP VALUE ZEROS.
015400     02  WKS-SUB-POS-MAXIMA         PIC 9(03) COMP VALUE ZEROS.
015500     02  WKS-SUB-FUE-ENCONTRADA     PIC X(01) VALUE "N".
015600         88 WKS-SUB-ENCONTRADA                 VALUE "S".
015700     02  FILLER                     PIC X(04).
015800 01  WKS-DIRECCION-REQUERIDA        PIC X(24)
015900                            VALUE "ETO-PRACTICE@WINLINK.ORG".
016000*        CASILLAS DE CORREO VETADAS: CADA DISTRITO TIENE SU
016100*        PROPIA DIRECCION DE PRACTICA, Y EL OPERADOR QUE MANDA
016200*        SU MENSAJE A LA CASILLA DE OTRO DISTRITO NO DEBE HABER
016300*        CALIFICADO AQUI.
016400 01  WKS-DIRECCIONES-VETADAS-VALS.
016500     02  FILLER PIC X(24) VALUE "ETO-01@WINLINK.ORG".
016600     02  FILLER PIC X(24) VALUE "ETO-02@WINLINK.ORG".
016700     02  FILLER PIC X(24) VALUE "ETO-03@WINLINK.ORG".
016800     02  FILLER PIC X(24) VALUE "ETO-04@WINLINK.ORG".
016900     02  FILLER PIC X(24) VALUE "ETO-05@WINLINK.ORG".
017000     02  FILLER PIC X(24) VALUE "ETO-06@WINLINK.ORG".
017100     02  FILLER PIC X(24) VALUE "ETO-07@WINLINK.ORG".
017200     02  FILLER PIC X(24) VALUE "ETO-08@WINLINK.ORG".
017300     02  FILLER PIC X(24) VALUE "ETO-09@WINLINK.ORG".
017400     02  FILLER PIC X(24) VALUE "ETO-10@WINLINK.ORG".
017500     02  FILLER PIC X(24) VALUE "ETO-BK@WINLINK.ORG".
017600     02  FILLER PIC X(24) VALUE "ETO-CAN@WINLINK.ORG".
017700     02  FILLER PIC X(24) VALUE "ETO-DX@WINLINK.ORG".
017800 01  WKS-DIRECCIONES-VETADAS REDEFINES WKS-DIRECCIONES-VETADAS-VALS.
017900     02  WKS-DIR-VETADA             PIC X(24) OCCURS 13 TIMES.
018000 01  WKS-AREA-VETADAS.
018100     02  WKS-VET-IDX                PIC 9(02) COMP VALUE ZEROS.
018200     02  WKS-VET-SW                 PIC X(01) VALUE "N".
018300         88 WKS-VET-ENCONTRADA                 VALUE "S".
018400     02  FILLER                     PIC X(04).
018500******************************************************************
018600*    A R E A   D E   C O N V E R S I O N   N U M E R I C A        *
018700*    CONVIERTE UNA CASILLA DE TEXTO DE 40 POSICIONES A UN VALOR   *
018800*    NUMERICO, CARACTER POR CARACTER (SIN FUNCIONES INTRINSECAS), *
018900*    PARA LOS CHEQUEOS "NUMERICAMENTE IGUAL" CONTRA LA CLAVE.     *
019000******************************************************************
019100 01  WKS-AREA-NUMERICA.
019200     02  WKS-NUM-TEXTO              PIC X(40) VALUE SPACES.
019300     02  WKS-NUM-LARGO              PIC 9(02) COMP VALUE 40.
019400     02  WKS-NUM-POS                PIC 9(02) COMP VALUE ZEROS.
019500     02  WKS-NUM-CARACTER           PIC X(01) VALUE SPACE.
019600     02  WKS-NUM-DIGITO             PIC 9(01) COMP VALUE ZEROS.
019700     02  WKS-NUM-ACUMULADOR         PIC S9(09) COMP VALUE ZEROS.
019800     02  WKS-NUM-ESCALA             PIC 9(01) COMP VALUE ZEROS.
019900     02  WKS-NUM-SW-NEGATIVO        PIC X(01) VALUE "N".
020000         88 WKS-NUM-ES-NEGATIVO                 VALUE "S".
020100     02  WKS-NUM-SW-DECIMAL         PIC X(01) VALUE "N".
020200         88 WKS-NUM-EN-DECIMAL                  VALUE "S".
020300     02  WKS-NUM-RESULTADO          PIC S9(05)V9(06) COMP
020400                                     VALUE ZEROS.
020500     02  WKS-NUM-VALOR-MSG          PIC S9(05)V9(06) COMP
020600                                     VALUE ZEROS.
020700     02  WKS-NUM-VALOR-REF          PIC S9(05)V9(06) COMP
020800                                     VALUE ZEROS.
020900     02  FILLER                     PIC X(04).
021000*        UBICACION DE FORMULARIO (ICS-213 Y FSR TRAEN LATITUD Y
021100*        LONGITUD COMO CASILLAS DE TEXTO DENTRO DEL FORMULARIO,
021200*        DISTINTAS DE MSG-LATITUD/MSG-LONGITUD DEL SOBRE).
021300 01  WKS-AREA-UBICACION-FORM.
021400     02  WKS-UBF-LATITUD-TEXTO      PIC X(40) VALUE SPACES.
021500     02  WKS-UBF-LONGITUD-TEXTO     PIC X(40) VALUE SPACES.
021600     02  WKS-UBF-LATITUD            PIC S9(05)V9(06) COMP
021700                                     VALUE ZEROS.
021800     02  WKS-UBF-LONGITUD           PIC S9(05)V9(06) COMP
021900                                     VALUE ZEROS.
022000     02  FILLER                     PIC X(04).
022100*        UBICACION EFECTIVA DEL SOBRE, CON RESPALDO 0/0 CUANDO
022200*        LA LATITUD/LONGITUD RECIBIDA NO ES VALIDA - ES LO QUE
022300*        SE GRABA EN LA RETROALIMENTACION, NO EL DATO CRUDO.
022400 01  WKS-AREA-UBICACION-SOBRE.
022500     02  WKS-LATITUD-EFECTIVA       PIC S9(03)V9(06)
022600                                     SIGN LEADING SEPARATE.
022700     02  WKS-LONGITUD-EFECTIVA      PIC S9(03)V9(06)
022800                                     SIGN LEADING SEPARATE.
022900     02  FILLER                     PIC X(04).
023000******************************************************************
023100*        T A B L A   D E   P A R T I C I P A N T E S   U N I C O S*
023200******************************************************************
023300 01  WKS-TABLA-PARTICIPANTES.
023400     02  WKS-TAB-PART-LONG          PIC 9(04) COMP VALUE ZEROS.
023500     02  WKS-DATOS-PARTICIPANTE OCCURS 1 TO 2000 TIMES
023600                                DEPENDING ON WKS-TAB-PART-LONG
023700                                INDEXED BY WKS-PART-IDX.
023800         03  WKS-PART-INDICATIVO    PIC X(10).
023900         03  FILLER                 PIC X(02).
024000******************************************************************
024100*   T A B L A   D E   C O N T A D O R E S   P O R   C H E Q U E O *
024200*   UNA ENTRADA POR ETIQUETA DE CHEQUEO (COMUN O DE FORMULARIO), *
024300*   PARA EL DETALLE DEL REPORTE AGREGADO (CORRECTOS/INCORRECTOS).*
024400******************************************************************
024500 01  WKS-TABLA-CHEQUEOS.
024600     02  WKS-TAB-CHQ-LONG           PIC 9(02) COMP VALUE ZEROS.
024700     02  WKS-DATOS-CHEQUEO OCCURS 1 TO 40 TIMES
024800                           DEPENDING ON WKS-TAB-CHQ-LONG
024900                           INDEXED BY WKS-CHQ-IDX.
025000         03  WKS-CHQ-ETIQUETA       PIC X(40).
025100         03  WKS-CHQ-CORRECTOS      PIC 9(07) COMP.
025200         03  WKS-CHQ-INCORRECTOS    PIC 9(07) COMP.
025300******************************************************************
025400*   T A B L A   D E L   H I S T O G R A M A   D E   F E E D B A C K *
025500*   UNA ENTRADA POR VALOR DISTINTO DE CUENTA-DE-OBSERVACIONES,   *
025600*   ACUMULADA MENSAJE A MENSAJE Y ORDENADA AL FINAL (PARRAFO     *
025700*   3041) JUNTO CON EL HISTOGRAMA DE DIAS-DESPUES-DE-ABRIR.      *
025800******************************************************************
025900 01  WKS-TABLA-FEEDBACK.
026000     02  WKS-TAB-FBK-LONG           PIC 9(03) COMP VALUE ZEROS.
026100     02  WKS-DATOS-FEEDBACK OCCURS 1 TO 100 TIMES
026200                            DEPENDING ON WKS-TAB-FBK-LONG
026300                            INDEXED BY WKS-FBK-IDX.
026400         03  WKS-FBK-VALOR          PIC 9(04) COMP.
026500         03  WKS-FBK-CONTADOR       PIC 9(07) COMP.
026600******************************************************************
026700*   T A B L A   D E   O R D E N   D E S C E N D E N T E           *
026800*   MECANISMO GENERICO DE BURBUJA DESCENDENTE, CARGADO UNA VEZ   *
026900*   DESDE EL HISTOGRAMA DE DIAS Y OTRA DESDE EL DE FEEDBACK       *
027000*   (PARRAFOS 3041/3042) Y REUTILIZADO PARA AMBOS.                *
027100******************************************************************
027200 01  WKS-TABLA-ORDEN.
027300     02  WKS-ORD-LONG               PIC 9(03) COMP VALUE ZEROS.
027400     02  WKS-DATOS-ORDEN OCCURS 1 TO 100 TIMES
027500                         DEPENDING ON WKS-ORD-LONG
027600                         INDEXED BY WKS-ORD-IDX WKS-ORD-JDX.
027700         03  WKS-ORD-ETIQUETA       PIC X(20).
027800         03  WKS-ORD-CONTADOR       PIC 9(07) COMP.
027900 01  WKS-ORD-TEMPORAL.
028000     02  WKS-ORDT-ETIQUETA          PIC X(20) VALUE SPACES.
028100     02  WKS-ORDT-CONTADOR          PIC 9(07) COMP VALUE ZEROS.
028200 01  WKS-ORD-SW-CAMBIO               PIC X(01) VALUE "N".
028300     88 WKS-ORD-HUBO-CAMBIO                     VALUE "S".
028400 01  WKS-ORD-VALOR-EDIT              PIC ZZZ9.
028500******************************************************************
028600*        C O N T A D O R E S   D E L   R E P O R T E              *
028700******************************************************************
028800 01  WKS-CONTADORES-REPORTE.
028900     02  WKS-TOTAL-MENSAJES         PIC 9(07) COMP VALUE ZEROS.
029000     02  WKS-TOTAL-CORRECTOS        PIC 9(07) COMP VALUE ZEROS.
029100     02  WKS-TOTAL-INCORRECTOS      PIC 9(07) COMP VALUE ZEROS.
029200     02  WKS-TOTAL-PARTICIPANTES    PIC 9(05) COMP VALUE ZEROS.
029300     02  WKS-TOTAL-PERFECTOS        PIC 9(07) COMP VALUE ZEROS.
029400*        HISTOGRAMA DE DIAS TRANSCURRIDOS DESDE LA APERTURA DE
029500*        LA VENTANA (CASILLAS 1-7 = DIAS 0-6)
029600     02  WKS-HISTOGRAMA-DIAS        PIC 9(07) COMP
029700                                     OCCURS 7 TIMES.
029800     02  WKS-PCT-OK-COMP            PIC S9(03)V9(02) COMP
029900                                     VALUE ZEROS.
030000     02  WKS-PCT-NOK-COMP           PIC S9(03)V9(02) COMP
030100                                     VALUE ZEROS.
030200     02  FILLER                     PIC X(04).
030300*        VISTA DE DEPURACION DEL HISTOGRAMA
030400 01  WKS-HISTOGRAMA-DIAS-EDIT REDEFINES WKS-CONTADORES-REPORTE.
030500     02  FILLER                     PIC X(30).
030600     02  WKS-HDE-DIAS               PIC 9(07) OCCURS 7 TIMES.
030700     02  FILLER                     PIC X(13).
030800 01  WKS-PCT-OK-EDIT                 PIC ZZ9.99.
030900 01  WKS-PCT-NOK-EDIT                PIC ZZ9.99.
031000******************************************************************
031100*      L I N K A G E   A L   R U T I N A   D E   F E C H A        *
031200******************************************************************
031300 01  WKS-AREA-CALENDARIO.
031400     02  WKS-CAL-FECHA-EJERCICIO    PIC X(10).
031500     02  WKS-CAL-MODO-LEGADO        PIC X(01).
031600     02  WKS-CAL-ORDINAL            PIC 9(01) COMP.
031700     02  WKS-CAL-VALIDO             PIC X(01).
031800     02  WKS-CAL-ENTRENAMIENTO      PIC X(01).
031900     02  WKS-CAL-VENTANA-ABRE       PIC X(16).
032000     02  WKS-CAL-VENTANA-CIERRA     PIC X(16).
032100     02  WKS-CAL-PROX-FECHA         PIC X(10).
032200     02  WKS-CAL-TIPO-ESPERADO      PIC X(12).
032300     02  FILLER                     PIC X(04).
032400*        VISTA NUMERICA DEL ORDINAL PARA EL DISPLAY DE DEPURACION
032500 01  WKS-AREA-CALENDARIO-EDIT REDEFINES WKS-AREA-CALENDARIO.
032600     02  FILLER                     PIC X(11).
032700     02  WKS-CE-ORDINAL             PIC 9(01).
032800     02  FILLER                     PIC X(60).
032900******************************************************************
033000*   T R A B A J O   D E L   H I S T O G R A M A   D E   D I A S   *
033100******************************************************************
033200 01  WKS-FECHA-ITER.
033300     02  WKS-FI-ANIO                PIC 9(04) COMP VALUE ZEROS.
033400     02  WKS-FI-MES                 PIC 9(02) COMP VALUE ZEROS.
033500     02  WKS-FI-DIA                 PIC 9(02) COMP VALUE ZEROS.
033600     02  WKS-FI-OFFSET              PIC 9(02) COMP VALUE ZEROS.
033700     02  FILLER                     PIC X(04).
033800*        ESPEJOS DISPLAY DE LOS CAMPOS BINARIOS DE ARRIBA, PARA
033900*        PODER ARMAR LA FECHA EN WKS-FECHA-ITER-AAAAMMDD CON UN
034000*        STRING (STRING SOBRE UN CAMPO COMP COPIA BYTES, NO
034100*        DIGITOS - HAY QUE PASAR POR UN MOVE PRIMERO).
034200 01  WKS-FECHA-ITER-VISIBLE.
034300     02  WKS-FIE-ANIO               PIC 9(04) VALUE ZEROS.
034400     02  WKS-FIE-MES                PIC 9(02) VALUE ZEROS.
034500     02  WKS-FIE-DIA                PIC 9(02) VALUE ZEROS.
034600     02  WKS-IDX-EDIT               PIC 9(02) VALUE ZEROS.
034700     02  FILLER                     PIC X(04).
034800 01  WKS-FECHA-ITER-AAAAMMDD        PIC X(10) VALUE SPACES.
034900 01  WKS-TABLA-DIAS-MES-G.
035000     02  WKS-DMG                    PIC 9(02) COMP OCCURS 12 TIMES.
035100*        VISTA DE DEPURACION DE LA TABLA DE DIAS POR MES (SOLO
035200*        PARA CONTAR BYTES BAJO DUMP, NO SE REFERENCIA EN CODIGO)
035300 01  WKS-TABLA-DIAS-MES-G-EDIT REDEFINES WKS-TABLA-DIAS-MES-G.
035400     02  FILLER                     PIC X(24).
035500******************************************************************
035600*              E S T A D O   D E   A R C H I V O S                *
035700******************************************************************
035800 01  FS-MENSAJES                    PIC 9(02) VALUE ZEROS.
035900 01  FS-REFEREN                     PIC 9(02) VALUE ZEROS.
036000 01  FS-RETROAL                     PIC 9(02) VALUE ZEROS.
036100 01  FS-LISTADO                     PIC 9(02) VALUE ZEROS.
036200 01  FS-CICLO                       PIC 9(02) VALUE ZEROS.
036300*
036400 01  WKS-MASK                       PIC ZZ,ZZZ,ZZ9.
036500******************************************************************
036600 PROCEDURE DIVISION.
036700******************************************************************
036800*    0000-CALIFICAR-TODO ES EL PARRAFO RECTOR DEL PROGRAMA.       *
036900******************************************************************
037000 0000-CALIFICAR-TODO SECTION.
037100     PERFORM 1000-INICIALIZAR.
037200     PERFORM 1100-CARGAR-REFERENCIA.
037300     PERFORM 2000-LEER-MENSAJE.
037400     PERFORM 2001-PROCESAR-MENSAJES
037500             UNTIL WKS-END-MENSAJES.
037600     PERFORM 3000-EMITIR-REPORTE.
037700     PERFORM 9000-FINALIZAR.
037800     STOP RUN.
037900 0000-CALIFICAR-TODO-E. EXIT.
038000******************************************************************
038100 1000-INICIALIZAR SECTION.
038200     OPEN INPUT  MENSAJES
038300          INPUT  REFEREN.
038400     OPEN OUTPUT RETROAL
038500          OUTPUT LISTADO.
038600     PERFORM 1010-CARGAR-TABLA-DIAS-MES.
038700 1000-INICIALIZAR-E. EXIT.
038800*
038900 1010-CARGAR-TABLA-DIAS-MES SECTION.
039000     MOVE 31 TO WKS-DMG(01).
039100     MOVE 28 TO WKS-DMG(02).
039200     MOVE 31 TO WKS-DMG(03).
039300     MOVE 30 TO WKS-DMG(04).
039400     MOVE 31 TO WKS-DMG(05).
039500     MOVE 30 TO WKS-DMG(06).
039600     MOVE 31 TO WKS-DMG(07).
039700     MOVE 31 TO WKS-DMG(08).
039800     MOVE 30 TO WKS-DMG(09).
039900     MOVE 31 TO WKS-DMG(10).
040000     MOVE 30 TO WKS-DMG(11).
040100     MOVE 31 TO WKS-DMG(12).
040200 1010-CARGAR-TABLA-DIAS-MES-E. EXIT.
040300******************************************************************
040400*    1100-CARGAR-REFERENCIA LEE EL UNICO REGISTRO DE LA CLAVE DE  *
040500*    RESPUESTAS Y LLAMA A ETOCALR UNA SOLA VEZ POR CORRIDA PARA   *
040600*    OBTENER LA VENTANA DEL EJERCICIO (TK-5947 - ANTES SE         *
040700*    LLAMABA POR CADA MENSAJE Y SE PISABA LA FECHA DE EJERCICIO   *
040800*    CON MSG-ID-EJERCICIO; ESE ERROR QUEDA CORREGIDO AQUI).       *
040900******************************************************************
041000 1100-CARGAR-REFERENCIA SECTION.
041100     READ REFEREN
041200         AT END
041300             DISPLAY "ETOGRD: CLAVE DE RESPUESTAS VACIA"
041400             MOVE 16 TO RETURN-CODE
041500             STOP RUN
041600     END-READ.
041700     MOVE REF-TIPO          TO WKS-TIPO-REFERENCIA.
041800     MOVE REF-FECHA-EJERCICIO TO WKS-CAL-FECHA-EJERCICIO.
041900     MOVE WKS-MODO-LEGADO   TO WKS-CAL-MODO-LEGADO.
042000     MOVE WKS-TIPO-REFERENCIA TO WKS-CAL-TIPO-ESPERADO.
042100     CALL "ETOCALR" USING WKS-CAL-FECHA-EJERCICIO
042200                           WKS-CAL-MODO-LEGADO
042300                           WKS-CAL-ORDINAL
042400                           WKS-CAL-VALIDO
042500                           WKS-CAL-ENTRENAMIENTO
042600                           WKS-CAL-VENTANA-ABRE
042700                           WKS-CAL-VENTANA-CIERRA
042800                           WKS-CAL-PROX-FECHA
042900                           WKS-CAL-TIPO-ESPERADO.
043000     IF WKS-TIPO-REFERENCIA = SPACES
043100         MOVE WKS-CAL-TIPO-ESPERADO TO WKS-TIPO-REFERENCIA
043200     END-IF.
043300 1100-CARGAR-REFERENCIA-E. EXIT.
043400******************************************************************
043500 2000-LEER-MENSAJE SECTION.
043600     READ MENSAJES
043700         AT END
043800             SET WKS-END-MENSAJES TO TRUE
043900     END-READ.
044000 2000-LEER-MENSAJE-E. EXIT.
044100*
044200 2001-PROCESAR-MENSAJES SECTION.
044300     PERFORM 2005-REGISTRAR-PARTICIPANTE.
044400     PERFORM 2010-CALIFICAR-MENSAJE.
044500     PERFORM 2000-LEER-MENSAJE.
044600 2001-PROCESAR-MENSAJES-E. EXIT.
044700******************************************************************
044800*    2005-REGISTRAR-PARTICIPANTE MANTIENE LA TABLA DE INDICATIVOS *
044900*    UNICOS VISTOS EN LA CORRIDA (TK-5630) PARA EL CONTEO DE      *
045000*    "PARTICIPANTS" DEL REPORTE AGREGADO, SIN IMPORTAR SI EL     *
045100*    MENSAJE ES DEL TIPO ESPERADO O NO.                           *
045200******************************************************************
045300 2005-REGISTRAR-PARTICIPANTE SECTION.
045400     SET WKS-PART-IDX TO 1.
045500     SEARCH WKS-DATOS-PARTICIPANTE
045600         AT END
045700             PERFORM 2006-AGREGAR-PARTICIPANTE
045800         WHEN WKS-PART-INDICATIVO(WKS-PART-IDX) = MSG-REMITENTE
045900             CONTINUE
046000     END-SEARCH.
046100 2005-REGISTRAR-PARTICIPANTE-E. EXIT.
046200*
046300 2006-AGREGAR-PARTICIPANTE SECTION.
046400     IF WKS-TAB-PART-LONG < 2000
046500         ADD 1 TO WKS-TAB-PART-LONG
046600         MOVE MSG-REMITENTE
046700             TO WKS-PART-INDICATIVO(WKS-TAB-PART-LONG)
046800         ADD 1 TO WKS-TOTAL-PARTICIPANTES
046900     END-IF.
047000 2006-AGREGAR-PARTICIPANTE-E. EXIT.
047100******************************************************************
047200*    2010-CALIFICAR-MENSAJE CALIFICA UN MENSAJE CONTRA LA CLAVE.  *
047300*    TK-5947: TODO EL CUERPO QUEDA ADENTRO DEL IF DE MSG-TIPO -   *
047400*    UN MENSAJE DE OTRO TIPO NO SE CUENTA, NO SE CALIFICA Y NO    *
047500*    GENERA RETROALIMENTACION (ANTES SE CALIFICABA IGUAL Y SE     *
047600*    INFLABA EL TOTAL DE MENSAJES CALIFICADOS).                   *
047700******************************************************************
047800 2010-CALIFICAR-MENSAJE SECTION.
047900     IF MSG-TIPO = WKS-TIPO-REFERENCIA
048000         ADD 1 TO WKS-TOTAL-MENSAJES
048100         MOVE ZEROS TO WKS-CUENTA-OBSERVACIONES
048200         MOVE SPACES TO WKS-TEXTO-RETROAL
048300         MOVE 1 TO WKS-POS-TEXTO
048400         PERFORM 2100-CHEQUEOS-COMUNES
048500         EVALUATE WKS-TIPO-REFERENCIA
048600             WHEN "ICS213"
048700                 PERFORM 2200-CHEQUEOS-ICS213
048800             WHEN "ICS213RR"
048900                 PERFORM 2210-CHEQUEOS-ICS213RR
049000             WHEN "ICS205"
049100                 PERFORM 2220-CHEQUEOS-ICS205
049200             WHEN "HICS259"
049300                 PERFORM 2230-CHEQUEOS-HICS259
049400             WHEN "FSR"
049500                 PERFORM 2240-CHEQUEOS-FSR
049600             WHEN OTHER
049700                 CONTINUE
049800         END-EVALUATE
049900         PERFORM 2015-ACUMULAR-HISTOGRAMA-FEEDBACK
050000         IF WKS-CUENTA-OBSERVACIONES = ZEROS
050100             ADD 1 TO WKS-TOTAL-PERFECTOS
050200         END-IF
050300         PERFORM 2900-ESCRIBIR-RETROALIMENTACION
050400     END-IF.
050500 2010-CALIFICAR-MENSAJE-E. EXIT.
050600*
050700 2015-ACUMULAR-HISTOGRAMA-FEEDBACK SECTION.
050800     SET WKS-FBK-IDX TO 1.
050900     SEARCH WKS-DATOS-FEEDBACK
051000         AT END
051100             PERFORM 2016-AGREGAR-FEEDBACK
051200         WHEN WKS-FBK-VALOR(WKS-FBK-IDX) = WKS-CUENTA-OBSERVACIONES
051300             ADD 1 TO WKS-FBK-CONTADOR(WKS-FBK-IDX)
051400     END-SEARCH.
051500 2015-ACUMULAR-HISTOGRAMA-FEEDBACK-E. EXIT.
051600*
051700 2016-AGREGAR-FEEDBACK SECTION.
051800     IF WKS-TAB-FBK-LONG < 100
051900         ADD 1 TO WKS-TAB-FBK-LONG
052000         MOVE WKS-CUENTA-OBSERVACIONES
052100             TO WKS-FBK-VALOR(WKS-TAB-FBK-LONG)
052200         MOVE 1 TO WKS-FBK-CONTADOR(WKS-TAB-FBK-LONG)
052300     END-IF.
052400 2016-AGREGAR-FEEDBACK-E. EXIT.
052500******************************************************************
052600*    2050-ANOTAR-OBSERVACION AGREGA UNA EXPLICACION AL TEXTO DE   *
052700*    RETROALIMENTACION DEL MENSAJE Y SUBE LA CUENTA DE FALLAS.    *
052800******************************************************************
052900 2050-ANOTAR-OBSERVACION SECTION.
053000     ADD 1 TO WKS-CUENTA-OBSERVACIONES.
053100     IF WKS-POS-TEXTO < 150
053200         STRING WKS-ETIQUETA-CAMPO DELIMITED BY "  "
053300                " NO COINCIDE CON LA CLAVE. " DELIMITED BY SIZE
053400             INTO WKS-TEXTO-RETROAL
053500             WITH POINTER WKS-POS-TEXTO
053600         END-STRING
053700     END-IF.
053800 2050-ANOTAR-OBSERVACION-E. EXIT.
053900******************************************************************
054000*    2053/2054 - FUNEL UNICO DE REGISTRO DE RESULTADO.  TODO       *
054100*    COMPARADOR TERMINA LLAMANDO AQUI PARA SUMAR AL CONTADOR DE   *
054200*    SU ETIQUETA (WKS-TABLA-CHEQUEOS) Y, SI FALLO, ANOTAR LA      *
054300*    OBSERVACION EN LA RETROALIMENTACION DEL MENSAJE.             *
054400******************************************************************
054500 2053-REGISTRAR-RESULTADO SECTION.
054600     PERFORM 2054-BUSCAR-CHEQUEO.
054700     IF WKS-CAMPOS-IGUALES
054800         ADD 1 TO WKS-CHQ-CORRECTOS(WKS-CHQ-IDX)
054900         ADD 1 TO WKS-TOTAL-CORRECTOS
055000     ELSE
055100         ADD 1 TO WKS-CHQ-INCORRECTOS(WKS-CHQ-IDX)
055200         ADD 1 TO WKS-TOTAL-INCORRECTOS
055300         PERFORM 2050-ANOTAR-OBSERVACION
055400     END-IF.
055500 2053-REGISTRAR-RESULTADO-E. EXIT.
055600*
055700 2054-BUSCAR-CHEQUEO SECTION.
055800     SET WKS-CHQ-IDX TO 1.
055900     SEARCH WKS-DATOS-CHEQUEO
056000         AT END
056100             PERFORM 2055A-AGREGAR-CHEQUEO
056200         WHEN WKS-CHQ-ETIQUETA(WKS-CHQ-IDX) = WKS-ETIQUETA-CAMPO
056300             CONTINUE
056400     END-SEARCH.
056500 2054-BUSCAR-CHEQUEO-E. EXIT.
056600*
056700 2055A-AGREGAR-CHEQUEO SECTION.
056800     IF WKS-TAB-CHQ-LONG < 40
056900         ADD 1 TO WKS-TAB-CHQ-LONG
057000         SET WKS-CHQ-IDX TO WKS-TAB-CHQ-LONG
057100         MOVE WKS-ETIQUETA-CAMPO TO WKS-CHQ-ETIQUETA(WKS-CHQ-IDX)
057200         MOVE ZEROS TO WKS-CHQ-CORRECTOS(WKS-CHQ-IDX)
057300         MOVE ZEROS TO WKS-CHQ-INCORRECTOS(WKS-CHQ-IDX)
057400     END-IF.
057500 2055A-AGREGAR-CHEQUEO-E. EXIT.
057600******************************************************************
057700*    2055-COMPARAR-CAMPO: CHEQUEO DE IGUALDAD SIMPLE (EL MAS      *
057800*    USADO POR LOS CINCO FORMULARIOS).  ESPERA LA ETIQUETA Y      *
057900*    AMBOS CAMPOS YA CARGADOS EN WKS-AREA-COMPARACION.            *
058000******************************************************************
058100 2055-COMPARAR-CAMPO SECTION.
058200     IF WKS-CAMPO-MENSAJE = WKS-CAMPO-REFERENCIA
058300         MOVE "S" TO WKS-SW-IGUAL
058400     ELSE
058500         MOVE "N" TO WKS-SW-IGUAL
058600     END-IF.
058700     PERFORM 2053-REGISTRAR-RESULTADO.
058800 2055-COMPARAR-CAMPO-E. EXIT.
058900******************************************************************
059000*    2056-COMPARA-INICIO: EL CAMPO DE MENSAJE DEBE EMPEZAR CON EL *
059100*    TEXTO DE REFERENCIA (CHEQUEO "ASUNTO EMPIEZA CON").          *
059200******************************************************************
059300 2056-COMPARA-INICIO SECTION.
059400     MOVE WKS-CAMPO-REFERENCIA TO WKS-LARGO-TEXTO.
059500     PERFORM 2057-CALCULAR-LARGO.
059600     IF WKS-LARGO-RESULTADO = ZEROS
059700         MOVE "N" TO WKS-SW-IGUAL
059800     ELSE
059900         IF WKS-CAMPO-MENSAJE(1:WKS-LARGO-RESULTADO) =
060000            WKS-CAMPO-REFERENCIA(1:WKS-LARGO-RESULTADO)
060100             MOVE "S" TO WKS-SW-IGUAL
060200         ELSE
060300             MOVE "N" TO WKS-SW-IGUAL
060400         END-IF
060500     END-IF.
060600     PERFORM 2053-REGISTRAR-RESULTADO.
060700 2056-COMPARA-INICIO-E. EXIT.
060800*
060900 2057-CALCULAR-LARGO SECTION.
061000     MOVE 40 TO WKS-LARGO-RESULTADO.
061100     PERFORM 2058-RECORTAR-UN-CARACTER
061200         VARYING WKS-LARGO-RESULTADO
061300         FROM 40 BY -1
061400         UNTIL WKS-LARGO-RESULTADO = ZEROS
061500            OR WKS-LARGO-TEXTO(WKS-LARGO-RESULTADO:1) NOT = SPACE.
061600 2057-CALCULAR-LARGO-E. EXIT.
061700*
061800 2058-RECORTAR-UN-CARACTER SECTION.
061900     CONTINUE.
062000 2058-RECORTAR-UN-CARACTER-E. EXIT.
062100******************************************************************
062200*    2059-CAMPO-VACIO: LA CASILLA DE MENSAJE DEBE VENIR EN        *
062300*    BLANCO (USADO CUANDO LA CLAVE NO TRAE VALOR PARA EL CAMPO).  *
062400******************************************************************
062500 2059-CAMPO-VACIO SECTION.
062600     IF WKS-CAMPO-MENSAJE = SPACES
062700         MOVE "S" TO WKS-SW-IGUAL
062800     ELSE
062900         MOVE "N" TO WKS-SW-IGUAL
063000     END-IF.
063100     PERFORM 2053-REGISTRAR-RESULTADO.
063200 2059-CAMPO-VACIO-E. EXIT.
063300******************************************************************
063400*    2061-CAMPO-PRESENTE: LA CASILLA DE MENSAJE NO DEBE VENIR     *
063500*    EN BLANCO (CHEQUEO "FORM DATE/TIME PRESENT" DE HICS-259).    *
063600******************************************************************
063700 2061-CAMPO-PRESENTE SECTION.
063800     IF WKS-CAMPO-MENSAJE NOT = SPACES
063900         MOVE "S" TO WKS-SW-IGUAL
064000     ELSE
064100         MOVE "N" TO WKS-SW-IGUAL
064200     END-IF.
064300     PERFORM 2053-REGISTRAR-RESULTADO.
064400 2061-CAMPO-PRESENTE-E. EXIT.
064500******************************************************************
064600*    2062-COMPARAR-NUMERICO: IGUALDAD NUMERICA ENTRE DOS CASILLAS *
064700*    DE TEXTO (FRECUENCIAS, COORDENADAS, ETC.) - CONVIERTE AMBAS  *
064800*    A VALOR NUMERICO CON 2070 ANTES DE COMPARAR, PARA QUE "10"   *
064900*    Y "10.0" CALIFIQUEN IGUAL.                                   *
065000******************************************************************
065100 2062-COMPARAR-NUMERICO SECTION.
065200     MOVE WKS-CAMPO-MENSAJE    TO WKS-NUM-TEXTO.
065300     PERFORM 2070-CONVERTIR-A-NUMERICO.
065400     MOVE WKS-NUM-RESULTADO    TO WKS-NUM-VALOR-MSG.
065500     MOVE WKS-CAMPO-REFERENCIA TO WKS-NUM-TEXTO.
065600     PERFORM 2070-CONVERTIR-A-NUMERICO.
065700     MOVE WKS-NUM-RESULTADO    TO WKS-NUM-VALOR-REF.
065800     IF WKS-NUM-VALOR-MSG = WKS-NUM-VALOR-REF
065900         MOVE "S" TO WKS-SW-IGUAL
066000     ELSE
066100         MOVE "N" TO WKS-SW-IGUAL
066200     END-IF.
066300     PERFORM 2053-REGISTRAR-RESULTADO.
066400 2062-COMPARAR-NUMERICO-E. EXIT.
066500******************************************************************
066600*    2063-VALIDAR-UBICACION-FORM: VALIDEZ (NO IGUALDAD) DE UN     *
066700*    PAR LATITUD/LONGITUD DE CASILLAS DE FORMULARIO.  USA LA      *
066800*    MISMA REGLA DE RANGO DEL CHEQUEO COMUN (2110).               *
066900******************************************************************
067000 2063-VALIDAR-UBICACION-FORM SECTION.
067100     MOVE WKS-UBF-LATITUD-TEXTO  TO WKS-NUM-TEXTO.
067200     PERFORM 2070-CONVERTIR-A-NUMERICO.
067300     MOVE WKS-NUM-RESULTADO      TO WKS-UBF-LATITUD.
067400     MOVE WKS-UBF-LONGITUD-TEXTO TO WKS-NUM-TEXTO.
067500     PERFORM 2070-CONVERTIR-A-NUMERICO.
067600     MOVE WKS-NUM-RESULTADO      TO WKS-UBF-LONGITUD.
067700     IF WKS-UBF-LATITUD = ZEROS AND WKS-UBF-LONGITUD = ZEROS
067800         MOVE "N" TO WKS-SW-IGUAL
067900     ELSE
068000         IF WKS-UBF-LATITUD  NOT < -90  AND
068100            WKS-UBF-LATITUD  NOT > 90   AND
068200            WKS-UBF-LONGITUD NOT < -180 AND
068300            WKS-UBF-LONGITUD NOT > 180
068400             MOVE "S" TO WKS-SW-IGUAL
068500         ELSE
068600             MOVE "N" TO WKS-SW-IGUAL
068700         END-IF
068800     END-IF.
068900     PERFORM 2053-REGISTRAR-RESULTADO.
069000 2063-VALIDAR-UBICACION-FORM-E. EXIT.
069100******************************************************************
069200*    2064-VALIDAR-VENTANA-CAMPO: LA FECHA-HORA DE UNA CASILLA DE  *
069300*    FORMULARIO (16 POSICIONES, AAAA-MM-DD HH:MM) DEBE CAER       *
069400*    DENTRO DE LA VENTANA DEL EJERCICIO CARGADA EN 1100.          *
069500******************************************************************
069600 2064-VALIDAR-VENTANA-CAMPO SECTION.
069700     IF WKS-CAMPO-MENSAJE(1:16) NOT < WKS-CAL-VENTANA-ABRE   AND
069800        WKS-CAMPO-MENSAJE(1:16) NOT > WKS-CAL-VENTANA-CIERRA
069900         MOVE "S" TO WKS-SW-IGUAL
070000     ELSE
070100         MOVE "N" TO WKS-SW-IGUAL
070200     END-IF.
070300     PERFORM 2053-REGISTRAR-RESULTADO.
070400 2064-VALIDAR-VENTANA-CAMPO-E. EXIT.
070500******************************************************************
070600*    2060/2065 - BUSQUEDA DE SUBCADENA ("CONTIENE"), USADA PARA   *
070700*    EL CHEQUEO DE CASILLA REQUERIDA Y CASILLAS VETADAS DEL       *
070800*    TO/CC DEL SOBRE.  WKS-SUB-CADENA/WKS-SUB-PATRON DEBEN VENIR  *
070900*    CARGADOS ANTES DE LLAMAR.                                    *
071000******************************************************************
071100 2060-BUSCAR-SUBCADENA SECTION.
071200     MOVE "N" TO WKS-SUB-FUE-ENCONTRADA.
071300     COMPUTE WKS-SUB-POS-MAXIMA =
071400             WKS-SUB-LARGO-CADENA - WKS-SUB-LARGO-PATRON + 1.
071500     PERFORM 2065-COMPARAR-POSICION
071600         VARYING WKS-SUB-POS FROM 1 BY 1
071700         UNTIL WKS-SUB-POS > WKS-SUB-POS-MAXIMA
071800            OR WKS-SUB-FUE-ENCONTRADA.
071900 2060-BUSCAR-SUBCADENA-E. EXIT.
072000*
072100 2065-COMPARAR-POSICION SECTION.
072200     IF WKS-SUB-CADENA(WKS-SUB-POS:WKS-SUB-LARGO-PATRON) =
072300        WKS-SUB-PATRON(1:WKS-SUB-LARGO-PATRON)
072400         MOVE "S" TO WKS-SUB-FUE-ENCONTRADA
072500     END-IF.
072600 2065-COMPARAR-POSICION-E. EXIT.
072700******************************************************************
072800*    2070/2071/2072 - CONVERSOR DE TEXTO A NUMERICO, CARACTER POR *
072900*    CARACTER (EL COMPILADOR DE ESTE SITIO NO TRAE FUNCIONES      *
073000*    INTRINSECAS DE CONVERSION).  RECONOCE SIGNO "-" INICIAL Y    *
073100*    UN PUNTO DECIMAL; EL RESTO DE CARACTERES NO NUMERICOS SE     *
073200*    IGNORA (BLANCOS DE RELLENO, ETC).                            *
073300******************************************************************
073400 2070-CONVERTIR-A-NUMERICO SECTION.
073500     MOVE ZEROS  TO WKS-NUM-ACUMULADOR WKS-NUM-ESCALA.
073600     MOVE "N"    TO WKS-NUM-SW-NEGATIVO WKS-NUM-SW-DECIMAL.
073700     PERFORM 2071-LEER-UN-CARACTER
073800         VARYING WKS-NUM-POS FROM 1 BY 1
073900         UNTIL WKS-NUM-POS > WKS-NUM-LARGO.
074000     IF WKS-NUM-ES-NEGATIVO
074100         COMPUTE WKS-NUM-ACUMULADOR = WKS-NUM-ACUMULADOR * -1
074200     END-IF.
074300     PERFORM 2072-RECORTAR-NUMERICO.
074400 2070-CONVERTIR-A-NUMERICO-E. EXIT.
074500*
074600 2071-LEER-UN-CARACTER SECTION.
074700     MOVE WKS-NUM-TEXTO(WKS-NUM-POS:1) TO WKS-NUM-CARACTER.
074800     EVALUATE WKS-NUM-CARACTER
074900         WHEN "-"
075000             MOVE "S" TO WKS-NUM-SW-NEGATIVO
075100         WHEN "."
075200             MOVE "S" TO WKS-NUM-SW-DECIMAL
075300         WHEN "0" THRU "9"
075400             MOVE WKS-NUM-CARACTER TO WKS-NUM-DIGITO
075500             COMPUTE WKS-NUM-ACUMULADOR =
075600                     (WKS-NUM-ACUMULADOR * 10) + WKS-NUM-DIGITO
075700             IF WKS-NUM-EN-DECIMAL AND WKS-NUM-ESCALA < 6
075800                 ADD 1 TO WKS-NUM-ESCALA
075900             END-IF
076000         WHEN OTHER
076100             CONTINUE
076200     END-EVALUATE.
076300 2071-LEER-UN-CARACTER-E. EXIT.
076400*
076500 2072-RECORTAR-NUMERICO SECTION.
076600     EVALUATE WKS-NUM-ESCALA
076700         WHEN 0
076800             COMPUTE WKS-NUM-RESULTADO = WKS-NUM-ACUMULADOR
076900         WHEN 1
077000             COMPUTE WKS-NUM-RESULTADO = WKS-NUM-ACUMULADOR / 10
077100         WHEN 2
077200             COMPUTE WKS-NUM-RESULTADO = WKS-NUM-ACUMULADOR / 100
077300         WHEN 3
077400             COMPUTE WKS-NUM-RESULTADO = WKS-NUM-ACUMULADOR / 1000
077500         WHEN 4
077600             COMPUTE WKS-NUM-RESULTADO =
077700                     WKS-NUM-ACUMULADOR / 10000
077800         WHEN 5
077900             COMPUTE WKS-NUM-RESULTADO =
078000                     WKS-NUM-ACUMULADOR / 100000
078100         WHEN 6
078200             COMPUTE WKS-NUM-RESULTADO =
078300                     WKS-NUM-ACUMULADOR / 1000000
078400     END-EVALUATE.
078500 2072-RECORTAR-NUMERICO-E. EXIT.
078600******************************************************************
078700*    2100-CHEQUEOS-COMUNES: CHEQUEOS QUE APLICAN POR IGUAL A LOS  *
078800*    CINCO FORMULARIOS - CASILLA REQUERIDA Y VETADAS DEL TO/CC,   *
078900*    VENTANA DE FECHA-HORA DEL SOBRE, Y LATITUD/LONGITUD.         *
079000*    TK-5947: YA NO LLAMA A ETOCALR (SE LLAMA UNA SOLA VEZ EN     *
079100*    1100-CARGAR-REFERENCIA, VER HISTORIAL DE CAMBIOS ARRIBA).    *
079200******************************************************************
079300 2100-CHEQUEOS-COMUNES SECTION.
079400     PERFORM 2103-CHEQUEAR-DIRECCION-REQUERIDA.
079500     PERFORM 2105-CHEQUEAR-DIRECCION-VETADA.
079600     MOVE "FECHA-HORA DEL SOBRE" TO WKS-ETIQUETA-CAMPO.
079700     MOVE MSG-FECHA-HORA(1:16)   TO WKS-CAMPO-MENSAJE.
079800     PERFORM 2064-VALIDAR-VENTANA-CAMPO.
079900     PERFORM 2108-ACUMULAR-HISTOGRAMA-DIAS.
080000     PERFORM 2110-VALIDAR-UBICACION-MENSAJE.
080100 2100-CHEQUEOS-COMUNES-E. EXIT.
080200*
080300 2103-CHEQUEAR-DIRECCION-REQUERIDA SECTION.
080400     MOVE MSG-LISTA-TO-CC       TO WKS-SUB-CADENA.
080500     MOVE WKS-DIRECCION-REQUERIDA TO WKS-SUB-PATRON.
080600     MOVE 24                   TO WKS-SUB-LARGO-PATRON.
080700     PERFORM 2060-BUSCAR-SUBCADENA.
080800     MOVE "CASILLA ETO-PRACTICE REQUERIDA" TO WKS-ETIQUETA-CAMPO.
080900     IF WKS-SUB-ENCONTRADA
081000         MOVE "S" TO WKS-SW-IGUAL
081100     ELSE
081200         MOVE "N" TO WKS-SW-IGUAL
081300     END-IF.
081400     PERFORM 2053-REGISTRAR-RESULTADO.
081500 2103-CHEQUEAR-DIRECCION-REQUERIDA-E. EXIT.
081600******************************************************************
081700*    2105/2106 - EL TO/CC NO DEBE CONTENER NINGUNA DE LAS TRECE   *
081800*    DIRECCIONES DE PRACTICA DE OTROS DISTRITOS.                  *
081900******************************************************************
082000 2105-CHEQUEAR-DIRECCION-VETADA SECTION.
082100     MOVE "N" TO WKS-VET-SW.
082200     PERFORM 2106-PROBAR-UNA-VETADA
082300         VARYING WKS-VET-IDX FROM 1 BY 1
082400         UNTIL WKS-VET-IDX > 13 OR WKS-VET-ENCONTRADA.
082500     MOVE "SIN DIRECCION VETADA EN TO/CC" TO WKS-ETIQUETA-CAMPO.
082600     IF WKS-VET-ENCONTRADA
082700         MOVE "N" TO WKS-SW-IGUAL
082800     ELSE
082900         MOVE "S" TO WKS-SW-IGUAL
083000     END-IF.
083100     PERFORM 2053-REGISTRAR-RESULTADO.
083200 2105-CHEQUEAR-DIRECCION-VETADA-E. EXIT.
083300*
083400 2106-PROBAR-UNA-VETADA SECTION.
083500     MOVE MSG-LISTA-TO-CC            TO WKS-SUB-CADENA.
083600     MOVE WKS-DIR-VETADA(WKS-VET-IDX) TO WKS-SUB-PATRON.
083700     MOVE 24                         TO WKS-SUB-LARGO-PATRON.
083800     PERFORM 2060-BUSCAR-SUBCADENA.
083900     IF WKS-SUB-ENCONTRADA
084000         MOVE "S" TO WKS-VET-SW
084100     END-IF.
084200 2106-PROBAR-UNA-VETADA-E. EXIT.
084300******************************************************************
084400*    2108-ACUMULAR-HISTOGRAMA-DIAS: CUANTOS DIAS DESPUES DE       *
084500*    ABRIRSE LA VENTANA LLEGO EL MENSAJE (CASILLAS 1-7 = DIAS     *
084600*    0 A 6; TODO LO DE 6 DIAS O MAS CAE EN LA CASILLA 7).         *
084700******************************************************************
084800 2108-ACUMULAR-HISTOGRAMA-DIAS SECTION.
084900     MOVE ZEROS TO WKS-FI-OFFSET.
085000     IF MSG-FECHA-HORA(1:10) > WKS-CAL-VENTANA-ABRE(1:10)
085100         PERFORM 2109-CONTAR-UN-DIA
085200             UNTIL WKS-FI-OFFSET = 6
085300                OR WKS-FECHA-ITER-AAAAMMDD NOT < MSG-FECHA-HORA(1:10)
085400     END-IF.
085500     IF WKS-FI-OFFSET > 6
085600         MOVE 6 TO WKS-FI-OFFSET
085700     END-IF.
085800     ADD 1 TO WKS-HISTOGRAMA-DIAS(WKS-FI-OFFSET + 1).
085900 2108-ACUMULAR-HISTOGRAMA-DIAS-E. EXIT.
086000*
086100 2109-CONTAR-UN-DIA SECTION.
086200     ADD 1 TO WKS-FI-OFFSET.
086300 2109-CONTAR-UN-DIA-E. EXIT.
086400******************************************************************
086500*    2110-VALIDAR-UBICACION-MENSAJE: LATITUD/LONGITUD DEL SOBRE   *
086600*    DEBEN SER NO-CERO Y QUEDAR DENTRO DE RANGO VALIDO.  SI       *
086700*    FALLA (INCLUSO EL PAR 0/0), SE ANOTA LA OBSERVACION Y LA     *
086800*    UBICACION EFECTIVA GRABADA EN LA RETROALIMENTACION QUEDA     *
086900*    EN 0/0 (TK-5947 - ANTES SOLO SE VERIFICABA QUE NO FUERA      *
087000*    CERO, SIN CHEQUEAR EL RANGO).                                *
087100******************************************************************
087200 2110-VALIDAR-UBICACION-MENSAJE SECTION.
087300     MOVE "LATITUD/LONGITUD DEL SOBRE" TO WKS-ETIQUETA-CAMPO.
087400     IF (MSG-LATITUD NOT = ZEROS OR MSG-LONGITUD NOT = ZEROS) AND
087500        MSG-LATITUD  NOT < -90  AND MSG-LATITUD  NOT > 90  AND
087600        MSG-LONGITUD NOT < -180 AND MSG-LONGITUD NOT > 180
087700         MOVE "S" TO WKS-SW-IGUAL
087800         MOVE MSG-LATITUD  TO WKS-LATITUD-EFECTIVA
087900         MOVE MSG-LONGITUD TO WKS-LONGITUD-EFECTIVA
088000     ELSE
088100         MOVE "N" TO WKS-SW-IGUAL
088200         MOVE ZEROS TO WKS-LATITUD-EFECTIVA
088300         MOVE ZEROS TO WKS-LONGITUD-EFECTIVA
088400     END-IF.
088500     PERFORM 2053-REGISTRAR-RESULTADO.
088600 2110-VALIDAR-UBICACION-MENSAJE-E. EXIT.
088700******************************************************************
088800*    2200-CHEQUEOS-ICS213 - MENSAJE GENERAL DE INCIDENTE          *
088900******************************************************************
089000 2200-CHEQUEOS-ICS213 SECTION.
089100     MOVE "ICS213 ASUNTO"          TO WKS-ETIQUETA-CAMPO.
089200     MOVE ICS213-ASUNTO             TO WKS-CAMPO-MENSAJE.
089300     MOVE RFC213-ASUNTO             TO WKS-CAMPO-REFERENCIA.
089400     PERFORM 2056-COMPARA-INICIO.
089500     MOVE ICS213-LATITUD-FORM       TO WKS-UBF-LATITUD-TEXTO.
089600     MOVE ICS213-LONGITUD-FORM      TO WKS-UBF-LONGITUD-TEXTO.
089700     MOVE "ICS213 UBICACION DEL FORMULARIO" TO WKS-ETIQUETA-CAMPO.
089800     PERFORM 2063-VALIDAR-UBICACION-FORM.
089900     MOVE "ICS213 ORGANIZACION"    TO WKS-ETIQUETA-CAMPO.
090000     MOVE ICS213-ORGANIZACION       TO WKS-CAMPO-MENSAJE.
090100     MOVE RFC213-ORGANIZACION       TO WKS-CAMPO-REFERENCIA.
090200     PERFORM 2055-COMPARAR-CAMPO.
090300     MOVE "ICS213 BANDERA DE EJERCICIO" TO WKS-ETIQUETA-CAMPO.
090400     MOVE ICS213-BANDERA-EJERCICIO  TO WKS-CAMPO-MENSAJE.
090500     MOVE RFC213-BANDERA-EJERCICIO  TO WKS-CAMPO-REFERENCIA.
090600     PERFORM 2055-COMPARAR-CAMPO.
090700     MOVE "ICS213 NOMBRE DEL INCIDENTE" TO WKS-ETIQUETA-CAMPO.
090800     MOVE ICS213-NOMBRE-INCIDENTE   TO WKS-CAMPO-MENSAJE.
090900     MOVE RFC213-NOMBRE-INCIDENTE   TO WKS-CAMPO-REFERENCIA.
091000     PERFORM 2055-COMPARAR-CAMPO.
091100     MOVE "ICS213 FORM PARA"       TO WKS-ETIQUETA-CAMPO.
091200     MOVE ICS213-FORM-PARA          TO WKS-CAMPO-MENSAJE.
091300     MOVE RFC213-FORM-PARA          TO WKS-CAMPO-REFERENCIA.
091400     PERFORM 2055-COMPARAR-CAMPO.
091500     MOVE "ICS213 FORM DE"         TO WKS-ETIQUETA-CAMPO.
091600     MOVE ICS213-FORM-DE            TO WKS-CAMPO-MENSAJE.
091700     MOVE RFC213-FORM-DE            TO WKS-CAMPO-REFERENCIA.
091800     PERFORM 2055-COMPARAR-CAMPO.
091900     MOVE "ICS213 FORM ASUNTO"     TO WKS-ETIQUETA-CAMPO.
092000     MOVE ICS213-FORM-ASUNTO        TO WKS-CAMPO-MENSAJE.
092100     MOVE RFC213-FORM-ASUNTO        TO WKS-CAMPO-REFERENCIA.
092200     PERFORM 2055-COMPARAR-CAMPO.
092300     MOVE "ICS213 FORM FECHA-HORA EN VENTANA" TO WKS-ETIQUETA-CAMPO.
092400     MOVE ICS213-FORM-FECHA-HORA    TO WKS-CAMPO-MENSAJE.
092500     PERFORM 2064-VALIDAR-VENTANA-CAMPO.
092600     MOVE "ICS213 TEXTO DEL MENSAJE" TO WKS-ETIQUETA-CAMPO.
092700     MOVE ICS213-MENSAJE-TEXTO      TO WKS-CAMPO-MENSAJE.
092800     MOVE RFC213-MENSAJE-TEXTO      TO WKS-CAMPO-REFERENCIA.
092900     PERFORM 2055-COMPARAR-CAMPO.
093000     MOVE "ICS213 APROBADO POR"    TO WKS-ETIQUETA-CAMPO.
093100     MOVE ICS213-APROBADO-POR       TO WKS-CAMPO-MENSAJE.
093200     MOVE RFC213-APROBADO-POR       TO WKS-CAMPO-REFERENCIA.
093300     PERFORM 2055-COMPARAR-CAMPO.
093400     MOVE "ICS213 PUESTO O TITULO" TO WKS-ETIQUETA-CAMPO.
093500     MOVE ICS213-PUESTO-TITULO      TO WKS-CAMPO-MENSAJE.
093600     MOVE RFC213-PUESTO-TITULO      TO WKS-CAMPO-REFERENCIA.
093700     PERFORM 2055-COMPARAR-CAMPO.
093800 2200-CHEQUEOS-ICS213-E. EXIT.
093900******************************************************************
094000*    2210-CHEQUEOS-ICS213RR - SOLICITUD DE RECURSOS               *
094100******************************************************************
094200 2210-CHEQUEOS-ICS213RR SECTION.
094300     MOVE "IC213RR ASUNTO"         TO WKS-ETIQUETA-CAMPO.
094400     MOVE IC2RR-ASUNTO              TO WKS-CAMPO-MENSAJE.
094500     MOVE RFCRR-ASUNTO              TO WKS-CAMPO-REFERENCIA.
094600     PERFORM 2055-COMPARAR-CAMPO.
094700     MOVE "IC213RR ORGANIZACION"   TO WKS-ETIQUETA-CAMPO.
094800     MOVE IC2RR-ORGANIZACION        TO WKS-CAMPO-MENSAJE.
094900     MOVE RFCRR-ORGANIZACION        TO WKS-CAMPO-REFERENCIA.
095000     PERFORM 2055-COMPARAR-CAMPO.
095100     MOVE "IC213RR NOMBRE DEL INCIDENTE" TO WKS-ETIQUETA-CAMPO.
095200     MOVE IC2RR-NOMBRE-INCIDENTE    TO WKS-CAMPO-MENSAJE.
095300     MOVE RFCRR-NOMBRE-INCIDENTE    TO WKS-CAMPO-REFERENCIA.
095400     PERFORM 2055-COMPARAR-CAMPO.
095500     MOVE "IC213RR FECHA-HORA DE ACTIVIDAD EN VENTANA"
095600                                    TO WKS-ETIQUETA-CAMPO.
095700     MOVE IC2RR-FECHA-HORA-ACTIVID  TO WKS-CAMPO-MENSAJE.
095800     PERFORM 2064-VALIDAR-VENTANA-CAMPO.
095900     MOVE "IC213RR NUMERO DE SOLICITUD" TO WKS-ETIQUETA-CAMPO.
096000     MOVE IC2RR-NUMERO-SOLICITUD    TO WKS-CAMPO-MENSAJE.
096100     MOVE RFCRR-NUMERO-SOLICITUD    TO WKS-CAMPO-REFERENCIA.
096200     PERFORM 2055-COMPARAR-CAMPO.
096300     PERFORM 2211-CHEQUEOS-LINEAS-PEDIDO
096400         VARYING IC2RR-IDX FROM 1 BY 1
096500         UNTIL IC2RR-IDX > 7.
096600     MOVE "IC213RR LUGAR DE ENTREGA" TO WKS-ETIQUETA-CAMPO.
096700     MOVE IC2RR-LUGAR-ENTREGA       TO WKS-CAMPO-MENSAJE.
096800     MOVE RFCRR-LUGAR-ENTREGA       TO WKS-CAMPO-REFERENCIA.
096900     PERFORM 2055-COMPARAR-CAMPO.
097000     MOVE "IC213RR SUSTITUTOS"     TO WKS-ETIQUETA-CAMPO.
097100     MOVE IC2RR-SUSTITUTOS          TO WKS-CAMPO-MENSAJE.
097200     MOVE RFCRR-SUSTITUTOS          TO WKS-CAMPO-REFERENCIA.
097300     PERFORM 2055-COMPARAR-CAMPO.
097400     MOVE "IC213RR SOLICITADO POR" TO WKS-ETIQUETA-CAMPO.
097500     MOVE IC2RR-SOLICITADO-POR      TO WKS-CAMPO-MENSAJE.
097600     MOVE RFCRR-SOLICITADO-POR      TO WKS-CAMPO-REFERENCIA.
097700     PERFORM 2055-COMPARAR-CAMPO.
097800     MOVE "IC213RR PRIORIDAD"      TO WKS-ETIQUETA-CAMPO.
097900     MOVE IC2RR-PRIORIDAD           TO WKS-CAMPO-MENSAJE.
098000     MOVE RFCRR-PRIORIDAD           TO WKS-CAMPO-REFERENCIA.
098100     PERFORM 2055-COMPARAR-CAMPO.
098200     MOVE "IC213RR APROBADO POR"   TO WKS-ETIQUETA-CAMPO.
098300     MOVE IC2RR-APROBADO-POR        TO WKS-CAMPO-MENSAJE.
098400     MOVE RFCRR-APROBADO-POR        TO WKS-CAMPO-REFERENCIA.
098500     PERFORM 2055-COMPARAR-CAMPO.
098600     PERFORM 2212-CHEQUEOS-BLOQUE-LOG-FIN.
098700 2210-CHEQUEOS-ICS213RR-E. EXIT.
098800******************************************************************
098900*    2211-CHEQUEOS-LINEAS-PEDIDO: POR CADA LINEA, SI LA LINEA DE  *
099000*    LA CLAVE VIENE VACIA, LAS CINCO CASILLAS DEL MENSAJE DEBEN   *
099100*    VENIR VACIAS TAMBIEN; SI NO, CANTIDAD/ITEM/FECHA-HORA DEBEN  *
099200*    IGUALAR A LA CLAVE Y TIPO/CLASE IGUALAN A LA CLAVE SOLO      *
099300*    CUANDO LA CLAVE LOS TRAE (SI NO, DEBEN VENIR VACIOS).        *
099400******************************************************************
099500 2211-CHEQUEOS-LINEAS-PEDIDO SECTION.
099600     IF RFCRR-LINEA-PEDIDO(IC2RR-IDX) = SPACES
099700         MOVE "IC213RR LINEA VACIA" TO WKS-ETIQUETA-CAMPO
099800         MOVE IC2RR-LINEA-PEDIDO(IC2RR-IDX) TO WKS-CAMPO-MENSAJE
099900         PERFORM 2059-CAMPO-VACIO
100000     ELSE
100100         MOVE "IC213RR LINEA CANTIDAD" TO WKS-ETIQUETA-CAMPO
100200         MOVE IC2RR-LIN-CANTIDAD(IC2RR-IDX) TO WKS-CAMPO-MENSAJE
100300         MOVE RFCRR-LIN-CANTIDAD(IC2RR-IDX) TO WKS-CAMPO-REFERENCIA
100400         PERFORM 2055-COMPARAR-CAMPO
100500         MOVE "IC213RR LINEA ITEM" TO WKS-ETIQUETA-CAMPO
100600         MOVE IC2RR-LIN-ITEM(IC2RR-IDX) TO WKS-CAMPO-MENSAJE
100700         MOVE RFCRR-LIN-ITEM(IC2RR-IDX) TO WKS-CAMPO-REFERENCIA
100800         PERFORM 2055-COMPARAR-CAMPO
100900         MOVE "IC213RR LINEA FECHA-HORA" TO WKS-ETIQUETA-CAMPO
101000         MOVE IC2RR-LIN-FECHA-HORA(IC2RR-IDX) TO WKS-CAMPO-MENSAJE
101100         MOVE RFCRR-LIN-FECHA-HORA(IC2RR-IDX)
101200                                          TO WKS-CAMPO-REFERENCIA
101300         PERFORM 2055-COMPARAR-CAMPO
101400         MOVE "IC213RR LINEA TIPO" TO WKS-ETIQUETA-CAMPO
101500         MOVE IC2RR-LIN-TIPO(IC2RR-IDX) TO WKS-CAMPO-MENSAJE
101600         IF RFCRR-LIN-TIPO(IC2RR-IDX) = SPACES
101700             PERFORM 2059-CAMPO-VACIO
101800         ELSE
101900             MOVE RFCRR-LIN-TIPO(IC2RR-IDX) TO WKS-CAMPO-REFERENCIA
102000             PERFORM 2055-COMPARAR-CAMPO
102100         END-IF
102200         MOVE "IC213RR LINEA CLASE" TO WKS-ETIQUETA-CAMPO
102300         MOVE IC2RR-LIN-CLASE(IC2RR-IDX) TO WKS-CAMPO-MENSAJE
102400         IF RFCRR-LIN-CLASE(IC2RR-IDX) = SPACES
102500             PERFORM 2059-CAMPO-VACIO
102600         ELSE
102700             MOVE RFCRR-LIN-CLASE(IC2RR-IDX) TO WKS-CAMPO-REFERENCIA
102800             PERFORM 2055-COMPARAR-CAMPO
102900         END-IF
103000     END-IF.
103100 2211-CHEQUEOS-LINEAS-PEDIDO-E. EXIT.
103200******************************************************************
103300*    2212-CHEQUEOS-BLOQUE-LOG-FIN: EL BLOQUE LOGISTICO/FINANCIERO *
103400*    DEBE LLEGAR VACIO EN UN MENSAJE DE PRACTICA (LO LLENA EL     *
103500*    DESPACHADOR EN UN EJERCICIO REAL, NO EL SOLICITANTE).        *
103600******************************************************************
103700 2212-CHEQUEOS-BLOQUE-LOG-FIN SECTION.
103800     MOVE "IC213RR NUMERO DE ORDEN"  TO WKS-ETIQUETA-CAMPO.
103900     MOVE IC2RR-LF-NUMERO-ORDEN       TO WKS-CAMPO-MENSAJE.
104000     PERFORM 2059-CAMPO-VACIO.
104100     MOVE "IC213RR TELEFONO DEL PROVEEDOR" TO WKS-ETIQUETA-CAMPO.
104200     MOVE IC2RR-LF-TELEFONO-PROVEE    TO WKS-CAMPO-MENSAJE.
104300     PERFORM 2059-CAMPO-VACIO.
104400     MOVE "IC213RR NOMBRE DEL PROVEEDOR" TO WKS-ETIQUETA-CAMPO.
104500     MOVE IC2RR-LF-NOMBRE-PROVEE      TO WKS-CAMPO-MENSAJE.
104600     PERFORM 2059-CAMPO-VACIO.
104700     MOVE "IC213RR POC DEL PROVEEDOR" TO WKS-ETIQUETA-CAMPO.
104800     MOVE IC2RR-LF-POC-PROVEE         TO WKS-CAMPO-MENSAJE.
104900     PERFORM 2059-CAMPO-VACIO.
105000     MOVE "IC213RR NOTAS DE SUMINISTRO" TO WKS-ETIQUETA-CAMPO.
105100     MOVE IC2RR-LF-NOTAS-SUMINISTRO   TO WKS-CAMPO-MENSAJE.
105200     PERFORM 2059-CAMPO-VACIO.
105300     MOVE "IC213RR AUTORIZADOR LOGISTICO" TO WKS-ETIQUETA-CAMPO.
105400     MOVE IC2RR-LF-AUTORIZADOR-LOG    TO WKS-CAMPO-MENSAJE.
105500     PERFORM 2059-CAMPO-VACIO.
105600     MOVE "IC213RR FECHA-HORA LOGISTICA" TO WKS-ETIQUETA-CAMPO.
105700     MOVE IC2RR-LF-FECHA-HORA-LOG     TO WKS-CAMPO-MENSAJE.
105800     PERFORM 2059-CAMPO-VACIO.
105900     MOVE "IC213RR ORDENADO POR"     TO WKS-ETIQUETA-CAMPO.
106000     MOVE IC2RR-LF-ORDENADO-POR       TO WKS-CAMPO-MENSAJE.
106100     PERFORM 2059-CAMPO-VACIO.
106200     MOVE "IC213RR COMENTARIOS DE FINANZAS" TO WKS-ETIQUETA-CAMPO.
106300     MOVE IC2RR-LF-COMENTARIOS-FIN    TO WKS-CAMPO-MENSAJE.
106400     PERFORM 2059-CAMPO-VACIO.
106500     MOVE "IC213RR NOMBRE DE FINANZAS" TO WKS-ETIQUETA-CAMPO.
106600     MOVE IC2RR-LF-NOMBRE-FINANZAS    TO WKS-CAMPO-MENSAJE.
106700     PERFORM 2059-CAMPO-VACIO.
106800     MOVE "IC213RR FECHA-HORA DE FINANZAS" TO WKS-ETIQUETA-CAMPO.
106900     MOVE IC2RR-LF-FECHA-HORA-FIN     TO WKS-CAMPO-MENSAJE.
107000     PERFORM 2059-CAMPO-VACIO.
107100 2212-CHEQUEOS-BLOQUE-LOG-FIN-E. EXIT.
107200******************************************************************
107300*    2220-CHEQUEOS-ICS205 - PLAN DE COMUNICACIONES                *
107400******************************************************************
107500 2220-CHEQUEOS-ICS205 SECTION.
107600     MOVE "IC205 ASUNTO"           TO WKS-ETIQUETA-CAMPO.
107700     MOVE IC205-ASUNTO              TO WKS-CAMPO-MENSAJE.
107800     MOVE RFC205-ASUNTO             TO WKS-CAMPO-REFERENCIA.
107900     PERFORM 2056-COMPARA-INICIO.
108000     MOVE "IC205 ORGANIZACION"     TO WKS-ETIQUETA-CAMPO.
108100     MOVE IC205-ORGANIZACION        TO WKS-CAMPO-MENSAJE.
108200     MOVE RFC205-ORGANIZACION       TO WKS-CAMPO-REFERENCIA.
108300     PERFORM 2055-COMPARAR-CAMPO.
108400     MOVE "IC205 NOMBRE DEL INCIDENTE" TO WKS-ETIQUETA-CAMPO.
108500     MOVE IC205-NOMBRE-INCIDENTE    TO WKS-CAMPO-MENSAJE.
108600     MOVE RFC205-NOMBRE-INCIDENTE   TO WKS-CAMPO-REFERENCIA.
108700     PERFORM 2055-COMPARAR-CAMPO.
108800     MOVE "IC205 FECHA-HORA PREPARADO EN VENTANA"
108900                                    TO WKS-ETIQUETA-CAMPO.
109000     MOVE IC205-FECHA-HORA-PREP     TO WKS-CAMPO-MENSAJE.
109100     PERFORM 2064-VALIDAR-VENTANA-CAMPO.
109200     MOVE "IC205 PERIODO DESDE FECHA" TO WKS-ETIQUETA-CAMPO.
109300     MOVE IC205-PERIODO-DESDE-FECHA TO WKS-CAMPO-MENSAJE.
109400     MOVE RFC205-PERIODO-DESDE-FECHA TO WKS-CAMPO-REFERENCIA.
109500     PERFORM 2055-COMPARAR-CAMPO.
109600     MOVE "IC205 PERIODO HASTA FECHA" TO WKS-ETIQUETA-CAMPO.
109700     MOVE IC205-PERIODO-HASTA-FECHA TO WKS-CAMPO-MENSAJE.
109800     MOVE RFC205-PERIODO-HASTA-FECHA TO WKS-CAMPO-REFERENCIA.
109900     PERFORM 2055-COMPARAR-CAMPO.
110000     MOVE "IC205 PERIODO DESDE HORA" TO WKS-ETIQUETA-CAMPO.
110100     MOVE IC205-PERIODO-DESDE-HORA  TO WKS-CAMPO-MENSAJE.
110200     MOVE RFC205-PERIODO-DESDE-HORA TO WKS-CAMPO-REFERENCIA.
110300     PERFORM 2055-COMPARAR-CAMPO.
110400     MOVE "IC205 PERIODO HASTA HORA" TO WKS-ETIQUETA-CAMPO.
110500     MOVE IC205-PERIODO-HASTA-HORA  TO WKS-CAMPO-MENSAJE.
110600     MOVE RFC205-PERIODO-HASTA-HORA TO WKS-CAMPO-REFERENCIA.
110700     PERFORM 2055-COMPARAR-CAMPO.
110800     MOVE "IC205 INSTRUCCIONES ESPECIALES" TO WKS-ETIQUETA-CAMPO.
110900     MOVE IC205-INSTRUCCIONES-ESP   TO WKS-CAMPO-MENSAJE.
111000     MOVE RFC205-INSTRUCCIONES-ESP  TO WKS-CAMPO-REFERENCIA.
111100     PERFORM 2055-COMPARAR-CAMPO.
111200     MOVE "IC205 APROBADO POR"     TO WKS-ETIQUETA-CAMPO.
111300     MOVE IC205-APROBADO-POR        TO WKS-CAMPO-MENSAJE.
111400     MOVE RFC205-APROBADO-POR       TO WKS-CAMPO-REFERENCIA.
111500     PERFORM 2055-COMPARAR-CAMPO.
111600     PERFORM 2221-CHEQUEOS-CANAL
111700         VARYING IC205-IDX FROM 1 BY 1
111800         UNTIL IC205-IDX > 4.
111900     MOVE "IC205 FECHA-HORA APROBADO EN VENTANA"
112000                                    TO WKS-ETIQUETA-CAMPO.
112100     MOVE IC205-APROBADO-FECHA-HORA TO WKS-CAMPO-MENSAJE.
112200     PERFORM 2064-VALIDAR-VENTANA-CAMPO.
112300     MOVE "IC205 PAGINA DEL IAP"   TO WKS-ETIQUETA-CAMPO.
112400     MOVE IC205-PAGINA-IAP          TO WKS-CAMPO-MENSAJE.
112500     MOVE RFC205-PAGINA-IAP         TO WKS-CAMPO-REFERENCIA.
112600     PERFORM 2055-COMPARAR-CAMPO.
112700 2220-CHEQUEOS-ICS205-E. EXIT.
112800******************************************************************
112900*    2221-CHEQUEOS-CANAL: POR CADA CANAL DE RADIO, SI EL CANAL    *
113000*    DE LA CLAVE VIENE VACIO, TODO EL CANAL DEL MENSAJE DEBE      *
113100*    VENIR VACIO; SI NO, LAS CASILLAS DE IDENTIFICACION Y         *
113200*    FRECUENCIA RX DEBEN IGUALAR A LA CLAVE, LAS DEMAS CASILLAS   *
113300*    IGUALAN CUANDO LA CLAVE LAS TRAE (VACIAS SI NO), Y MODO Y    *
113400*    COMENTARIO SIEMPRE IGUALAN.                                  *
113500******************************************************************
113600 2221-CHEQUEOS-CANAL SECTION.
113700     IF RFC205-CANAL(IC205-IDX) = SPACES
113800         MOVE "IC205 CANAL VACIO"  TO WKS-ETIQUETA-CAMPO
113900         MOVE IC205-CANAL(IC205-IDX) TO WKS-CAMPO-MENSAJE
114000         PERFORM 2059-CAMPO-VACIO
114100     ELSE
114200         MOVE "IC205 ZONA/GRUPO DEL CANAL" TO WKS-ETIQUETA-CAMPO
114300         MOVE IC205-CAN-ZONA-GRUPO(IC205-IDX) TO WKS-CAMPO-MENSAJE
114400         PERFORM 2059-CAMPO-VACIO
114500         MOVE "IC205 NUMERO DE CANAL" TO WKS-ETIQUETA-CAMPO
114600         MOVE IC205-CAN-NUMERO(IC205-IDX) TO WKS-CAMPO-MENSAJE
114700         MOVE RFC205-CAN-NUMERO(IC205-IDX) TO WKS-CAMPO-REFERENCIA
114800         PERFORM 2055-COMPARAR-CAMPO
114900         MOVE "IC205 FUNCION DEL CANAL" TO WKS-ETIQUETA-CAMPO
115000         MOVE IC205-CAN-FUNCION(IC205-IDX) TO WKS-CAMPO-MENSAJE
115100         MOVE RFC205-CAN-FUNCION(IC205-IDX)
115200                                        TO WKS-CAMPO-REFERENCIA
115300         PERFORM 2055-COMPARAR-CAMPO
115400         MOVE "IC205 NOMBRE DEL CANAL" TO WKS-ETIQUETA-CAMPO
115500         MOVE IC205-CAN-NOMBRE(IC205-IDX) TO WKS-CAMPO-MENSAJE
115600         MOVE RFC205-CAN-NOMBRE(IC205-IDX) TO WKS-CAMPO-REFERENCIA
115700         PERFORM 2055-COMPARAR-CAMPO
115800         MOVE "IC205 ASIGNACION DEL CANAL" TO WKS-ETIQUETA-CAMPO
115900         MOVE IC205-CAN-ASIGNACION(IC205-IDX) TO WKS-CAMPO-MENSAJE
116000         MOVE RFC205-CAN-ASIGNACION(IC205-IDX)
116100                                        TO WKS-CAMPO-REFERENCIA
116200         PERFORM 2055-COMPARAR-CAMPO
116300         MOVE "IC205 FRECUENCIA RX"  TO WKS-ETIQUETA-CAMPO
116400         MOVE IC205-CAN-RX-FREQ(IC205-IDX) TO WKS-CAMPO-MENSAJE
116500         MOVE RFC205-CAN-RX-FREQ(IC205-IDX) TO WKS-CAMPO-REFERENCIA
116600         PERFORM 2062-COMPARAR-NUMERICO
116700         MOVE "IC205 RX ANGOSTO/ANCHO" TO WKS-ETIQUETA-CAMPO
116800         MOVE IC205-CAN-RX-NW(IC205-IDX) TO WKS-CAMPO-MENSAJE
116900         IF RFC205-CAN-RX-NW(IC205-IDX) = SPACES
117000             PERFORM 2059-CAMPO-VACIO
117100         ELSE
117200             MOVE RFC205-CAN-RX-NW(IC205-IDX)
117300                                        TO WKS-CAMPO-REFERENCIA
117400             PERFORM 2055-COMPARAR-CAMPO
117500         END-IF
117600         MOVE "IC205 TONO RX"        TO WKS-ETIQUETA-CAMPO
117700         MOVE IC205-CAN-RX-TONO(IC205-IDX) TO WKS-CAMPO-MENSAJE
117800         IF RFC205-CAN-RX-TONO(IC205-IDX) = SPACES
117900             PERFORM 2059-CAMPO-VACIO
118000         ELSE
118100             MOVE RFC205-CAN-RX-TONO(IC205-IDX)
118200                                        TO WKS-CAMPO-REFERENCIA
118300             PERFORM 2055-COMPARAR-CAMPO
118400         END-IF
118500         MOVE "IC205 FRECUENCIA TX"  TO WKS-ETIQUETA-CAMPO
118600         MOVE IC205-CAN-TX-FREQ(IC205-IDX) TO WKS-CAMPO-MENSAJE
118700         IF RFC205-CAN-TX-FREQ(IC205-IDX) = SPACES
118800             PERFORM 2059-CAMPO-VACIO
118900         ELSE
119000             MOVE RFC205-CAN-TX-FREQ(IC205-IDX)
119100                                        TO WKS-CAMPO-REFERENCIA
119200             PERFORM 2062-COMPARAR-NUMERICO
119300         END-IF
119400         MOVE "IC205 TX ANGOSTO/ANCHO" TO WKS-ETIQUETA-CAMPO
119500         MOVE IC205-CAN-TX-NW(IC205-IDX) TO WKS-CAMPO-MENSAJE
119600         IF RFC205-CAN-TX-NW(IC205-IDX) = SPACES
119700             PERFORM 2059-CAMPO-VACIO
119800         ELSE
119900             MOVE RFC205-CAN-TX-NW(IC205-IDX)
120000                                        TO WKS-CAMPO-REFERENCIA
120100             PERFORM 2055-COMPARAR-CAMPO
120200         END-IF
120300         MOVE "IC205 TONO TX"        TO WKS-ETIQUETA-CAMPO
120400         MOVE IC205-CAN-TX-TONO(IC205-IDX) TO WKS-CAMPO-MENSAJE
120500         IF RFC205-CAN-TX-TONO(IC205-IDX) = SPACES
120600             PERFORM 2059-CAMPO-VACIO
120700         ELSE
120800             MOVE RFC205-CAN-TX-TONO(IC205-IDX)
120900                                        TO WKS-CAMPO-REFERENCIA
121000             PERFORM 2055-COMPARAR-CAMPO
121100         END-IF
121200         MOVE "IC205 MODO DEL CANAL" TO WKS-ETIQUETA-CAMPO
121300         MOVE IC205-CAN-MODO(IC205-IDX) TO WKS-CAMPO-MENSAJE
121400         MOVE RFC205-CAN-MODO(IC205-IDX) TO WKS-CAMPO-REFERENCIA
121500         PERFORM 2055-COMPARAR-CAMPO
121600         MOVE "IC205 COMENTARIO DEL CANAL" TO WKS-ETIQUETA-CAMPO
121700         MOVE IC205-CAN-COMENTARIO(IC205-IDX) TO WKS-CAMPO-MENSAJE
121800         MOVE RFC205-CAN-COMENTARIO(IC205-IDX)
121900                                        TO WKS-CAMPO-REFERENCIA
122000         PERFORM 2055-COMPARAR-CAMPO
122100     END-IF.
122200 2221-CHEQUEOS-CANAL-E. EXIT.
122300******************************************************************
122400*    2230-CHEQUEOS-HICS259 - RESUMEN DE VICTIMAS                  *
122500*    EL FORMULARIO REAL TRAE CASILLAS SEPARADAS DE FECHA Y HORA   *
122600*    PREPARADO Y DE INICIO/FIN DE PERIODO, PERO ESTE SISTEMA LAS  *
122700*    RECIBE COMBINADAS EN UNA SOLA CASILLA DE 40 POSICIONES CADA  *
122800*    UNA (CONVENCION HEREDADA DE LA INTERFAZ DE WINLINK) - POR    *
122900*    ESO LA FECHA Y LA HORA SE CHEQUEAN COMO "PRESENTE" SOBRE LA  *
123000*    MISMA CASILLA EN VEZ DE CASILLAS INDEPENDIENTES.             *
123100******************************************************************
123200 2230-CHEQUEOS-HICS259 SECTION.
123300     MOVE "H259 ASUNTO"            TO WKS-ETIQUETA-CAMPO.
123400     MOVE H259-ASUNTO               TO WKS-CAMPO-MENSAJE.
123500     MOVE RFH259-ASUNTO             TO WKS-CAMPO-REFERENCIA.
123600     PERFORM 2056-COMPARA-INICIO.
123700     MOVE "H259 NOMBRE DEL INCIDENTE" TO WKS-ETIQUETA-CAMPO.
123800     MOVE H259-NOMBRE-INCIDENTE     TO WKS-CAMPO-MENSAJE.
123900     MOVE RFH259-NOMBRE-INCIDENTE   TO WKS-CAMPO-REFERENCIA.
124000     PERFORM 2055-COMPARAR-CAMPO.
124100     MOVE "H259 FECHA DEL FORMULARIO PRESENTE" TO WKS-ETIQUETA-CAMPO.
124200     MOVE H259-FECHA-HORA-FORM(1:10) TO WKS-CAMPO-MENSAJE.
124300     PERFORM 2061-CAMPO-PRESENTE.
124400     MOVE "H259 HORA DEL FORMULARIO PRESENTE" TO WKS-ETIQUETA-CAMPO.
124500     MOVE H259-FECHA-HORA-FORM(12:5) TO WKS-CAMPO-MENSAJE.
124600     PERFORM 2061-CAMPO-PRESENTE.
124700     MOVE "H259 NUMERO DE PERIODO"  TO WKS-ETIQUETA-CAMPO.
124800     MOVE H259-NUMERO-PERIODO       TO WKS-CAMPO-MENSAJE.
124900     MOVE RFH259-NUMERO-PERIODO     TO WKS-CAMPO-REFERENCIA.
125000     PERFORM 2055-COMPARAR-CAMPO.
125100     MOVE "H259 PERIODO DESDE"      TO WKS-ETIQUETA-CAMPO.
125200     MOVE H259-PERIODO-DESDE        TO WKS-CAMPO-MENSAJE.
125300     MOVE RFH259-PERIODO-DESDE      TO WKS-CAMPO-REFERENCIA.
125400     PERFORM 2055-COMPARAR-CAMPO.
125500     MOVE "H259 PERIODO HASTA"      TO WKS-ETIQUETA-CAMPO.
125600     MOVE H259-PERIODO-HASTA        TO WKS-CAMPO-MENSAJE.
125700     MOVE RFH259-PERIODO-HASTA      TO WKS-CAMPO-REFERENCIA.
125800     PERFORM 2055-COMPARAR-CAMPO.
125900     PERFORM 2231-CHEQUEOS-CATEGORIA
126000         VARYING H259-IDX FROM 1 BY 1
126100         UNTIL H259-IDX > 4.
126200     MOVE "H259 GERENTE DE SEGUIMIENTO" TO WKS-ETIQUETA-CAMPO.
126300     MOVE H259-GERENTE-SEGUIMIENTO  TO WKS-CAMPO-MENSAJE.
126400     MOVE RFH259-GERENTE-SEGUIM     TO WKS-CAMPO-REFERENCIA.
126500     PERFORM 2055-COMPARAR-CAMPO.
126600     MOVE "H259 NOMBRE DE LA INSTALACION" TO WKS-ETIQUETA-CAMPO.
126700     MOVE H259-NOMBRE-INSTALACION   TO WKS-CAMPO-MENSAJE.
126800     MOVE RFH259-NOMBRE-INSTALACION TO WKS-CAMPO-REFERENCIA.
126900     PERFORM 2055-COMPARAR-CAMPO.
127000 2230-CHEQUEOS-HICS259-E. EXIT.
127100*
127200 2231-CHEQUEOS-CATEGORIA SECTION.
127300     MOVE "H259 ADULTOS DE LA CATEGORIA" TO WKS-ETIQUETA-CAMPO.
127400     MOVE H259-CAT-ADULTOS(H259-IDX) TO WKS-CAMPO-MENSAJE.
127500     MOVE RFH259-CAT-ADULTOS(H259-IDX) TO WKS-CAMPO-REFERENCIA.
127600     PERFORM 2055-COMPARAR-CAMPO.
127700     MOVE "H259 PEDIATRICOS DE LA CATEGORIA" TO WKS-ETIQUETA-CAMPO.
127800     MOVE H259-CAT-PEDIATRICOS(H259-IDX) TO WKS-CAMPO-MENSAJE.
127900     MOVE RFH259-CAT-PEDIATRICO(H259-IDX) TO WKS-CAMPO-REFERENCIA.
128000     PERFORM 2055-COMPARAR-CAMPO.
128100     MOVE "H259 COMENTARIO DE LA CATEGORIA" TO WKS-ETIQUETA-CAMPO.
128200     MOVE H259-CAT-COMENTARIO(H259-IDX) TO WKS-CAMPO-MENSAJE.
128300     MOVE RFH259-CAT-COMENTARIO(H259-IDX) TO WKS-CAMPO-REFERENCIA.
128400     PERFORM 2055-COMPARAR-CAMPO.
128500 2231-CHEQUEOS-CATEGORIA-E. EXIT.
128600******************************************************************
128700*    2240-CHEQUEOS-FSR - REPORTE DE SITUACION DE CAMPO            *
128800******************************************************************
128900 2240-CHEQUEOS-FSR SECTION.
129000     MOVE "FSR ASUNTO"             TO WKS-ETIQUETA-CAMPO.
129100     MOVE FSR-ASUNTO                TO WKS-CAMPO-MENSAJE.
129200     MOVE RFFSR-ASUNTO              TO WKS-CAMPO-REFERENCIA.
129300     PERFORM 2056-COMPARA-INICIO.
129400     MOVE FSR-LATITUD-FORM          TO WKS-UBF-LATITUD-TEXTO.
129500     MOVE FSR-LONGITUD-FORM         TO WKS-UBF-LONGITUD-TEXTO.
129600     MOVE "FSR UBICACION DEL MENSAJE Y DEL FORMULARIO"
129700                                    TO WKS-ETIQUETA-CAMPO.
129800     PERFORM 2063-VALIDAR-UBICACION-FORM.
129900     MOVE "FSR ORGANIZACION"       TO WKS-ETIQUETA-CAMPO.
130000     MOVE FSR-ORGANIZACION          TO WKS-CAMPO-MENSAJE.
130100     MOVE RFFSR-ORGANIZACION        TO WKS-CAMPO-REFERENCIA.
130200     PERFORM 2055-COMPARAR-CAMPO.
130300     MOVE "FSR PRECEDENCIA"        TO WKS-ETIQUETA-CAMPO.
130400     MOVE FSR-PRECEDENCIA           TO WKS-CAMPO-MENSAJE.
130500     MOVE RFFSR-PRECEDENCIA         TO WKS-CAMPO-REFERENCIA.
130600     PERFORM 2055-COMPARAR-CAMPO.
130700     MOVE "FSR FECHA-HORA DEL FORMULARIO PRESENTE"
130800                                    TO WKS-ETIQUETA-CAMPO.
130900     MOVE FSR-FECHA-HORA-FORM       TO WKS-CAMPO-MENSAJE.
131000     PERFORM 2061-CAMPO-PRESENTE.
131100     MOVE "FSR NUMERO DE TAREA"    TO WKS-ETIQUETA-CAMPO.
131200     MOVE FSR-NUMERO-TAREA          TO WKS-CAMPO-MENSAJE.
131300     MOVE RFFSR-NUMERO-TAREA        TO WKS-CAMPO-REFERENCIA.
131400     PERFORM 2055-COMPARAR-CAMPO.
131500     MOVE "FSR NECESIDAD EMERGENTE" TO WKS-ETIQUETA-CAMPO.
131600     MOVE FSR-NECESIDAD-EMERGENTE   TO WKS-CAMPO-MENSAJE.
131700     MOVE RFFSR-NECESIDAD-EMERGENTE TO WKS-CAMPO-REFERENCIA.
131800     PERFORM 2055-COMPARAR-CAMPO.
131900     MOVE "FSR CIUDAD"             TO WKS-ETIQUETA-CAMPO.
132000     MOVE FSR-CIUDAD                TO WKS-CAMPO-MENSAJE.
132100     MOVE RFFSR-CIUDAD              TO WKS-CAMPO-REFERENCIA.
132200     PERFORM 2055-COMPARAR-CAMPO.
132300     MOVE "FSR CONDADO"            TO WKS-ETIQUETA-CAMPO.
132400     MOVE FSR-CONDADO               TO WKS-CAMPO-MENSAJE.
132500     MOVE RFFSR-CONDADO             TO WKS-CAMPO-REFERENCIA.
132600     PERFORM 2055-COMPARAR-CAMPO.
132700     MOVE "FSR TERRITORIO VACIO"   TO WKS-ETIQUETA-CAMPO.
132800     MOVE FSR-TERRITORIO            TO WKS-CAMPO-MENSAJE.
132900     PERFORM 2059-CAMPO-VACIO.
133000     MOVE "FSR LATITUD DEL FORMULARIO NUMERICA" TO WKS-ETIQUETA-CAMPO.
133100     MOVE FSR-LATITUD-FORM          TO WKS-CAMPO-MENSAJE.
133200     MOVE RFFSR-LATITUD-FORM        TO WKS-CAMPO-REFERENCIA.
133300     PERFORM 2062-COMPARAR-NUMERICO.
133400     MOVE "FSR LONGITUD DEL FORMULARIO NUMERICA" TO WKS-ETIQUETA-CAMPO.
133500     MOVE FSR-LONGITUD-FORM         TO WKS-CAMPO-MENSAJE.
133600     MOVE RFFSR-LONGITUD-FORM       TO WKS-CAMPO-REFERENCIA.
133700     PERFORM 2062-COMPARAR-NUMERICO.
133800     PERFORM 2245-CHEQUEOS-FSR-SERVICIO
133900         VARYING FSR-IDX FROM 1 BY 1
134000         UNTIL FSR-IDX > 14.
134100     MOVE "FSR COMENTARIOS ADICIONALES" TO WKS-ETIQUETA-CAMPO.
134200     MOVE FSR-COMENTARIOS-ADIC      TO WKS-CAMPO-MENSAJE.
134300     MOVE RFFSR-COMENTARIOS-ADIC    TO WKS-CAMPO-REFERENCIA.
134400     PERFORM 2055-COMPARAR-CAMPO.
134500     MOVE "FSR PUNTO DE CONTACTO"  TO WKS-ETIQUETA-CAMPO.
134600     MOVE FSR-PUNTO-CONTACTO        TO WKS-CAMPO-MENSAJE.
134700     MOVE RFFSR-PUNTO-CONTACTO      TO WKS-CAMPO-REFERENCIA.
134800     PERFORM 2055-COMPARAR-CAMPO.
134900 2240-CHEQUEOS-FSR-E. EXIT.
135000******************************************************************
135100*    2245-CHEQUEOS-FSR-SERVICIO: EL ESTADO DEBE IGUALAR SIEMPRE A *
135200*    LA CLAVE.  EL COMENTARIO ES OBLIGATORIO CUANDO LA CLAVE DICE *
135300*    "NO" PARA LOS PRIMEROS TRECE SERVICIOS; PARA EL SERVICIO 14  *
135400*    (RADIO METEOROLOGICA NOAA) LA REGLA SE INVIERTE Y EL         *
135500*    COMENTARIO SE EXIGE CUANDO LA CLAVE DICE "YES" (AUDIO         *
135600*    DEGRADADO) - EN TODO OTRO CASO EL COMENTARIO DEBE IR VACIO.  *
135700******************************************************************
135800 2245-CHEQUEOS-FSR-SERVICIO SECTION.
135900     MOVE "FSR ESTADO DEL SERVICIO" TO WKS-ETIQUETA-CAMPO.
136000     MOVE FSR-SVC-ESTADO(FSR-IDX)   TO WKS-CAMPO-MENSAJE.
136100     MOVE RFFSR-SVC-ESTADO(FSR-IDX) TO WKS-CAMPO-REFERENCIA.
136200     PERFORM 2055-COMPARAR-CAMPO.
136300     MOVE "N" TO WKS-SW-COMENTARIO-SVC.
136400     IF FSR-IDX = 14
136500         IF RFFSR-SVC-ESTADO(FSR-IDX) = "YES"
136600             MOVE "S" TO WKS-SW-COMENTARIO-SVC
136700         END-IF
136800     ELSE
136900         IF RFFSR-SVC-ESTADO(FSR-IDX) = "NO "
137000             MOVE "S" TO WKS-SW-COMENTARIO-SVC
137100         END-IF
137200     END-IF.
137300     MOVE "FSR COMENTARIO DEL SERVICIO" TO WKS-ETIQUETA-CAMPO.
137400     MOVE FSR-SVC-COMENTARIO(FSR-IDX) TO WKS-CAMPO-MENSAJE.
137500     IF WKS-EXIGE-COMENTARIO-SVC
137600         MOVE RFFSR-SVC-COMENTARIO(FSR-IDX) TO WKS-CAMPO-REFERENCIA
137700         PERFORM 2055-COMPARAR-CAMPO
137800     ELSE
137900         PERFORM 2059-CAMPO-VACIO
138000     END-IF.
138100 2245-CHEQUEOS-FSR-SERVICIO-E. EXIT.
138200******************************************************************
138300*    2900-ESCRIBIR-RETROALIMENTACION: GRABA UN REGISTRO DE        *
138400*    RETROALIMENTACION POR MENSAJE CALIFICADO, CON EL TEXTO DE    *
138500*    LAS OBSERVACIONES O "PERFECT MESSAGE!" SI NO HUBO NINGUNA.   *
138600******************************************************************
138700 2900-ESCRIBIR-RETROALIMENTACION SECTION.
138800     MOVE MSG-REMITENTE          TO FBK-REMITENTE.
138900     MOVE MSG-ID-MENSAJE         TO FBK-ID-MENSAJE.
139000     MOVE WKS-LATITUD-EFECTIVA   TO FBK-LATITUD.
139100     MOVE WKS-LONGITUD-EFECTIVA  TO FBK-LONGITUD.
139200     MOVE WKS-CUENTA-OBSERVACIONES TO FBK-CUENTA-OBSERVACIONES.
139300     IF WKS-CUENTA-OBSERVACIONES = ZEROS
139400         MOVE "PERFECT MESSAGE!"  TO FBK-TEXTO-RETROAL
139500     ELSE
139600         MOVE WKS-TEXTO-RETROAL  TO FBK-TEXTO-RETROAL
139700     END-IF.
139800     WRITE REG-RETROAL.
139900 2900-ESCRIBIR-RETROALIMENTACION-E. EXIT.
140000******************************************************************
140100*    3000-EMITIR-REPORTE IMPRIME EL REPORTE AGREGADO DE LA        *
140200*    CORRIDA: ENCABEZADO, LINEA DE CORRECTOS/INCORRECTOS CON      *
140300*    PORCENTAJES, UNA LINEA POR CHEQUEO Y LOS DOS HISTOGRAMAS.    *
140400******************************************************************
140500 3000-EMITIR-REPORTE SECTION.
140600     PERFORM 3015-CALCULAR-PORCENTAJES.
140700     PERFORM 3010-IMPRIMIR-ENCABEZADO.
140800     PERFORM 3020-IMPRIMIR-LINEA-CHEQUEO
140900         VARYING WKS-CHQ-IDX FROM 1 BY 1
141000         UNTIL WKS-CHQ-IDX > WKS-TAB-CHQ-LONG.
141100     PERFORM 3040-IMPRIMIR-HISTOGRAMAS.
141200 3000-EMITIR-REPORTE-E. EXIT.
141300*
141400 3010-IMPRIMIR-ENCABEZADO SECTION.
141500     MOVE SPACES TO REG-LISTADO.
141600     STRING "AGGREGATE RESULTS FOR " DELIMITED BY SIZE
141700            WKS-TIPO-REFERENCIA      DELIMITED BY "  "
141800            " ON "                  DELIMITED BY SIZE
141900            WKS-CAL-FECHA-EJERCICIO  DELIMITED BY SIZE
142000         INTO REG-LISTADO
142100     END-STRING.
142200     WRITE REG-LISTADO.
142300     MOVE SPACES TO REG-LISTADO.
142400     MOVE WKS-TOTAL-PARTICIPANTES TO WKS-MASK.
142500     STRING "PARTICIPANTS: " DELIMITED BY SIZE
142600            WKS-MASK          DELIMITED BY SIZE
142700         INTO REG-LISTADO
142800     END-STRING.
142900     WRITE REG-LISTADO.
143000     MOVE SPACES TO REG-LISTADO.
143100     MOVE WKS-PCT-OK-COMP  TO WKS-PCT-OK-EDIT.
143200     MOVE WKS-PCT-NOK-COMP TO WKS-PCT-NOK-EDIT.
143300     STRING "CORRECT MESSAGES: "     DELIMITED BY SIZE
143400            WKS-TOTAL-CORRECTOS      DELIMITED BY SIZE
143500            " ("                    DELIMITED BY SIZE
143600            WKS-PCT-OK-EDIT          DELIMITED BY SIZE
143700            "%) OK, "               DELIMITED BY SIZE
143800            WKS-TOTAL-INCORRECTOS    DELIMITED BY SIZE
143900            " ("                    DELIMITED BY SIZE
144000            WKS-PCT-NOK-EDIT         DELIMITED BY SIZE
144100            "%) NOT OK"             DELIMITED BY SIZE
144200         INTO REG-LISTADO
144300     END-STRING.
144400     WRITE REG-LISTADO.
144500 3010-IMPRIMIR-ENCABEZADO-E. EXIT.
144600******************************************************************
144700*    3015-CALCULAR-PORCENTAJES: PORCENTAJE = CUENTA / PARTICI-    *
144800*    PANTES * 100 (NO SOBRE EL TOTAL DE MENSAJES CALIFICADOS).    *
144900******************************************************************
145000 3015-CALCULAR-PORCENTAJES SECTION.
145100     MOVE ZEROS TO WKS-PCT-OK-COMP WKS-PCT-NOK-COMP.
145200     IF WKS-TOTAL-PARTICIPANTES NOT = ZEROS
145300         COMPUTE WKS-PCT-OK-COMP ROUNDED =
145400             (WKS-TOTAL-PERFECTOS * 100) / WKS-TOTAL-PARTICIPANTES
145500         COMPUTE WKS-PCT-NOK-COMP ROUNDED =
145600             ((WKS-TOTAL-PARTICIPANTES - WKS-TOTAL-PERFECTOS) * 100)
145700                                     / WKS-TOTAL-PARTICIPANTES
145800     END-IF.
145900 3015-CALCULAR-PORCENTAJES-E. EXIT.
146000*
146100 3020-IMPRIMIR-LINEA-CHEQUEO SECTION.
146200     MOVE SPACES TO REG-LISTADO.
146300     STRING WKS-CHQ-ETIQUETA(WKS-CHQ-IDX) DELIMITED BY "  "
146400            " CORRECT: "                 DELIMITED BY SIZE
146500            WKS-CHQ-CORRECTOS(WKS-CHQ-IDX) DELIMITED BY SIZE
146600            " INCORRECT: "               DELIMITED BY SIZE
146700            WKS-CHQ-INCORRECTOS(WKS-CHQ-IDX) DELIMITED BY SIZE
146800         INTO REG-LISTADO
146900     END-STRING.
147000     WRITE REG-LISTADO.
147100 3020-IMPRIMIR-LINEA-CHEQUEO-E. EXIT.
147200******************************************************************
147300*    3040-IMPRIMIR-HISTOGRAMAS IMPRIME LOS DOS HISTOGRAMAS DEL    *
147400*    REPORTE (DIAS-DESPUES-DE-ABRIR Y CANTIDAD-DE-OBSERVACIONES), *
147500*    CADA UNO ORDENADO DESCENDENTE POR CONTADOR CON EL MISMO      *
147600*    MECANISMO GENERICO DE BURBUJA (3045-3048).                   *
147700******************************************************************
147800 3040-IMPRIMIR-HISTOGRAMAS SECTION.
147900     MOVE SPACES TO REG-LISTADO.
148000     MOVE "DAYS AFTER WINDOW OPEN" TO REG-LISTADO.
148100     WRITE REG-LISTADO.
148200     MOVE ZEROS TO WKS-ORD-LONG.
148300     PERFORM 3042-CARGAR-ORDEN-DIAS
148400         VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 7.
148500     PERFORM 3045-ORDENAR-DESCENDENTE.
148600     PERFORM 3048-IMPRIMIR-ENTRADA-ORDEN
148700         VARYING WKS-ORD-IDX FROM 1 BY 1
148800         UNTIL WKS-ORD-IDX > WKS-ORD-LONG.
148900     MOVE SPACES TO REG-LISTADO.
149000     MOVE "FEEDBACK CHECK COUNT"    TO REG-LISTADO.
149100     WRITE REG-LISTADO.
149200     MOVE ZEROS TO WKS-ORD-LONG.
149300     PERFORM 3041-CARGAR-ORDEN-FEEDBACK
149400         VARYING WKS-FBK-IDX FROM 1 BY 1
149500         UNTIL WKS-FBK-IDX > WKS-TAB-FBK-LONG.
149600     PERFORM 3045-ORDENAR-DESCENDENTE.
149700     PERFORM 3048-IMPRIMIR-ENTRADA-ORDEN
149800         VARYING WKS-ORD-IDX FROM 1 BY 1
149900         UNTIL WKS-ORD-IDX > WKS-ORD-LONG.
150000 3040-IMPRIMIR-HISTOGRAMAS-E. EXIT.
150100*
150200 3041-CARGAR-ORDEN-FEEDBACK SECTION.
150300     PERFORM 3043-COPIAR-UNA-ENTRADA-FBK.
150400 3041-CARGAR-ORDEN-FEEDBACK-E. EXIT.
150500*
150600 3042-CARGAR-ORDEN-DIAS SECTION.
150700     PERFORM 3044-COPIAR-UNA-ENTRADA-DIAS.
150800 3042-CARGAR-ORDEN-DIAS-E. EXIT.
150900*
151000 3043-COPIAR-UNA-ENTRADA-FBK SECTION.
151100     IF WKS-FBK-CONTADOR(WKS-FBK-IDX) > ZEROS
151200         ADD 1 TO WKS-ORD-LONG
151300         MOVE WKS-FBK-VALOR(WKS-FBK-IDX) TO WKS-ORD-VALOR-EDIT
151400         MOVE WKS-ORD-VALOR-EDIT          TO
151500              WKS-ORD-ETIQUETA(WKS-ORD-LONG)
151600         MOVE WKS-FBK-CONTADOR(WKS-FBK-IDX) TO
151700              WKS-ORD-CONTADOR(WKS-ORD-LONG)
151800     END-IF.
151900 3043-COPIAR-UNA-ENTRADA-FBK-E. EXIT.
152000*
152100 3044-COPIAR-UNA-ENTRADA-DIAS SECTION.
152200     IF WKS-HISTOGRAMA-DIAS(WKS-IDX) > ZEROS
152300         ADD 1 TO WKS-ORD-LONG
152400         COMPUTE WKS-ORD-VALOR-EDIT = WKS-IDX - 1
152500         MOVE WKS-ORD-VALOR-EDIT        TO
152600              WKS-ORD-ETIQUETA(WKS-ORD-LONG)
152700         MOVE WKS-HISTOGRAMA-DIAS(WKS-IDX) TO
152800              WKS-ORD-CONTADOR(WKS-ORD-LONG)
152900     END-IF.
153000 3044-COPIAR-UNA-ENTRADA-DIAS-E. EXIT.
153100******************************************************************
153200*    3045/3046/3047 - BURBUJA DESCENDENTE GENERICA SOBRE          *
153300*    WKS-TABLA-ORDEN, POR WKS-ORD-CONTADOR.                       *
153400******************************************************************
153500 3045-ORDENAR-DESCENDENTE SECTION.
153600     IF WKS-ORD-LONG > 1
153700         MOVE "S" TO WKS-ORD-SW-CAMBIO
153800         PERFORM 3046-PASADA-ORDEN
153900             UNTIL WKS-ORD-SW-CAMBIO = "N"
154000     END-IF.
154100 3045-ORDENAR-DESCENDENTE-E. EXIT.
154200*
154300 3046-PASADA-ORDEN SECTION.
154400     MOVE "N" TO WKS-ORD-SW-CAMBIO.
154500     PERFORM 3047-COMPARAR-ADYACENTES
154600         VARYING WKS-ORD-IDX FROM 1 BY 1
154700         UNTIL WKS-ORD-IDX > WKS-ORD-LONG - 1.
154800 3046-PASADA-ORDEN-E. EXIT.
154900*
155000 3047-COMPARAR-ADYACENTES SECTION.
155100     SET WKS-ORD-JDX TO WKS-ORD-IDX.
155200     SET WKS-ORD-JDX UP BY 1.
155300     IF WKS-ORD-CONTADOR(WKS-ORD-IDX) < WKS-ORD-CONTADOR(WKS-ORD-JDX)
155400         MOVE WKS-ORD-ETIQUETA(WKS-ORD-IDX) TO WKS-ORDT-ETIQUETA
155500         MOVE WKS-ORD-CONTADOR(WKS-ORD-IDX) TO WKS-ORDT-CONTADOR
155600         MOVE WKS-ORD-ETIQUETA(WKS-ORD-JDX) TO
155700              WKS-ORD-ETIQUETA(WKS-ORD-IDX)
155800         MOVE WKS-ORD-CONTADOR(WKS-ORD-JDX) TO
155900              WKS-ORD-CONTADOR(WKS-ORD-IDX)
156000         MOVE WKS-ORDT-ETIQUETA TO WKS-ORD-ETIQUETA(WKS-ORD-JDX)
156100         MOVE WKS-ORDT-CONTADOR TO WKS-ORD-CONTADOR(WKS-ORD-JDX)
156200         MOVE "S" TO WKS-ORD-SW-CAMBIO
156300     END-IF.
156400 3047-COMPARAR-ADYACENTES-E. EXIT.
156500*
156600 3048-IMPRIMIR-ENTRADA-ORDEN SECTION.
156700     MOVE SPACES TO REG-LISTADO.
156800     STRING "VALUE: "                        DELIMITED BY SIZE
156900            WKS-ORD-ETIQUETA(WKS-ORD-IDX)     DELIMITED BY "  "
157000            " COUNT: "                       DELIMITED BY SIZE
157100            WKS-ORD-CONTADOR(WKS-ORD-IDX)     DELIMITED BY SIZE
157200         INTO REG-LISTADO
157300     END-STRING.
157400     WRITE REG-LISTADO.
157500 3048-IMPRIMIR-ENTRADA-ORDEN-E. EXIT.
157600******************************************************************
157700 9000-FINALIZAR SECTION.
157800     CLOSE MENSAJES REFEREN RETROAL LISTADO.
157900 9000-FINALIZAR-E. EXIT.
