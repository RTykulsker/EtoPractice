000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    ETOACK.
000300 AUTHOR.                        R MIRANDA.
000400 INSTALLATION.                  ETO-ARES DISTRICT BATCH CENTER.
000500 DATE-WRITTEN.                  03/21/1991.
000600 DATE-COMPILED.
000700 SECURITY.                      UNCLASSIFIED - EXERCISE TRAFFIC.
000800******************************************************************
000900*                  C A M B I O S   A L   P R O G R A M A          *
001000******************************************************************
001100* 03/21/91  RMM  TK-4403  PRIMERA VERSION. LEE MENSAJES Y        *
001200*                         CATALOGO DE EJERCICIOS, GENERA ACUSES  *
001300*                         DE RECIBO POR INDICATIVO.              *
001400* 10/02/91  RMM  TK-4460  SE AGREGA CLASIFICACION TEMPRANO/      *
001500*                         TARDE CONTRA LA VENTANA DE ENTREGA.    *
001600* 07/14/93  LTV  TK-4690  SE CORRIGE EXTRACCION DEL ID DE        *
001700*                         EJERCICIO CUANDO EL CUERPO TRAE        *
001800*                         MAYUSCULAS MEZCLADAS.                  *
001900* 11/30/94  LTV  TK-4810  SE AGREGA UBICACION (LAT/LONG) DE      *
002000*                         ULTIMO CONOCIDO AL ACUSE.              *
002100* 01/19/99  CDH  TK-5211  REVISION DEL AMBIENTE 2000 - SE        *
002200*                         ACTUALIZA FORMATO DE FECHA A 4         *
002300*                         DIGITOS DE ANIO EN TODOS LOS CAMPOS    *
002400*                         DE TRABAJO DE ESTE PROGRAMA.           *
002500* 04/02/02  CDH  TK-5340  SE AGREGA CONTEO DE MENSAJES            *
002600*                         INESPERADOS POR INDICATIVO AL ACUSE.   *
002700* 09/17/08  PQR  TK-5610  SE CORRIGE RUPTURA DE CONTROL CUANDO   *
002800*                         EL REMITENTE SOLO TIENE UN MENSAJE.    *
002900* 06/20/14  JOM  TK-5948  REESCRITURA PEDIDA JUNTO CON ETOGRD:   *
003000*                         LA CLASIFICACION YA NO COMPARA LA      *
003100*                         FECHA-HORA DEL MENSAJE CONTRA SU       *
003200*                         PROPIA VENTANA DE ENTREGA (ESO QUEDO   *
003300*                         COMPARANDO UN CAMPO MSG-DATE-TIME QUE  *
003400*                         NUNCA EXISTIO EN EL REGISTRO), SINO LA *
003500*                         FECHA DEL EJERCICIO ACTUAL CONTRA LA   *
003600*                         FECHA CATALOGADA DEL EJERCICIO DEL     *
003700*                         MENSAJE, Y AHORA SI EXIGE QUE EL TIPO  *
003800*                         DE MENSAJE COINCIDA CON EL ESPERADO    *
003900*                         PARA CLASIFICAR COMO ESPERADO.  SE LEE *
004000*                         EL REGISTRO DE REFERENCIA (ETOREFR)    *
004100*                         PARA OBTENER EL TIPO, ID Y FECHA DEL   *
004200*                         EJERCICIO VIGENTE; YA NO SE LLAMA A    *
004300*                         ETOCALR EN ESTE PROGRAMA.              *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS LETRAS-S-N  IS "S" "N"
004900     UPSI-0 IS SW-DEPURACION.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200******************************************************************
005300*              A R C H I V O S   D E   E N T R A D A              *
005400******************************************************************
005500     SELECT MENSAJES ASSIGN     TO MENSAJES
005600            ORGANIZATION        IS SEQUENTIAL
005700            FILE STATUS         IS FS-MENSAJES.
005800     SELECT CATALOGO ASSIGN     TO CATALOGO
005900            ORGANIZATION        IS SEQUENTIAL
006000            FILE STATUS         IS FS-CATALOGO.
006100     SELECT REFEREN  ASSIGN     TO REFEREN
006200            ORGANIZATION        IS SEQUENTIAL
006300            FILE STATUS         IS FS-REFEREN.
006400******************************************************************
006500*              A R C H I V O S   D E   S A L I D A                *
006600******************************************************************
006700     SELECT ACUSES   ASSIGN     TO ACUSES
006800            ORGANIZATION        IS SEQUENTIAL
006900            FILE STATUS         IS FS-ACUSES.
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*1 -->MENSAJES DE PRACTICA RECIBIDOS DE WINLINK, POR REMITENTE
007400 FD  MENSAJES.
007500     COPY ETOMSGR.
007600*2 -->CATALOGO DE EJERCICIOS, ORDENADO POR FECHA
007700 FD  CATALOGO.
007800     COPY ETOEXHR.
007900*3 -->CLAVE DE RESPUESTAS DEL EJERCICIO VIGENTE (UN SOLO REGISTRO)
008000 FD  REFEREN.
008100     COPY ETOREFR.
008200*4 -->ACUSES DE RECIBO POR INDICATIVO
008300 FD  ACUSES.
008400 01  REG-ACUSE.
008500     02  ACK-INDICATIVO             PIC X(10).
008600     02  ACK-CUENTA-ESPERADOS       PIC 9(04).
008700     02  ACK-CUENTA-INESPERADOS     PIC 9(04).
008800     02  ACK-CUENTA-TEMPRANOS       PIC 9(04).
008900     02  ACK-CUENTA-TARDIOS         PIC 9(04).
009000     02  ACK-CUENTA-TOTAL           PIC 9(04).
009100     02  FILLER                     PIC X(10).
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*               C A M P O S   D E   T R A B A J O                *
009600******************************************************************
009700     77  WKS-I                      PIC 9(03) COMP VALUE ZEROS.
009800 01  WKS-CAMPOS-DE-TRABAJO.
009900     02  WKS-PROGRAMA               PIC X(08) VALUE "ETOACK".
010000     02  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
010100         88 WKS-END-MENSAJES                      VALUE 1.
010200         88 WKS-END-CATALOGO                       VALUE 2.
010300     02  WKS-REMITENTE-ANTERIOR     PIC X(10) VALUE SPACES.
010400     02  WKS-PRIMER-MENSAJE-SW      PIC X(01) VALUE "S".
010500         88 WKS-ES-PRIMER-MENSAJE                 VALUE "S".
010600     02  WKS-ID-EJERCICIO-MSG       PIC X(12) VALUE SPACES.
010700     02  WKS-CUERPO-MINUSCULA       PIC X(40) VALUE SPACES.
010800     02  WKS-POSICION-MARCA         PIC 9(03) COMP VALUE ZEROS.
010900     02  WKS-LARGO-ID               PIC 9(02) COMP VALUE ZEROS.
011000     02  WKS-TAB-LONG               PIC 9(03) COMP VALUE ZEROS.
011100     02  WKS-CLASIFICACION          PIC X(01) VALUE SPACES.
011200         88 WKS-ES-ESPERADO                       VALUE "E".
011300         88 WKS-ES-INESPERADO                     VALUE "I".
011400         88 WKS-ES-TEMPRANO                       VALUE "T".
011500         88 WKS-ES-TARDIO                         VALUE "D".
011600     02  WKS-MODO-LEGADO            PIC X(01) VALUE "N".
011700*        VISTA DE DEPURACION DE LOS CONTADORES DE TRABAJO,
011800*        DISPARADA POR EL SWITCH UPSI-0
011900 01  WKS-CAMPOS-DE-TRABAJO-EDIT REDEFINES WKS-CAMPOS-DE-TRABAJO.
012000     02  FILLER                     PIC X(30).
012100     02  WKS-CE-POSICION-MARCA      PIC 9(03).
012200     02  WKS-CE-LARGO-ID            PIC 9(02).
012300*
012400******************************************************************
012500*      T A B L A   D E   E J E R C I C I O S   C O N O C I D O S  *
012600******************************************************************
012700 01  WKS-TABLA-CATALOGO.
012800     02  WKS-DATOS-CATALOGO     OCCURS 1 TO 500 TIMES
012900                                DEPENDING ON WKS-TAB-LONG
013000                                INDEXED BY WKS-CAT-IDX.
013100         03  WKS-CAT-ID         PIC X(12).
013200         03  WKS-CAT-FECHA      PIC X(10).
013300         03  FILLER             PIC X(02).
013400*
013500 01  WKS-ACUMULADOR-ACUSE.
013600     02  WKS-AC-INDICATIVO          PIC X(10).
013700     02  WKS-AC-ESPERADOS           PIC 9(04) COMP.
013800     02  WKS-AC-INESPERADOS         PIC 9(04) COMP.
013900     02  WKS-AC-TEMPRANOS           PIC 9(04) COMP.
014000     02  WKS-AC-TARDIOS             PIC 9(04) COMP.
014100     02  WKS-AC-TOTAL               PIC 9(04) COMP.
014200     02  FILLER                     PIC X(02).
014300*        VISTA DE DEPURACION (DISPLAY) DEL ACUMULADOR DE ACUSE,
014400*        DISPARADA POR EL SWITCH UPSI-0
014500 01  WKS-ACUMULADOR-ACUSE-EDIT REDEFINES WKS-ACUMULADOR-ACUSE.
014600     02  FILLER                     PIC X(10).
014700     02  WKS-AE-ESPERADOS           PIC 9(04).
014800     02  WKS-AE-INESPERADOS         PIC 9(04).
014900     02  WKS-AE-TEMPRANOS           PIC 9(04).
015000     02  WKS-AE-TARDIOS             PIC 9(04).
015100     02  WKS-AE-TOTAL               PIC 9(04).
015200     02  FILLER                     PIC X(02).
015300*
015400******************************************************************
015500*     A R E A   D E   I D E N T I F I C A C I O N   D E L        *
015600*     E J E R C I C I O   V I G E N T E  (CARGADA UNA SOLA VEZ    *
015700*     DESDE LA CLAVE DE RESPUESTAS ETOREFR AL INICIO DE LA        *
015800*     CORRIDA - TK-5948).                                         *
015900******************************************************************
016000 01  WKS-AREA-IDENTIFICACION.
016100     02  WKS-TIPO-REFERENCIA        PIC X(12).
016200     02  WKS-ID-EJERCICIO-REF       PIC X(12).
016300     02  WKS-FECHA-EJERCICIO-ACTUAL PIC X(10).
016400     02  FILLER                     PIC X(06).
016500*        VISTA DE DEPURACION (DISPLAY) DE LA IDENTIFICACION DEL
016600*        EJERCICIO VIGENTE, DISPARADA POR EL SWITCH UPSI-0
016700 01  WKS-AREA-IDENTIFICACION-EDIT REDEFINES WKS-AREA-IDENTIFICACION.
016800     02  FILLER                     PIC X(12).
016900     02  WKS-IE-ID-EJERCICIO-REF    PIC X(12).
017000     02  FILLER                     PIC X(16).
017100*
017200******************************************************************
017300*              E S T A D O   D E   A R C H I V O S                *
017400******************************************************************
017500 01  FS-MENSAJES                    PIC 9(02) VALUE ZEROS.
017600 01  FS-CATALOGO                    PIC 9(02) VALUE ZEROS.
017700 01  FS-REFEREN                     PIC 9(02) VALUE ZEROS.
017800 01  FS-ACUSES                      PIC 9(02) VALUE ZEROS.
017900 01  FS-CICLO                       PIC 9(02) VALUE ZEROS.
018000*
018100 01  WKS-CONTADORES-ESTADISTICA.
018200     02  WKS-TOTAL-MENSAJES         PIC 9(07) COMP VALUE ZEROS.
018300     02  WKS-TOTAL-ACUSES           PIC 9(07) COMP VALUE ZEROS.
018400     02  WKS-MASK                   PIC ZZ,ZZZ,ZZ9.
018500******************************************************************
018600 PROCEDURE DIVISION.
018700 000-MAIN SECTION.
018800     PERFORM 1000-ABRIR-ARCHIVOS
018900     PERFORM 1100-CARGAR-REFERENCIA
019000     PERFORM 2100-LEER-CATALOGO
019100        UNTIL WKS-END-CATALOGO
019200     PERFORM 2000-LEER-MENSAJE
019300     PERFORM 2010-PROCESAR-MENSAJE
019400        UNTIL WKS-END-MENSAJES
019500     IF NOT WKS-ES-PRIMER-MENSAJE
019600        PERFORM 2300-ESCRIBIR-ACUSE
019700     END-IF
019800     PERFORM 3000-ESTADISTICAS
019900     PERFORM 9000-CERRAR-ARCHIVOS
020000     STOP RUN.
020100 000-MAIN-E. EXIT.
020200*
020300 1000-ABRIR-ARCHIVOS SECTION.
020400     OPEN INPUT  MENSAJES, CATALOGO, REFEREN
020500     OPEN OUTPUT ACUSES
020600     IF FS-MENSAJES NOT = 0 OR FS-CATALOGO NOT = 0 OR
020700        FS-REFEREN  NOT = 0 OR FS-ACUSES   NOT = 0
020800        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE ETOACK ***"
020900        DISPLAY "FS MENSAJES : " FS-MENSAJES
021000        DISPLAY "FS CATALOGO : " FS-CATALOGO
021100        DISPLAY "FS REFEREN  : " FS-REFEREN
021200        DISPLAY "FS ACUSES   : " FS-ACUSES
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF.
021600 1000-ABRIR-ARCHIVOS-E. EXIT.
021700*
021800*    TK-5948 - SE LEE UNA SOLA VEZ LA CLAVE DE RESPUESTAS DEL
021900*    EJERCICIO VIGENTE PARA SABER CUAL ES EL TIPO DE FORMULARIO
022000*    ESPERADO, EL ID Y LA FECHA DEL EJERCICIO ACTUAL.  YA NO SE
022100*    NECESITA LLAMAR A ETOCALR DESDE ESTE PROGRAMA - LA VENTANA
022200*    DE ENTREGA ES COSA DE ETOGRD, NO DEL ACUSE DE RECIBO.
022300 1100-CARGAR-REFERENCIA SECTION.
022400     READ REFEREN
022500        AT END
022600             DISPLAY "*** CLAVE DE RESPUESTAS VACIA EN ETOACK ***"
022700             MOVE 91 TO RETURN-CODE
022800             PERFORM 9000-CERRAR-ARCHIVOS
022900             STOP RUN
023000     END-READ
023100     MOVE REF-TIPO             TO WKS-TIPO-REFERENCIA
023200     MOVE REF-FECHA-EJERCICIO  TO WKS-FECHA-EJERCICIO-ACTUAL
023300     MOVE REF-ID-EJERCICIO     TO WKS-ID-EJERCICIO-REF
023400     INSPECT WKS-ID-EJERCICIO-REF CONVERTING
023500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
023600             "abcdefghijklmnopqrstuvwxyz".
023700 1100-CARGAR-REFERENCIA-E. EXIT.
023800*
023900*    SOLO SE USA EL CATALOGO PARA VALIDAR QUE EL ID DE EJERCICIO
024000*    EXTRAIDO DEL MENSAJE CORRESPONDE A UN EJERCICIO CONOCIDO;
024100*    POR AHORA SE LEE COMPLETO PARA AGOTAR EL ARCHIVO.  EL ID SE
024200*    BAJA A MINUSCULA AL CARGAR LA TABLA (TK-5948) PARA QUE LA
024300*    BUSQUEDA CONTRA EL ID YA MINUSCULADO DEL MENSAJE NO FALLE
024400*    POR UNA DIFERENCIA DE MAYUSCULAS/MINUSCULAS EN EL CATALOGO.
024500 2100-LEER-CATALOGO SECTION.
024600     READ CATALOGO END-READ
024700     EVALUATE FS-CATALOGO
024800        WHEN 0
024900             ADD 1 TO WKS-TAB-LONG
025000             MOVE EXH-ID-EJERCICIO TO WKS-CAT-ID(WKS-TAB-LONG)
025100             INSPECT WKS-CAT-ID(WKS-TAB-LONG) CONVERTING
025200                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025300                     "abcdefghijklmnopqrstuvwxyz"
025400             MOVE EXH-FECHA        TO WKS-CAT-FECHA(WKS-TAB-LONG)
025500        WHEN 10
025600             MOVE 2 TO WKS-FIN-ARCHIVOS
025700        WHEN OTHER
025800             MOVE 2           TO FS-CICLO
025900             MOVE 91          TO RETURN-CODE
026000             PERFORM 9000-CERRAR-ARCHIVOS
026100             STOP RUN
026200     END-EVALUATE.
026300 2100-LEER-CATALOGO-E. EXIT.
026400*
026500 2000-LEER-MENSAJE SECTION.
026600     READ MENSAJES END-READ
026700     EVALUATE FS-MENSAJES
026800        WHEN 0
026900             ADD 1 TO WKS-TOTAL-MENSAJES
027000        WHEN 10
027100             MOVE 1 TO WKS-FIN-ARCHIVOS
027200        WHEN OTHER
027300             MOVE 1           TO FS-CICLO
027400             MOVE 91          TO RETURN-CODE
027500             PERFORM 9000-CERRAR-ARCHIVOS
027600             STOP RUN
027700     END-EVALUATE.
027800 2000-LEER-MENSAJE-E. EXIT.
027900*
028000*    DETECTA RUPTURA DE CONTROL POR REMITENTE (LOS MENSAJES
028100*    LLEGAN ORDENADOS POR MSG-REMITENTE), CLASIFICA EL MENSAJE
028200*    Y SIGUE LEYENDO.
028300 2010-PROCESAR-MENSAJE SECTION.
028400     IF NOT WKS-ES-PRIMER-MENSAJE AND
028500        MSG-REMITENTE NOT = WKS-REMITENTE-ANTERIOR
028600        PERFORM 2300-ESCRIBIR-ACUSE
028700     END-IF
028800
028900     IF WKS-ES-PRIMER-MENSAJE OR
029000        MSG-REMITENTE NOT = WKS-REMITENTE-ANTERIOR
029100        MOVE SPACES TO WKS-ACUMULADOR-ACUSE
029200        MOVE MSG-REMITENTE TO WKS-AC-INDICATIVO
029300        MOVE ZEROS  TO WKS-AC-ESPERADOS   WKS-AC-INESPERADOS
029400                       WKS-AC-TEMPRANOS   WKS-AC-TARDIOS
029500                       WKS-AC-TOTAL
029600        MOVE "N"    TO WKS-PRIMER-MENSAJE-SW
029700     END-IF
029800
029900     MOVE MSG-REMITENTE TO WKS-REMITENTE-ANTERIOR
030000     PERFORM 2110-EXTRAER-ID-EJERCICIO
030100     PERFORM 2200-CLASIFICAR-MENSAJE
030200     ADD 1 TO WKS-AC-TOTAL
030300     PERFORM 2000-LEER-MENSAJE.
030400 2010-PROCESAR-MENSAJE-E. EXIT.
030500*
030600*    EL ID DE EJERCICIO YA LLEGA SEPARADO POR EL CAPTADOR DE
030700*    WINLINK EN MSG-ID-EJERCICIO (EXTRAIDO DE LA MARCA
030800*    "exercise id: " DEL CUERPO DEL MENSAJE); AQUI SOLO SE
030900*    NORMALIZA A MINUSCULA PARA QUE LA BUSQUEDA EN CATALOGO NO
031000*    FALLE POR UN ID ESCRITO CON MAYUSCULAS MEZCLADAS.
031100 2110-EXTRAER-ID-EJERCICIO SECTION.
031200     MOVE MSG-ID-EJERCICIO TO WKS-ID-EJERCICIO-MSG
031300     INSPECT WKS-ID-EJERCICIO-MSG CONVERTING
031400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
031500             "abcdefghijklmnopqrstuvwxyz".
031600 2110-EXTRAER-ID-EJERCICIO-E. EXIT.
031700*
031800*    TK-5948 - CLASIFICA EL MENSAJE CONTRA EL EJERCICIO VIGENTE
031900*    (LEIDO EN 1100-CARGAR-REFERENCIA), NO CONTRA UNA VENTANA DE
032000*    FECHA-HORA CALCULADA PARA EL PROPIO MENSAJE.  ESPERADO SOLO
032100*    SI EL TIPO DE FORMULARIO COINCIDE CON EL ESPERADO Y EL ID DE
032200*    EJERCICIO DEL MENSAJE ES EL MISMO QUE EL DEL EJERCICIO EN
032300*    CURSO; EN CUALQUIER OTRO CASO SE BUSCA EL ID EN EL CATALOGO
032400*    PARA DECIDIR ENTRE TEMPRANO, TARDIO E INESPERADO.
032500 2200-CLASIFICAR-MENSAJE SECTION.
032600     IF MSG-TIPO = WKS-TIPO-REFERENCIA AND
032700        WKS-ID-EJERCICIO-MSG = WKS-ID-EJERCICIO-REF
032800        SET WKS-ES-ESPERADO TO TRUE
032900        ADD 1 TO WKS-AC-ESPERADOS
033000     ELSE
033100        SET WKS-CAT-IDX TO 1
033200        SEARCH WKS-DATOS-CATALOGO
033300           AT END
033400                SET WKS-ES-INESPERADO TO TRUE
033500                ADD 1 TO WKS-AC-INESPERADOS
033600           WHEN WKS-CAT-ID(WKS-CAT-IDX) = WKS-ID-EJERCICIO-MSG
033700                PERFORM 2210-COMPARAR-CATALOGO
033800        END-SEARCH
033900     END-IF.
034000 2200-CLASIFICAR-MENSAJE-E. EXIT.
034100*
034200*    TK-5948 - UN ID DE EJERCICIO CONOCIDO QUE NO ES EL VIGENTE
034300*    SOLO PUEDE SER TEMPRANO O TARDIO, SEGUN LA FECHA DEL
034400*    EJERCICIO EN CURSO CAIGA ANTES O DESPUES DE LA FECHA
034500*    CATALOGADA PARA EL EJERCICIO AL QUE PERTENECE EL MENSAJE.
034600 2210-COMPARAR-CATALOGO SECTION.
034700     IF WKS-FECHA-EJERCICIO-ACTUAL < WKS-CAT-FECHA(WKS-CAT-IDX)
034800        SET WKS-ES-TEMPRANO TO TRUE
034900        ADD 1 TO WKS-AC-TEMPRANOS
035000     ELSE
035100        SET WKS-ES-TARDIO TO TRUE
035200        ADD 1 TO WKS-AC-TARDIOS
035300     END-IF.
035400 2210-COMPARAR-CATALOGO-E. EXIT.
035500*
035600*    CIERRA EL ACUMULADOR DEL REMITENTE ANTERIOR Y ESCRIBE EL
035700*    REGISTRO DE ACUSE DE RECIBO.
035800 2300-ESCRIBIR-ACUSE SECTION.
035900     INITIALIZE REG-ACUSE
036000     MOVE WKS-AC-INDICATIVO   TO ACK-INDICATIVO
036100     MOVE WKS-AC-ESPERADOS    TO ACK-CUENTA-ESPERADOS
036200     MOVE WKS-AC-INESPERADOS  TO ACK-CUENTA-INESPERADOS
036300     MOVE WKS-AC-TEMPRANOS    TO ACK-CUENTA-TEMPRANOS
036400     MOVE WKS-AC-TARDIOS      TO ACK-CUENTA-TARDIOS
036500     MOVE WKS-AC-TOTAL        TO ACK-CUENTA-TOTAL
036600     WRITE REG-ACUSE
036700     EVALUATE FS-ACUSES
036800        WHEN 0
036900             ADD 1 TO WKS-TOTAL-ACUSES
037000        WHEN OTHER
037100             MOVE 3           TO FS-CICLO
037200             MOVE 91          TO RETURN-CODE
037300             PERFORM 9000-CERRAR-ARCHIVOS
037400             STOP RUN
037500     END-EVALUATE.
037600 2300-ESCRIBIR-ACUSE-E. EXIT.
037700*
037800 3000-ESTADISTICAS SECTION.
037900     DISPLAY "**********************************************"
038000     DISPLAY "*     E S T A D I S T I C A S   E T O A C K   *"
038100     DISPLAY "**********************************************"
038200     MOVE WKS-TOTAL-MENSAJES TO WKS-MASK
038300     DISPLAY "TOTAL DE MENSAJES LEIDOS      : " WKS-MASK
038400     MOVE WKS-TOTAL-ACUSES   TO WKS-MASK
038500     DISPLAY "TOTAL DE ACUSES ESCRITOS      : " WKS-MASK.
038600 3000-ESTADISTICAS-E. EXIT.
038700*
038800 9000-CERRAR-ARCHIVOS SECTION.
038900     CLOSE MENSAJES CATALOGO REFEREN ACUSES.
039000 9000-CERRAR-ARCHIVOS-E. EXIT.
