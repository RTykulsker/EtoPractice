000100******************************************************************
000200*    COPYBOOK   ETOEVHR                                          *
000300*    HISTORIAL DE EVENTOS DE PARTICIPACION POR INDICATIVO        *
000400*                                                                *
000500*    UN REGISTRO POR PARTICIPACION DE UN INDICATIVO EN UN        *
000600*    EJERCICIO, CON LA CANTIDAD DE OBSERVACIONES DE              *
000700*    RETROALIMENTACION RECIBIDAS EN ESE EJERCICIO.               *
000800******************************************************************
000900 01  REG-EVENTO.
001000     02  EVH-INDICATIVO             PIC X(10).
001100     02  EVH-ID-EJERCICIO           PIC X(12).
001200     02  EVH-CUENTA-RETROAL         PIC 9(04).
001300     02  FILLER                     PIC X(04).
