000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    ETOSUM.
000300 AUTHOR.                        L VALDES.
000400 INSTALLATION.                  ETO-ARES DISTRICT BATCH CENTER.
000500 DATE-WRITTEN.                  06/11/1992.
000600 DATE-COMPILED.
000700 SECURITY.                      UNCLASSIFIED - EXERCISE TRAFFIC.
000800******************************************************************
000900*                  C A M B I O S   A L   P R O G R A M A          *
001000******************************************************************
001100* 06/11/92  LTV  TK-4600  PRIMERA VERSION. RESUMEN HISTORICO DE  *
001200*                         PARTICIPACION Y RETROALIMENTACION POR  *
001300*                         EJERCICIO, PARA EL BOLETIN MENSUAL.    *
001400* 09/03/93  LTV  TK-4700  SE AGREGA TIPO DE EJERCICIO AL RESUMEN *
001500*                         (PRACTICA/ENTRENAMIENTO/ESPECIAL).     *
001600* 01/22/99  CDH  TK-5213  REVISION DEL AMBIENTE 2000 - SE        *
001700*                         ACTUALIZA FORMATO DE FECHA A 4         *
001800*                         DIGITOS DE ANIO EN TODOS LOS CAMPOS    *
001900*                         DE TRABAJO DE ESTE PROGRAMA.           *
002000* 07/30/03  PQR  TK-5410  SE CORRIGE PROMEDIO DE RETROALIMENTAC- *
002100*                         ION CUANDO EL EJERCICIO NO TUVO        *
002200*                         PARTICIPANTES (DIVISION POR CERO).     *
002300* 11/14/07  PQR  TK-5560  SE AMPLIA LA TABLA DE EVENTOS EN       *
002400*                         MEMORIA DE 2000 A 5000 RENGLONES.      *
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     CLASS LETRAS-S-N  IS "S" "N"
003000     C01 IS TOP-OF-FORM
003100     UPSI-0 IS SW-DEPURACION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400******************************************************************
003500*              A R C H I V O S   D E   E N T R A D A              *
003600******************************************************************
003700     SELECT CATALOGO ASSIGN     TO CATALOGO
003800            ORGANIZATION        IS SEQUENTIAL
003900            FILE STATUS         IS FS-CATALOGO.
004000     SELECT EVENTOS  ASSIGN     TO EVENTOS
004100            ORGANIZATION        IS SEQUENTIAL
004200            FILE STATUS         IS FS-EVENTOS.
004300******************************************************************
004400*              A R C H I V O S   D E   S A L I D A                *
004500******************************************************************
004600     SELECT RESUMEN  ASSIGN     TO RESUMEN
004700            ORGANIZATION        IS SEQUENTIAL
004800            FILE STATUS         IS FS-RESUMEN.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200*1 -->CATALOGO DE EJERCICIOS, ORDENADO POR FECHA
005300 FD  CATALOGO.
005400     COPY ETOEXHR.
005500*2 -->HISTORIAL DE EVENTOS DE PARTICIPACION (UN RENGLON POR
005600*   MENSAJE CALIFICADO EN UNA CORRIDA DE ETOGRD)
005700 FD  EVENTOS.
005800     COPY ETOEVHR.
005900*3 -->RESUMEN HISTORICO DE PARTICIPACION, UNO POR EJERCICIO
006000 FD  RESUMEN.
006100 01  REG-RESUMEN.
006200     02  EXS-DATE                   PIC X(10).
006300     02  EXS-TYPE                   PIC X(10).
006400     02  EXS-NAME                   PIC X(30).
006500     02  EXS-PARTICIPANTS           PIC 9(05).
006600     02  EXS-FEEDBACK-TOTAL         PIC 9(06).
006700     02  EXS-FEEDBACK-AVG           PIC 9(04)V99.
006800     02  FILLER                     PIC X(09).
006900*        VISTA DE DEPURACION CON EL PROMEDIO PARTIDO EN ENTERO
007000*        Y DECIMAL, PARA EL DISPLAY DISPARADO POR UPSI-0
007100 01  REG-RESUMEN-EDIT REDEFINES REG-RESUMEN.
007200     02  FILLER                     PIC X(51).
007300     02  WKS-RE-PROMEDIO-ENTERO     PIC 9(04).
007400     02  WKS-RE-PROMEDIO-DECIMAL    PIC 9(02).
007500     02  FILLER                     PIC X(09).
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*               C A M P O S   D E   T R A B A J O                *
008000******************************************************************
008100     77  WKS-TAB-EVT-LONG           PIC 9(04) COMP VALUE ZEROS.
008200 01  WKS-CAMPOS-DE-TRABAJO.
008300     02  WKS-PROGRAMA               PIC X(08) VALUE "ETOSUM".
008400     02  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
008500         88 WKS-END-EVENTOS                       VALUE 1.
008600         88 WKS-END-CATALOGO                      VALUE 2.
008700     02  WKS-EJER-PARTICIPANTES     PIC 9(05) COMP VALUE ZEROS.
008800     02  WKS-EJER-FDB-TOTAL         PIC 9(06) COMP VALUE ZEROS.
008900     02  FS-CICLO                   PIC 9(02) VALUE ZEROS.
009000     02  FILLER                     PIC X(04).
009100******************************************************************
009200*        T A B L A   D E   E V E N T O S   E N   M E M O R I A    *
009300******************************************************************
009400 01  WKS-TABLA-EVENTOS.
009500     02  WKS-DATOS-EVENTO OCCURS 1 TO 5000 TIMES
009600                          DEPENDING ON WKS-TAB-EVT-LONG
009700                          INDEXED BY WKS-EVT-IDX.
009800         03  WKS-EVT-INDICATIVO     PIC X(10).
009900         03  WKS-EVT-ID-EJERCICIO   PIC X(12).
010000         03  WKS-EVT-CUENTA-RETROAL PIC 9(04) COMP.
010100         03  FILLER                 PIC X(02).
010200*        VISTA DE DEPURACION DEL CONTADOR DE RENGLONES CARGADOS
010300 01  WKS-CAMPOS-DE-TRABAJO-EDIT REDEFINES WKS-CAMPOS-DE-TRABAJO.
010400     02  FILLER                     PIC X(01).
010500     02  WKS-CE-PARTICIPANTES       PIC 9(05).
010600     02  FILLER                     PIC X(07).
010700******************************************************************
010800*        A C U M U L A D O R   P O R   E J E R C I C I O          *
010900******************************************************************
011000 01  WKS-AREA-PROMEDIO.
011100     02  WKS-DIVIDENDO              PIC 9(06) COMP VALUE ZEROS.
011200     02  WKS-DIVISOR                PIC 9(05) COMP VALUE ZEROS.
011300     02  WKS-PROMEDIO               PIC 9(04)V99 VALUE ZEROS.
011400     02  FILLER                     PIC X(04).
011500*        VISTA DE DEPURACION DEL PROMEDIO CALCULADO
011600 01  WKS-AREA-PROMEDIO-EDIT REDEFINES WKS-AREA-PROMEDIO.
011700     02  FILLER                     PIC X(11).
011800     02  WKS-APE-PROMEDIO           PIC 9(06).
011900     02  FILLER                     PIC X(04).
012000******************************************************************
012100*              E S T A D O   D E   A R C H I V O S                *
012200******************************************************************
012300 01  FS-CATALOGO                    PIC 9(02) VALUE ZEROS.
012400 01  FS-EVENTOS                     PIC 9(02) VALUE ZEROS.
012500 01  FS-RESUMEN                     PIC 9(02) VALUE ZEROS.
012600******************************************************************
012700 PROCEDURE DIVISION.
012800 000-MAIN SECTION.
012900     PERFORM 1000-ABRIR-ARCHIVOS
013000     PERFORM 2000-ACUMULAR-EVENTOS
013100        UNTIL WKS-END-EVENTOS
013200     PERFORM 2100-LEER-CATALOGO
013300     PERFORM 2200-ESCRIBIR-RESUMEN
013400        UNTIL WKS-END-CATALOGO
013500     PERFORM 3000-CERRAR-ARCHIVOS
013600     STOP RUN.
013700 000-MAIN-E. EXIT.
013800*
013900 1000-ABRIR-ARCHIVOS SECTION.
014000     OPEN INPUT  CATALOGO, EVENTOS
014100     OPEN OUTPUT RESUMEN
014200     IF FS-CATALOGO NOT = 0 OR FS-EVENTOS NOT = 0 OR
014300        FS-RESUMEN  NOT = 0
014400        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE ETOSUM ***"
014500        DISPLAY "FS CATALOGO : " FS-CATALOGO
014600        DISPLAY "FS EVENTOS  : " FS-EVENTOS
014700        DISPLAY "FS RESUMEN  : " FS-RESUMEN
014800        MOVE 91 TO RETURN-CODE
014900        STOP RUN
015000     END-IF.
015100 1000-ABRIR-ARCHIVOS-E. EXIT.
015200*
015300*    CARGA TODO EL HISTORIAL DE EVENTOS EN MEMORIA; EL CATALOGO
015400*    SE CONSULTA UNA VEZ POR CADA EJERCICIO CONTRA ESTA TABLA.
015500 2000-ACUMULAR-EVENTOS SECTION.
015600     READ EVENTOS END-READ
015700     EVALUATE FS-EVENTOS
015800        WHEN 0
015900             ADD 1 TO WKS-TAB-EVT-LONG
016000             MOVE EVH-INDICATIVO      TO
016100                  WKS-EVT-INDICATIVO(WKS-TAB-EVT-LONG)
016200             MOVE EVH-ID-EJERCICIO    TO
016300                  WKS-EVT-ID-EJERCICIO(WKS-TAB-EVT-LONG)
016400             MOVE EVH-CUENTA-RETROAL  TO
016500                  WKS-EVT-CUENTA-RETROAL(WKS-TAB-EVT-LONG)
016600        WHEN 10
016700             MOVE 1 TO WKS-FIN-ARCHIVOS
016800        WHEN OTHER
016900             MOVE 1           TO FS-CICLO
017000             MOVE 91          TO RETURN-CODE
017100             PERFORM 3000-CERRAR-ARCHIVOS
017200             STOP RUN
017300     END-EVALUATE.
017400 2000-ACUMULAR-EVENTOS-E. EXIT.
017500*
017600 2100-LEER-CATALOGO SECTION.
017700     READ CATALOGO END-READ
017800     EVALUATE FS-CATALOGO
017900        WHEN 0
018000             CONTINUE
018100        WHEN 10
018200             MOVE 2 TO WKS-FIN-ARCHIVOS
018300        WHEN OTHER
018400             MOVE 2           TO FS-CICLO
018500             MOVE 91          TO RETURN-CODE
018600             PERFORM 3000-CERRAR-ARCHIVOS
018700             STOP RUN
018800     END-EVALUATE.
018900 2100-LEER-CATALOGO-E. EXIT.
019000*
019100*    POR CADA EJERCICIO DEL CATALOGO, CUENTA PARTICIPANTES Y
019200*    SUMA LA RETROALIMENTACION RECORRIENDO LA TABLA DE EVENTOS,
019300*    CALCULA EL PROMEDIO Y ESCRIBE EL RENGLON DE RESUMEN.
019400 2200-ESCRIBIR-RESUMEN SECTION.
019500     MOVE ZEROS TO WKS-EJER-PARTICIPANTES, WKS-EJER-FDB-TOTAL
019600     PERFORM 2210-SUMAR-EVENTO-EJERCICIO
019700        VARYING WKS-EVT-IDX FROM 1 BY 1
019800        UNTIL WKS-EVT-IDX > WKS-TAB-EVT-LONG
019900
020000     MOVE WKS-EJER-FDB-TOTAL      TO WKS-DIVIDENDO
020100     MOVE WKS-EJER-PARTICIPANTES  TO WKS-DIVISOR
020200     MOVE ZEROS                   TO WKS-PROMEDIO
020300     IF WKS-DIVISOR NOT = ZEROS
020400        DIVIDE WKS-DIVIDENDO BY WKS-DIVISOR
020500           GIVING WKS-PROMEDIO ROUNDED
020600     END-IF
020700
020800     MOVE SPACES                 TO REG-RESUMEN
020900     MOVE EXH-FECHA               TO EXS-DATE
021000     MOVE EXH-TIPO-FORM           TO EXS-TYPE
021100     MOVE EXH-NOMBRE              TO EXS-NAME
021200     MOVE WKS-EJER-PARTICIPANTES  TO EXS-PARTICIPANTS
021300     MOVE WKS-EJER-FDB-TOTAL      TO EXS-FEEDBACK-TOTAL
021400     MOVE WKS-PROMEDIO            TO EXS-FEEDBACK-AVG
021500     WRITE REG-RESUMEN
021600     IF FS-RESUMEN NOT = 0
021700        DISPLAY "*** ERROR AL ESCRIBIR RESUMEN DE EJERCICIO ***"
021800        MOVE 91 TO RETURN-CODE
021900        PERFORM 3000-CERRAR-ARCHIVOS
022000        STOP RUN
022100     END-IF
022200
022300     PERFORM 2100-LEER-CATALOGO.
022400 2200-ESCRIBIR-RESUMEN-E. EXIT.
022500*
022600*    SUMA UN RENGLON DE LA TABLA DE EVENTOS AL ACUMULADOR DEL
022700*    EJERCICIO ACTUAL, SI EL RENGLON LE PERTENECE.
022800 2210-SUMAR-EVENTO-EJERCICIO SECTION.
022900     IF WKS-EVT-ID-EJERCICIO(WKS-EVT-IDX) = EXH-ID-EJERCICIO
023000        ADD 1 TO WKS-EJER-PARTICIPANTES
023100        ADD WKS-EVT-CUENTA-RETROAL(WKS-EVT-IDX)
023200                                    TO WKS-EJER-FDB-TOTAL
023300     END-IF.
023400 2210-SUMAR-EVENTO-EJERCICIO-E. EXIT.
023500*
023600 3000-CERRAR-ARCHIVOS SECTION.
023700     CLOSE CATALOGO, EVENTOS, RESUMEN.
023800 3000-CERRAR-ARCHIVOS-E. EXIT.
