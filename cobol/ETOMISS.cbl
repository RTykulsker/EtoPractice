000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    ETOMISS.
000300 AUTHOR.                        L VALDES.
000400 INSTALLATION.                  ETO-ARES DISTRICT BATCH CENTER.
000500 DATE-WRITTEN.                  08/19/1992.
000600 DATE-COMPILED.
000700 SECURITY.                      UNCLASSIFIED - EXERCISE TRAFFIC.
000800******************************************************************
000900*                  C A M B I O S   A L   P R O G R A M A          *
001000******************************************************************
001100* 08/19/92  LTV  TK-4610  PRIMERA VERSION. DETECTA INDICATIVOS   *
001200*                         QUE DEJARON DE PARTICIPAR EN LOS       *
001300*                         ULTIMOS EJERCICIOS PARA RECORDATORIO.  *
001400* 04/02/94  LTV  TK-4770  SE AGREGA LIMITE DE FALTAS CONSECUT-   *
001500*                         IVAS, PASADO EL CUAL YA NO SE RECUERDA *
001600*                         AL INDICATIVO (SE DA POR INACTIVO).    *
001700* 01/22/99  CDH  TK-5214  REVISION DEL AMBIENTE 2000 - SE        *
001800*                         ACTUALIZA FORMATO DE FECHA A 4         *
001900*                         DIGITOS DE ANIO EN TODOS LOS CAMPOS    *
002000*                         DE TRABAJO DE ESTE PROGRAMA.           *
002100* 06/05/06  PQR  TK-5520  SE AMPLIA LA TABLA DE PARTICIPANTES    *
002200*                         DE 500 A 2000 INDICATIVOS.             *
002300* 02/11/10  PQR  TK-5650  SE CORRIGE CONTEO DE FALTAS CUANDO EL  *
002400*                         INDICATIVO NUNCA PARTICIPO EN NINGUN   *
002500*                         EJERCICIO DEL CATALOGO CARGADO.        *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CLASS LETRAS-S-N  IS "S" "N"
003100     UPSI-0 IS SW-DEPURACION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400******************************************************************
003500*              A R C H I V O S   D E   E N T R A D A              *
003600******************************************************************
003700     SELECT CATALOGO ASSIGN     TO CATALOGO
003800            ORGANIZATION        IS SEQUENTIAL
003900            FILE STATUS         IS FS-CATALOGO.
004000     SELECT EVENTOS  ASSIGN     TO EVENTOS
004100            ORGANIZATION        IS SEQUENTIAL
004200            FILE STATUS         IS FS-EVENTOS.
004300******************************************************************
004400*              A R C H I V O S   D E   S A L I D A                *
004500******************************************************************
004600     SELECT FALTANT  ASSIGN     TO FALTANT
004700            ORGANIZATION        IS SEQUENTIAL
004800            FILE STATUS         IS FS-FALTANT.
004900******************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200*1 -->CATALOGO DE EJERCICIOS, ORDENADO POR FECHA ASCENDENTE
005300 FD  CATALOGO.
005400     COPY ETOEXHR.
005500*2 -->HISTORIAL DE EVENTOS DE PARTICIPACION
005600 FD  EVENTOS.
005700     COPY ETOEVHR.
005800*3 -->INDICATIVOS QUE DEJARON DE PARTICIPAR, PARA RECORDATORIO
005900 FD  FALTANT.
006000 01  REG-FALTANTE.
006100     02  MSU-CALL                   PIC X(10).
006200     02  MSU-MISS-COUNT             PIC 9(02).
006300     02  FILLER                     PIC X(08).
006400*        VISTA DE DEPURACION DEL RECORDATORIO, DISPARADA POR
006500*        EL SWITCH UPSI-0
006600 01  REG-FALTANTE-EDIT REDEFINES REG-FALTANTE.
006700     02  WKS-RFE-CALL               PIC X(10).
006800     02  WKS-RFE-FALTAS             PIC 9(02).
006900     02  FILLER                     PIC X(08).
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*               C A M P O S   D E   T R A B A J O                *
007400******************************************************************
007500     77  WKS-TAB-EJER-LONG          PIC 9(03) COMP VALUE ZEROS.
007600 01  WKS-CAMPOS-DE-TRABAJO.
007700     02  WKS-PROGRAMA               PIC X(08) VALUE "ETOMISS".
007800     02  WKS-FIN-ARCHIVOS           PIC 9(01) VALUE ZEROS.
007900         88 WKS-END-CATALOGO                      VALUE 1.
008000         88 WKS-END-EVENTOS                       VALUE 2.
008100     02  WKS-LIMITE-FALTAS          PIC 9(02) COMP VALUE 3.
008200     02  WKS-CUENTA-FALTAS          PIC 9(02) COMP VALUE ZEROS.
008300     02  WKS-SW-ASISTIO             PIC X(01) VALUE "N".
008400         88 WKS-ASISTIO                           VALUE "S".
008500     02  FS-CICLO                   PIC 9(02) VALUE ZEROS.
008600     02  FILLER                     PIC X(05).
008700*        VISTA DE DEPURACION DEL LIMITE Y CUENTA DE FALTAS
008800 01  WKS-CAMPOS-DE-TRABAJO-EDIT REDEFINES WKS-CAMPOS-DE-TRABAJO.
008900     02  FILLER                     PIC X(09).
009000     02  WKS-CE-LIMITE              PIC 9(02).
009100     02  WKS-CE-CUENTA              PIC 9(02).
009200     02  FILLER                     PIC X(12).
009300******************************************************************
009400*       T A B L A   D E   E J E R C I C I O S   D E L   C A T A L O*
009500******************************************************************
009600 01  WKS-TABLA-EJERCICIOS.
009700     02  WKS-DATOS-EJERCICIO OCCURS 1 TO 500 TIMES
009800                             DEPENDING ON WKS-TAB-EJER-LONG
009900                             INDEXED BY WKS-EJER-IDX.
010000         03  WKS-EJER-ID            PIC X(12).
010100         03  FILLER                 PIC X(02).
010200******************************************************************
010300*        T A B L A   D E   E V E N T O S   E N   M E M O R I A     *
010400******************************************************************
010500 01  WKS-TABLA-EVENTOS.
010600     02  WKS-TAB-EVT-LONG           PIC 9(04) COMP VALUE ZEROS.
010700     02  WKS-DATOS-EVENTO OCCURS 1 TO 5000 TIMES
010800                          DEPENDING ON WKS-TAB-EVT-LONG
010900                          INDEXED BY WKS-EVT-IDX.
011000         03  WKS-EVT-INDICATIVO     PIC X(10).
011100         03  WKS-EVT-ID-EJERCICIO   PIC X(12).
011200         03  FILLER                 PIC X(02).
011300******************************************************************
011400*      T A B L A   D E   P A R T I C I P A N T E S   U N I C O S   *
011500******************************************************************
011600 01  WKS-TABLA-PARTICIPANTES.
011700     02  WKS-TAB-PART-LONG          PIC 9(04) COMP VALUE ZEROS.
011800     02  WKS-DATOS-PARTICIPANTE OCCURS 1 TO 2000 TIMES
011900                                DEPENDING ON WKS-TAB-PART-LONG
012000                                INDEXED BY WKS-PART-IDX.
012100         03  WKS-PART-INDICATIVO    PIC X(10).
012200         03  FILLER                 PIC X(02).
012300******************************************************************
012400*              E S T A D O   D E   A R C H I V O S                *
012500******************************************************************
012600 01  WKS-ESTADO-ARCHIVOS.
012700     02  FS-CATALOGO                PIC 9(02) VALUE ZEROS.
012800     02  FS-EVENTOS                 PIC 9(02) VALUE ZEROS.
012900     02  FS-FALTANT                 PIC 9(02) VALUE ZEROS.
013000*        VISTA COMBINADA DE LOS TRES ESTADOS PARA UN SOLO
013100*        DISPLAY DE DEPURACION, DISPARADA POR UPSI-0
013200 01  WKS-ESTADO-ARCHIVOS-EDIT REDEFINES WKS-ESTADO-ARCHIVOS.
013300     02  WKS-EAE-TODOS              PIC 9(06).
013400******************************************************************
013500 PROCEDURE DIVISION.
013600 000-MAIN SECTION.
013700     PERFORM 1000-ABRIR-ARCHIVOS
013800     PERFORM 2000-CARGAR-CATALOGO
013900        UNTIL WKS-END-CATALOGO
014000     PERFORM 2010-CARGAR-EVENTOS
014100        UNTIL WKS-END-EVENTOS
014200     PERFORM 2100-ACUMULAR-PARTICIPACION
014300        VARYING WKS-EVT-IDX FROM 1 BY 1
014400        UNTIL WKS-EVT-IDX > WKS-TAB-EVT-LONG
014500     PERFORM 2200-ESCRIBIR-FALTANTES
014600        VARYING WKS-PART-IDX FROM 1 BY 1
014700        UNTIL WKS-PART-IDX > WKS-TAB-PART-LONG
014800     PERFORM 3000-CERRAR-ARCHIVOS
014900     STOP RUN.
015000 000-MAIN-E. EXIT.
015100*
015200 1000-ABRIR-ARCHIVOS SECTION.
015300     OPEN INPUT  CATALOGO, EVENTOS
015400     OPEN OUTPUT FALTANT
015500     IF FS-CATALOGO NOT = 0 OR FS-EVENTOS NOT = 0 OR
015600        FS-FALTANT  NOT = 0
015700        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE ETOMISS ***"
015800        DISPLAY "FS CATALOGO : " FS-CATALOGO
015900        DISPLAY "FS EVENTOS  : " FS-EVENTOS
016000        DISPLAY "FS FALTANT  : " FS-FALTANT
016100        MOVE 91 TO RETURN-CODE
016200        STOP RUN
016300     END-IF.
016400 1000-ABRIR-ARCHIVOS-E. EXIT.
016500*
016600*    CARGA EN MEMORIA, EN EL ORDEN DEL ARCHIVO (FECHA ASCENDENTE),
016700*    LA LISTA DE EJERCICIOS CONOCIDOS.  LA POSICION WKS-TAB-EJER-
016800*    LONG QUEDA COMO EL EJERCICIO MAS RECIENTE.
016900 2000-CARGAR-CATALOGO SECTION.
017000     READ CATALOGO END-READ
017100     EVALUATE FS-CATALOGO
017200        WHEN 0
017300             ADD 1 TO WKS-TAB-EJER-LONG
017400             MOVE EXH-ID-EJERCICIO TO
017500                  WKS-EJER-ID(WKS-TAB-EJER-LONG)
017600        WHEN 10
017700             MOVE 1 TO WKS-FIN-ARCHIVOS
017800        WHEN OTHER
017900             MOVE 1           TO FS-CICLO
018000             MOVE 91          TO RETURN-CODE
018100             PERFORM 3000-CERRAR-ARCHIVOS
018200             STOP RUN
018300     END-EVALUATE.
018400 2000-CARGAR-CATALOGO-E. EXIT.
018500*
018600*    CARGA TODO EL HISTORIAL DE EVENTOS EN MEMORIA.
018700 2010-CARGAR-EVENTOS SECTION.
018800     READ EVENTOS END-READ
018900     EVALUATE FS-EVENTOS
019000        WHEN 0
019100             ADD 1 TO WKS-TAB-EVT-LONG
019200             MOVE EVH-INDICATIVO   TO
019300                  WKS-EVT-INDICATIVO(WKS-TAB-EVT-LONG)
019400             MOVE EVH-ID-EJERCICIO TO
019500                  WKS-EVT-ID-EJERCICIO(WKS-TAB-EVT-LONG)
019600        WHEN 10
019700             MOVE 2 TO WKS-FIN-ARCHIVOS
019800        WHEN OTHER
019900             MOVE 2           TO FS-CICLO
020000             MOVE 91          TO RETURN-CODE
020100             PERFORM 3000-CERRAR-ARCHIVOS
020200             STOP RUN
020300     END-EVALUATE.
020400 2010-CARGAR-EVENTOS-E. EXIT.
020500*
020600*    UN RENGLON DE EVENTOS ES UN INDICATIVO QUE PARTICIPO ALGUNA
020700*    VEZ; SE AGREGA A LA TABLA DE PARTICIPANTES UNICOS SI TODAVIA
020800*    NO ESTABA (MISMO PATRON DE ETOGRD).
020900 2100-ACUMULAR-PARTICIPACION SECTION.
021000     SET WKS-PART-IDX TO 1
021100     SEARCH WKS-DATOS-PARTICIPANTE
021200        AT END
021300             ADD 1 TO WKS-TAB-PART-LONG
021400             MOVE WKS-EVT-INDICATIVO(WKS-EVT-IDX) TO
021500                  WKS-PART-INDICATIVO(WKS-TAB-PART-LONG)
021600        WHEN WKS-PART-INDICATIVO(WKS-PART-IDX) =
021700             WKS-EVT-INDICATIVO(WKS-EVT-IDX)
021800             CONTINUE
021900     END-SEARCH.
022000 2100-ACUMULAR-PARTICIPACION-E. EXIT.
022100*
022200*    PARA UN PARTICIPANTE DADO, CUENTA LAS FALTAS CONSECUTIVAS
022300*    DESDE EL EJERCICIO MAS RECIENTE HACIA ATRAS, HASTA ENCONTRAR
022400*    UN EJERCICIO AL QUE SI ASISTIO O AGOTAR EL CATALOGO.  SI LA
022500*    CUENTA QUEDA ENTRE 1 Y EL LIMITE DE FALTAS SE ESCRIBE EL
022600*    RECORDATORIO; SI LA SUPERA, EL INDICATIVO YA NO SE RECUERDA.
022700 2200-ESCRIBIR-FALTANTES SECTION.
022800     MOVE ZEROS TO WKS-CUENTA-FALTAS
022900     SET WKS-EJER-IDX TO WKS-TAB-EJER-LONG
023000     PERFORM 2210-REVISAR-UN-EJERCICIO
023100        WITH TEST BEFORE
023200        UNTIL WKS-ASISTIO OR WKS-EJER-IDX < 1
023300
023400     IF WKS-CUENTA-FALTAS > ZEROS AND
023500        WKS-CUENTA-FALTAS NOT > WKS-LIMITE-FALTAS
023600        MOVE SPACES            TO REG-FALTANTE
023700        MOVE WKS-PART-INDICATIVO(WKS-PART-IDX) TO MSU-CALL
023800        MOVE WKS-CUENTA-FALTAS TO MSU-MISS-COUNT
023900        WRITE REG-FALTANTE
024000        IF FS-FALTANT NOT = 0
024100           DISPLAY "*** ERROR AL ESCRIBIR RECORDATORIO ***"
024200           MOVE 91 TO RETURN-CODE
024300           PERFORM 3000-CERRAR-ARCHIVOS
024400           STOP RUN
024500        END-IF
024600     END-IF.
024700 2200-ESCRIBIR-FALTANTES-E. EXIT.
024800*
024900*    REVISA SI EL PARTICIPANTE ACTUAL ASISTIO AL EJERCICIO
025000*    SENALADO POR WKS-EJER-IDX, BUSCANDO EN LA TABLA DE EVENTOS.
025100*    SI NO ASISTIO SUMA UNA FALTA Y RETROCEDE AL EJERCICIO
025200*    ANTERIOR.
025300 2210-REVISAR-UN-EJERCICIO SECTION.
025400     MOVE "N" TO WKS-SW-ASISTIO
025500     PERFORM 2215-BUSCAR-EVENTO
025600        VARYING WKS-EVT-IDX FROM 1 BY 1
025700        UNTIL WKS-EVT-IDX > WKS-TAB-EVT-LONG OR WKS-ASISTIO
025800     IF NOT WKS-ASISTIO
025900        ADD 1 TO WKS-CUENTA-FALTAS
026000        SET WKS-EJER-IDX DOWN BY 1
026100     END-IF.
026200 2210-REVISAR-UN-EJERCICIO-E. EXIT.
026300*
026400*    COMPARA UN RENGLON DE LA TABLA DE EVENTOS CONTRA EL
026500*    PARTICIPANTE Y EL EJERCICIO QUE SE ESTAN REVISANDO.
026600 2215-BUSCAR-EVENTO SECTION.
026700     IF WKS-EVT-INDICATIVO(WKS-EVT-IDX) =
026800        WKS-PART-INDICATIVO(WKS-PART-IDX) AND
026900        WKS-EVT-ID-EJERCICIO(WKS-EVT-IDX) =
027000        WKS-EJER-ID(WKS-EJER-IDX)
027100        MOVE "S" TO WKS-SW-ASISTIO
027200     END-IF.
027300 2215-BUSCAR-EVENTO-E. EXIT.
027400*
027500 3000-CERRAR-ARCHIVOS SECTION.
027600     CLOSE CATALOGO, EVENTOS, FALTANT.
027700 3000-CERRAR-ARCHIVOS-E. EXIT.
