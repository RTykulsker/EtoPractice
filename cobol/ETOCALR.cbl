000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    ETOCALR.
000300 AUTHOR.                        R MIRANDA.
000400 INSTALLATION.                  ETO-ARES DISTRICT BATCH CENTER.
000500 DATE-WRITTEN.                  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.                      UNCLASSIFIED - EXERCISE TRAFFIC.
000800******************************************************************
000900*                  C A M B I O S   A L   P R O G R A M A          *
001000******************************************************************
001100* 03/14/91  RMM  TK-4402  PRIMERA VERSION. CALCULA ORDINAL DE    *
001200*                         JUEVES Y VENTANA DE ENTREGA PARA EL   *
001300*                         PROCESAMIENTO DE PRACTICA SEMANAL.    *
001400* 09/02/91  RMM  TK-4455  SE AGREGA CALCULO DE PROXIMA FECHA DE *
001500*                         EJERCICIO (REGLA DEL SEGUNDO JUEVES). *
001600* 06/19/92  LTV  TK-4601  CORRECCION EN TABLA-DIAS-MES PARA     *
001700*                         AGOSTO - QUEDABA EN 30, DEBE SER 31.  *
001800* 11/03/93  LTV  TK-4733  SE AGREGA BANDERA DE ENTRENAMIENTO    *
001900*                         PARA EL TERCER JUEVES DEL MES.        *
002000* 02/08/95  RMM  TK-4888  SOPORTE DE MODO LEGADO (LK-MODO-       *
002100*                         LEGADO) QUE TRATA EL TERCER JUEVES    *
002200*                         COMO EJERCICIO REGULAR.               *
002300* 01/11/99  CDH  TK-5210  REVISION DEL AMBIENTE 2000. SE        *
002400*                         AMPLIA WKS-ANIO A 4 DIGITOS EN TODOS  *
002500*                         LOS CAMPOS DE FECHA DE TRABAJO; YA    *
002600*                         NO SE TRUNCA A 2 DIGITOS EN NINGUNA   *
002700*                         COMPARACION DE SIGLO.                 *
002800* 05/27/03  CDH  TK-5377  SE CORRIGE EL CALCULO DE JUEVES       *
002900*                         ORDINAL CUANDO EL MES INICIA EN       *
003000*                         JUEVES (DIA 1).                       *
003100* 08/30/07  PQR  TK-5602  SE AGREGA VALIDACION DE FORMATO DE    *
003200*                         FECHA RECIBIDA POR LINKAGE.           *
003300* 04/14/14  JOM  TK-5944  SE AGREGA DERIVACION DEL TIPO DE      *
003400*                         FORMULARIO ESPERADO SEGUN EL ORDINAL  *
003500*                         DE JUEVES (1RO ICS213, 2DO ICS213RR,  *
003600*                         4TO ICS205, 5TO HICS259; LOS DEMAS    *
003700*                         ORDINALES CAEN A FSR).  SOLO SE USA   *
003800*                         CUANDO EL REGISTRO DE REFERENCIA NO   *
003900*                         TRAE TIPO; ESE CAMPO ES SIEMPRE       *
004000*                         AUTORITATIVO CUANDO VIENE LLENO.      *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS DIGITOS      IS "0" THRU "9"
004600     CLASS LETRAS-S-N   IS "S" "N"
004700     UPSI-0 IS SW-DEPURACION.
004800******************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*               C A M P O S   D E   T R A B A J O                *
005300******************************************************************
005400     77  WKS-SUBIDX                 PIC 9(02) COMP VALUE ZEROS.
005500 01  WKS-CAMPOS-DE-TRABAJO.
005600     02  WKS-PROGRAMA               PIC X(08) VALUE "ETOCALR".
005700     02  WKS-ANIO                   PIC 9(04) COMP.
005800     02  WKS-MES                    PIC 9(02) COMP.
005900     02  WKS-DIA                    PIC 9(02) COMP.
006000     02  WKS-ORDINAL-TRABAJO        PIC 9(02) COMP VALUE ZEROS.
006100     02  WKS-DIA-SEMANA             PIC 9(01) COMP VALUE ZEROS.
006200*        CAMPOS DEL CONGRUENCIA DE ZELLER (SOLO ARITMETICA)
006300     02  WKS-Z-MES                  PIC S9(04) COMP VALUE ZEROS.
006400     02  WKS-Z-ANIO                 PIC S9(04) COMP VALUE ZEROS.
006500     02  WKS-Z-SIGLO                PIC S9(04) COMP VALUE ZEROS.
006600     02  WKS-Z-RESTO-SIGLO          PIC S9(04) COMP VALUE ZEROS.
006700     02  WKS-Z-TERMINO-1            PIC S9(06) COMP VALUE ZEROS.
006800     02  WKS-Z-TERMINO-2            PIC S9(06) COMP VALUE ZEROS.
006900     02  WKS-Z-TERMINO-3            PIC S9(06) COMP VALUE ZEROS.
007000     02  WKS-Z-TERMINO-4            PIC S9(06) COMP VALUE ZEROS.
007100     02  WKS-Z-SUMA                 PIC S9(07) COMP VALUE ZEROS.
007200*        CONTADOR DE INCREMENTOS DIA A DIA
007300     02  WKS-VECES                  PIC 9(03) COMP VALUE ZEROS.
007400     02  WKS-BISIESTO-SW            PIC X(01) VALUE "N".
007500         88 WKS-ES-BISIESTO               VALUE "S".
007600     02  WKS-HORA-TRABAJO           PIC 9(02) COMP VALUE ZEROS.
007700     02  WKS-MINUTO-TRABAJO         PIC 9(02) COMP VALUE ZEROS.
007800*        VISTA IMPRIMIBLE DE LA FECHA DE TRABAJO, PARA ARMAR
007900*        LAS CADENAS AAAA-MM-DD DEVUELTAS POR LINKAGE
008000     02  WKS-ANIO-EDIT              PIC 9(04).
008100     02  WKS-MES-EDIT               PIC 99.
008200     02  WKS-DIA-EDIT               PIC 99.
008300     02  FILLER                     PIC X(04) VALUE SPACES.
008400******************************************************************
008500*              T A B L A   D E   D I A S   P O R   M E S          *
008600******************************************************************
008700 01  WKS-TABLA-DIAS-MES.
008800     02  WKS-DIAS-MES               PIC 9(02) COMP
008900                                     OCCURS 12 TIMES
009000                                     VALUES 31 28 31 30 31 30
009100                                            31 31 30 31 30 31.
009200*        VISTA DE DEPURACION DE LA TABLA, PARA EL DISPLAY QUE
009300*        DISPARA EL SWITCH UPSI-0 (SW-DEPURACION)
009400 01  WKS-TABLA-DIAS-MES-EDIT REDEFINES WKS-TABLA-DIAS-MES.
009500     02  WKS-DIAS-MES-EDIT          PIC 9(02) OCCURS 12 TIMES.
009600******************************************************************
009700*            F E C H A   D E   T R A B A J O   ( A A A A M M D D )*
009800******************************************************************
009900 01  WKS-FECHA-TRABAJO.
010000     02  WKS-FT-ANIO                PIC 9(04).
010100     02  WKS-FT-MES                 PIC 9(02).
010200     02  WKS-FT-DIA                 PIC 9(02).
010300     02  FILLER                     PIC X(02) VALUE SPACES.
010400*        VISTA COMPACTA AAAAMMDD PARA COMPARAR FECHAS ENTERAS
010500 01  WKS-FECHA-TRABAJO-AAAAMMDD REDEFINES WKS-FECHA-TRABAJO.
010600     02  WKS-FTC-AAAAMMDD           PIC 9(08).
010700     02  FILLER                     PIC X(02).
010800*        CAMPO DE ENTRADA AAAA-MM-DD TAL COMO LLEGA POR LINKAGE
010900 01  WKS-FECHA-TRABAJO-ALIAS.
011000     02  WKS-FTA-ANIO               PIC X(04).
011100     02  FILLER                     PIC X(01).
011200     02  WKS-FTA-MES                PIC X(02).
011300     02  FILLER                     PIC X(01).
011400     02  WKS-FTA-DIA                PIC X(02).
011500*        VISTA NUMERICA DE LA MISMA FECHA, USADA POR EL        *
011600*        CONGRUENCIA DE ZELLER Y LAS RUTINAS DE SUMA/RESTA     *
011700 01  WKS-FECHA-NUMERICA REDEFINES WKS-FECHA-TRABAJO-ALIAS.
011800     02  FILLER                     PIC X(10).
011900******************************************************************
012000 LINKAGE SECTION.
012100 01  LK-FECHA-EJERCICIO             PIC X(10).
012200 01  LK-MODO-LEGADO                 PIC X(01).
012300 01  LK-ORDINAL-JUEVES              PIC 9(01) COMP.
012400 01  LK-EJERCICIO-VALIDO            PIC X(01).
012500 01  LK-ES-ENTRENAMIENTO            PIC X(01).
012600 01  LK-VENTANA-ABRE                PIC X(16).
012700 01  LK-VENTANA-CIERRA              PIC X(16).
012800 01  LK-FECHA-PROX-EJERC            PIC X(10).
012900 01  LK-TIPO-FORM-ESPERADO          PIC X(12).
013000******************************************************************
013100 PROCEDURE DIVISION USING LK-FECHA-EJERCICIO, LK-MODO-LEGADO,
013200                          LK-ORDINAL-JUEVES,  LK-EJERCICIO-VALIDO,
013300                          LK-ES-ENTRENAMIENTO,
013400                          LK-VENTANA-ABRE,     LK-VENTANA-CIERRA,
013500                          LK-FECHA-PROX-EJERC,
013600                          LK-TIPO-FORM-ESPERADO.
013700 000-MAIN SECTION.
013800     MOVE "S"            TO LK-EJERCICIO-VALIDO
013900     MOVE "N"            TO LK-ES-ENTRENAMIENTO
014000     MOVE SPACES         TO LK-TIPO-FORM-ESPERADO
014100     MOVE LK-FECHA-EJERCICIO TO WKS-FECHA-TRABAJO-ALIAS
014200     MOVE WKS-FTA-ANIO   TO WKS-FT-ANIO
014300     MOVE WKS-FTA-MES    TO WKS-FT-MES
014400     MOVE WKS-FTA-DIA    TO WKS-FT-DIA
014500     MOVE WKS-FT-ANIO    TO WKS-ANIO
014600     MOVE WKS-FT-MES     TO WKS-MES
014700     MOVE WKS-FT-DIA     TO WKS-DIA
014800
014900     PERFORM 100-VALIDA-JUEVES
015000     IF LK-EJERCICIO-VALIDO = "S"
015100        PERFORM 200-ORDINAL-DEL-MES
015200        PERFORM 250-DERIVAR-TIPO-FORM
015300        PERFORM 300-COMPUTA-VENTANA
015400        PERFORM 400-COMPUTA-PROXIMA
015500     END-IF.
015600 000-MAIN-E. EXIT.
015700*
015800*    VALIDA QUE LA FECHA RECIBIDA CAIGA EN JUEVES, USANDO EL
015900*    CONGRUENCIA DE ZELLER (SIN FUNCIONES INTRINSECAS).
016000 100-VALIDA-JUEVES SECTION.
016100     IF WKS-MES < 3
016200        COMPUTE WKS-Z-MES  = WKS-MES + 12
016300        COMPUTE WKS-Z-ANIO = WKS-ANIO - 1
016400     ELSE
016500        MOVE WKS-MES  TO WKS-Z-MES
016600        MOVE WKS-ANIO TO WKS-Z-ANIO
016700     END-IF
016800
016900     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
017000     COMPUTE WKS-Z-RESTO-SIGLO = WKS-Z-ANIO - (WKS-Z-SIGLO * 100)
017100
017200     COMPUTE WKS-Z-TERMINO-1 =
017300               (13 * (WKS-Z-MES + 1)) / 5
017400     COMPUTE WKS-Z-TERMINO-2 = WKS-Z-RESTO-SIGLO / 4
017500     COMPUTE WKS-Z-TERMINO-3 = WKS-Z-SIGLO / 4
017600
017700     COMPUTE WKS-Z-SUMA =
017800               WKS-DIA + WKS-Z-TERMINO-1 + WKS-Z-RESTO-SIGLO +
017900               WKS-Z-TERMINO-2 + WKS-Z-TERMINO-3 -
018000               (2 * WKS-Z-SIGLO)
018100
018200     DIVIDE WKS-Z-SUMA BY 7 GIVING WKS-VECES
018300                              REMAINDER WKS-DIA-SEMANA
018400
018500*        0=SABADO 1=DOMINGO 2=LUNES 3=MARTES 4=MIERCOLES
018600*        5=JUEVES 6=VIERNES
018700     IF WKS-DIA-SEMANA NOT = 5
018800        MOVE "N" TO LK-EJERCICIO-VALIDO
018900     END-IF.
019000 100-VALIDA-JUEVES-E. EXIT.
019100*
019200*    DETERMINA QUE JUEVES DEL MES ES (1RO AL 5TO) CONTANDO
019300*    DE SIETE EN SIETE DIAS HACIA ATRAS DESDE EL DIA RECIBIDO.
019400*    EL TERCER JUEVES SE MARCA COMO ENTRENAMIENTO, SALVO QUE
019500*    VENGA ACTIVO EL MODO LEGADO.
019600 200-ORDINAL-DEL-MES SECTION.
019700     COMPUTE WKS-ORDINAL-TRABAJO = ((WKS-DIA - 1) / 7) + 1
019800     MOVE WKS-ORDINAL-TRABAJO TO LK-ORDINAL-JUEVES
019900
020000     IF WKS-ORDINAL-TRABAJO = 3 AND LK-MODO-LEGADO NOT = "S"
020100        MOVE "S" TO LK-ES-ENTRENAMIENTO
020200     END-IF.
020300 200-ORDINAL-DEL-MES-E. EXIT.
020400*
020500*    ASIGNA EL TIPO DE FORMULARIO ESPERADO SEGUN EL ORDINAL DE
020600*    JUEVES DEL MES.  EL CALIFICADOR (ETOGRD) Y EL ACUSE DE
020700*    RECIBO (ETOACK) USAN ESTE VALOR SOLO CUANDO EL REGISTRO DE
020800*    REFERENCIA NO TRAE TIPO PROPIO - ESE CAMPO ES AUTORITATIVO.
020900 250-DERIVAR-TIPO-FORM SECTION.
021000     EVALUATE WKS-ORDINAL-TRABAJO
021100        WHEN 1
021200             MOVE "ICS213"   TO LK-TIPO-FORM-ESPERADO
021300        WHEN 2
021400             MOVE "ICS213RR" TO LK-TIPO-FORM-ESPERADO
021500        WHEN 4
021600             MOVE "ICS205"   TO LK-TIPO-FORM-ESPERADO
021700        WHEN 5
021800             MOVE "HICS259"  TO LK-TIPO-FORM-ESPERADO
021900        WHEN OTHER
022000             MOVE "FSR"      TO LK-TIPO-FORM-ESPERADO
022100     END-EVALUATE.
022200 250-DERIVAR-TIPO-FORM-E. EXIT.
022300*
022400*    VENTANA DE ENTREGA: ABRE 5 DIAS ANTES A LAS 00:00, CIERRA
022500*    1 DIA DESPUES A LAS 08:00, AMBAS CALCULADAS RESTANDO Y
022600*    SUMANDO DIA POR DIA SOBRE LA FECHA DE TRABAJO.
022700 300-COMPUTA-VENTANA SECTION.
022800     MOVE WKS-FT-ANIO TO WKS-ANIO
022900     MOVE WKS-FT-MES  TO WKS-MES
023000     MOVE WKS-FT-DIA  TO WKS-DIA
023100     PERFORM 510-RESTAR-UN-DIA 5 TIMES
023200     MOVE WKS-ANIO TO WKS-ANIO-EDIT
023300     MOVE WKS-MES  TO WKS-MES-EDIT
023400     MOVE WKS-DIA  TO WKS-DIA-EDIT
023500     STRING WKS-ANIO-EDIT, "-", WKS-MES-EDIT, "-", WKS-DIA-EDIT,
023600            " 00:00" DELIMITED BY SIZE INTO LK-VENTANA-ABRE
023700
023800     MOVE WKS-FT-ANIO TO WKS-ANIO
023900     MOVE WKS-FT-MES  TO WKS-MES
024000     MOVE WKS-FT-DIA  TO WKS-DIA
024100     PERFORM 500-SUMAR-UN-DIA 1 TIMES
024200     MOVE WKS-ANIO TO WKS-ANIO-EDIT
024300     MOVE WKS-MES  TO WKS-MES-EDIT
024400     MOVE WKS-DIA  TO WKS-DIA-EDIT
024500     STRING WKS-ANIO-EDIT, "-", WKS-MES-EDIT, "-", WKS-DIA-EDIT,
024600            " 08:00" DELIMITED BY SIZE INTO LK-VENTANA-CIERRA.
024700 300-COMPUTA-VENTANA-E. EXIT.
024800*
024900*    PROXIMO EJERCICIO: 14 DIAS DESPUES CUANDO EL ORDINAL ES 2
025000*    Y NO SE ESTA EN MODO LEGADO (SE SALTA EL TERCER JUEVES DE
025100*    ENTRENAMIENTO), EN CASO CONTRARIO 7 DIAS DESPUES.
025200 400-COMPUTA-PROXIMA SECTION.
025300     MOVE WKS-FT-ANIO TO WKS-ANIO
025400     MOVE WKS-FT-MES  TO WKS-MES
025500     MOVE WKS-FT-DIA  TO WKS-DIA
025600
025700     IF WKS-ORDINAL-TRABAJO = 2 AND LK-MODO-LEGADO NOT = "S"
025800        PERFORM 500-SUMAR-UN-DIA 14 TIMES
025900     ELSE
026000        PERFORM 500-SUMAR-UN-DIA 7 TIMES
026100     END-IF
026200
026300     MOVE WKS-ANIO TO WKS-ANIO-EDIT
026400     MOVE WKS-MES  TO WKS-MES-EDIT
026500     MOVE WKS-DIA  TO WKS-DIA-EDIT
026600     STRING WKS-ANIO-EDIT, "-", WKS-MES-EDIT, "-", WKS-DIA-EDIT
026700            DELIMITED BY SIZE INTO LK-FECHA-PROX-EJERC.
026800 400-COMPUTA-PROXIMA-E. EXIT.
026900*
027000*    SUMA UN DIA A WKS-ANIO/WKS-MES/WKS-DIA, CON REDONDEO DE
027100*    MES Y ANIO Y AJUSTE DE FEBRERO EN ANIO BISIESTO.
027200 500-SUMAR-UN-DIA SECTION.
027300     PERFORM 600-MARCA-BISIESTO
027400     ADD 1 TO WKS-DIA
027500     IF WKS-ES-BISIESTO AND WKS-MES = 2
027600        IF WKS-DIA > 29
027700           MOVE 1 TO WKS-DIA
027800           ADD  1 TO WKS-MES
027900        END-IF
028000     ELSE
028100        IF WKS-DIA > WKS-DIAS-MES(WKS-MES)
028200           MOVE 1 TO WKS-DIA
028300           ADD  1 TO WKS-MES
028400        END-IF
028500     END-IF
028600     IF WKS-MES > 12
028700        MOVE 1 TO WKS-MES
028800        ADD  1 TO WKS-ANIO
028900     END-IF.
029000 500-SUMAR-UN-DIA-E. EXIT.
029100*
029200*    RESTA UN DIA A WKS-ANIO/WKS-MES/WKS-DIA, CON AJUSTE DE MES
029300*    Y ANIO ANTERIOR.
029400 510-RESTAR-UN-DIA SECTION.
029500     SUBTRACT 1 FROM WKS-DIA
029600     IF WKS-DIA = 0
029700        SUBTRACT 1 FROM WKS-MES
029800        IF WKS-MES = 0
029900           MOVE 12 TO WKS-MES
030000           SUBTRACT 1 FROM WKS-ANIO
030100        END-IF
030200        PERFORM 600-MARCA-BISIESTO
030300        IF WKS-ES-BISIESTO AND WKS-MES = 2
030400           MOVE 29 TO WKS-DIA
030500        ELSE
030600           MOVE WKS-DIAS-MES(WKS-MES) TO WKS-DIA
030700        END-IF
030800     END-IF.
030900 510-RESTAR-UN-DIA-E. EXIT.
031000*
031100*    MARCA WKS-BISIESTO-SW SEGUN LA REGLA GREGORIANA USUAL.
031200 600-MARCA-BISIESTO SECTION.
031300     MOVE "N" TO WKS-BISIESTO-SW
031400     DIVIDE WKS-ANIO BY 4   GIVING WKS-SUBIDX REMAINDER WKS-VECES
031500     IF WKS-VECES = 0
031600        MOVE "S" TO WKS-BISIESTO-SW
031700        DIVIDE WKS-ANIO BY 100 GIVING WKS-SUBIDX REMAINDER WKS-VECES
031800        IF WKS-VECES = 0
031900           MOVE "N" TO WKS-BISIESTO-SW
032000           DIVIDE WKS-ANIO BY 400 GIVING WKS-SUBIDX
032100                                  REMAINDER WKS-VECES
032200           IF WKS-VECES = 0
032300              MOVE "S" TO WKS-BISIESTO-SW
032400           END-IF
032500        END-IF
032600     END-IF.
032700 600-MARCA-BISIESTO-E. EXIT.
