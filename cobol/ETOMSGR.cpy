000100******************************************************************
000200*    COPYBOOK   ETOMSGR                                          *
000300*    REGISTRO DE MENSAJE DE PRACTICA SEMANAL ETO/ARES            *
000400*                                                                *
000500*    UN REGISTRO POR MENSAJE RECIBIDO DE WINLINK.  EL SOBRE      *
000600*    (REMITENTE, ID, TIPO, FECHA-HORA, LISTA TO/CC, LAT/LONG,    *
000700*    ID DE EJERCICIO) ES COMUN A TODOS LOS FORMULARIOS; LA       *
000800*    TABLA MSG-DATOS-FORM SE REDEFINE SEGUN EL TIPO DE FORM.     *
000900******************************************************************
001000 01  REG-MENSAJE.
001100     02  MSG-REMITENTE              PIC X(10).
001200     02  MSG-ID-MENSAJE             PIC X(12).
001300     02  MSG-TIPO                   PIC X(12).
001400     02  MSG-FECHA-HORA             PIC X(16).
001500     02  MSG-LISTA-TO-CC            PIC X(120).
001600     02  MSG-LATITUD                PIC S9(03)V9(06)
001700                                     SIGN LEADING SEPARATE.
001800     02  MSG-LONGITUD               PIC S9(03)V9(06)
001900                                     SIGN LEADING SEPARATE.
002000     02  MSG-ID-EJERCICIO           PIC X(12).
002100*    TABLA DE 20 CASILLAS DE 40 POSICIONES - UNA POR CAMPO/GRUPO
002200*    GRADUADO DEL FORMULARIO.  VER REDEFINES POR TIPO MAS ABAJO.
002300     02  MSG-DATOS-FORM.
002400         03  MSG-CASILLA            PIC X(40) OCCURS 20 TIMES.
002500     02  FILLER                     PIC X(08).
002600*
002700******************************************************************
002800*    VISTA ICS-213 - MENSAJE GENERAL                              *
002900******************************************************************
003000 01  ICS213-DATOS-FORM REDEFINES MSG-DATOS-FORM.
003100     02  ICS213-ASUNTO              PIC X(40).
003200     02  ICS213-LATITUD-FORM        PIC X(40).
003300     02  ICS213-LONGITUD-FORM       PIC X(40).
003400     02  ICS213-ORGANIZACION        PIC X(40).
003500     02  ICS213-BANDERA-EJERCICIO   PIC X(40).
003600     02  ICS213-NOMBRE-INCIDENTE    PIC X(40).
003700     02  ICS213-FORM-PARA           PIC X(40).
003800     02  ICS213-FORM-DE             PIC X(40).
003900     02  ICS213-FORM-ASUNTO         PIC X(40).
004000     02  ICS213-FORM-FECHA-HORA     PIC X(40).
004100     02  ICS213-MENSAJE-TEXTO       PIC X(40).
004200     02  ICS213-APROBADO-POR        PIC X(40).
004300     02  ICS213-PUESTO-TITULO       PIC X(40).
004400     02  FILLER                     PIC X(40) OCCURS 7 TIMES.
004500*
004600******************************************************************
004700*    VISTA ICS-213-RR - SOLICITUD DE RECURSOS                     *
004800******************************************************************
004900 01  IC2RR-DATOS-FORM REDEFINES MSG-DATOS-FORM.
005000     02  IC2RR-ASUNTO               PIC X(40).
005100     02  IC2RR-ORGANIZACION         PIC X(40).
005200     02  IC2RR-NOMBRE-INCIDENTE     PIC X(40).
005300     02  IC2RR-FECHA-HORA-ACTIVID   PIC X(40).
005400     02  IC2RR-NUMERO-SOLICITUD     PIC X(40).
005500     02  IC2RR-LUGAR-ENTREGA        PIC X(40).
005600     02  IC2RR-SUSTITUTOS           PIC X(40).
005700     02  IC2RR-SOLICITADO-POR       PIC X(40).
005800     02  IC2RR-PRIORIDAD            PIC X(40).
005900     02  IC2RR-APROBADO-POR         PIC X(40).
006000*        BLOQUE LOGISTICO/FINANCIERO - EN UN MENSAJE DE PRACTICA
006010*        DEBE LLEGAR SIEMPRE VACIO; SE DESGLOSA CAMPO POR CAMPO
006020*        (3 CASILLAS, 120 POS) PARA QUE LA CALIFICACION PUEDA
006030*        SEÑALAR CUAL DE LOS ONCE CAMPOS VINO LLENO.
006040     02  IC2RR-BLOQUE-LOG-FINANZAS.
006050         03  IC2RR-LF-NUMERO-ORDEN      PIC X(08).
006060         03  IC2RR-LF-TELEFONO-PROVEE   PIC X(12).
006070         03  IC2RR-LF-NOMBRE-PROVEE     PIC X(14).
006080         03  IC2RR-LF-POC-PROVEE        PIC X(10).
006090         03  IC2RR-LF-NOTAS-SUMINISTRO  PIC X(14).
006100         03  IC2RR-LF-AUTORIZADOR-LOG   PIC X(10).
006110         03  IC2RR-LF-FECHA-HORA-LOG    PIC X(10).
006120         03  IC2RR-LF-ORDENADO-POR      PIC X(10).
006130         03  IC2RR-LF-COMENTARIOS-FIN   PIC X(12).
006140         03  IC2RR-LF-NOMBRE-FINANZAS   PIC X(10).
006150         03  IC2RR-LF-FECHA-HORA-FIN    PIC X(10).
006200*        SIETE LINEAS DE PEDIDO: CANTIDAD(4) TIPO-RECURSO(4)
006300*        CLASE-RECURSO(4) DESCRIPCION-ITEM(14)
006400*        FECHA-HORA-SOLICITADA(14) = 40 POS
006500     02  IC2RR-LINEA-PEDIDO OCCURS 7 TIMES
006510                            INDEXED BY IC2RR-IDX.
006600         03  IC2RR-LIN-CANTIDAD     PIC X(04).
006700         03  IC2RR-LIN-TIPO         PIC X(04).
006800         03  IC2RR-LIN-CLASE        PIC X(04).
006900         03  IC2RR-LIN-ITEM         PIC X(14).
007000         03  IC2RR-LIN-FECHA-HORA   PIC X(14).
007200*
007300******************************************************************
007400*    VISTA ICS-205 - PLAN DE COMUNICACIONES POR INCIDENTE         *
007500******************************************************************
007600 01  IC205-DATOS-FORM REDEFINES MSG-DATOS-FORM.
007700     02  IC205-ASUNTO               PIC X(40).
007800     02  IC205-ORGANIZACION         PIC X(40).
007900     02  IC205-NOMBRE-INCIDENTE     PIC X(40).
008000     02  IC205-FECHA-HORA-PREP      PIC X(40).
008100     02  IC205-PERIODO-DESDE-FECHA  PIC X(40).
008200     02  IC205-PERIODO-HASTA-FECHA  PIC X(40).
008300     02  IC205-PERIODO-DESDE-HORA   PIC X(40).
008400     02  IC205-PERIODO-HASTA-HORA   PIC X(40).
008500     02  IC205-INSTRUCCIONES-ESP    PIC X(40).
008600     02  IC205-APROBADO-POR         PIC X(40).
008700     02  IC205-APROBADO-FECHA-HORA  PIC X(40).
008800     02  IC205-PAGINA-IAP           PIC X(40).
008900*        CUATRO CANALES, 80 POS POR CANAL (13 COLUMNAS DEL
009000*        FORMULARIO REAL, ZONA/GRUPO INCLUIDA):
009100*        ZONA-GRUPO(4) NUMERO(4) FUNCION(8) NOMBRE(8)
009150*        ASIGNACION(8) RX-FREQ(7) RX-NW(3) RX-TONO(5) /
009200*        TX-FREQ(7) TX-NW(3) TX-TONO(5) MODO(4) COMENTARIO(14)
009300     02  IC205-CANAL OCCURS 4 TIMES INDEXED BY IC205-IDX.
009310         03  IC205-CAN-ZONA-GRUPO   PIC X(04).
009400         03  IC205-CAN-NUMERO       PIC X(04).
009500         03  IC205-CAN-FUNCION      PIC X(08).
009600         03  IC205-CAN-NOMBRE       PIC X(08).
009700         03  IC205-CAN-ASIGNACION   PIC X(08).
009800         03  IC205-CAN-RX-FREQ      PIC X(07).
009900         03  IC205-CAN-RX-NW        PIC X(03).
010000         03  IC205-CAN-RX-TONO      PIC X(05).
010100         03  IC205-CAN-TX-FREQ      PIC X(07).
010200         03  IC205-CAN-TX-NW        PIC X(03).
010300         03  IC205-CAN-TX-TONO      PIC X(05).
010400         03  IC205-CAN-MODO         PIC X(04).
010500         03  IC205-CAN-COMENTARIO   PIC X(14).
010600*
010700******************************************************************
010800*    VISTA HICS-259 - RESUMEN DE VICTIMAS                         *
010900******************************************************************
011000 01  H259-DATOS-FORM REDEFINES MSG-DATOS-FORM.
011100     02  H259-ASUNTO                PIC X(40).
011200     02  H259-NOMBRE-INCIDENTE      PIC X(40).
011300     02  H259-FECHA-HORA-FORM       PIC X(40).
011400     02  H259-NUMERO-PERIODO        PIC X(40).
011500     02  H259-PERIODO-DESDE         PIC X(40).
011600     02  H259-PERIODO-HASTA         PIC X(40).
011700     02  H259-GERENTE-SEGUIMIENTO   PIC X(40).
011800     02  H259-NOMBRE-INSTALACION    PIC X(40).
011900*        CUATRO CATEGORIAS DE VICTIMAS, 34 POS CADA UNA:
012000*        ADULTOS(2) PEDIATRICOS(2) COMENTARIO(30)
012100     02  H259-CATEGORIA OCCURS 4 TIMES INDEXED BY H259-IDX.
012200         03  H259-CAT-ADULTOS       PIC X(02).
012300         03  H259-CAT-PEDIATRICOS   PIC X(02).
012400         03  H259-CAT-COMENTARIO    PIC X(30).
012500         03  FILLER                 PIC X(06).
012600     02  FILLER                     PIC X(40) OCCURS 8 TIMES.
012700*
012800******************************************************************
012900*    VISTA FSR - REPORTE DE SITUACION DE CAMPO                    *
013000******************************************************************
013100 01  FSR-DATOS-FORM REDEFINES MSG-DATOS-FORM.
013200     02  FSR-ASUNTO                 PIC X(40).
013300     02  FSR-ORGANIZACION           PIC X(40).
013400     02  FSR-PRECEDENCIA            PIC X(40).
013500     02  FSR-FECHA-HORA-FORM        PIC X(40).
013600     02  FSR-NUMERO-TAREA           PIC X(40).
013700     02  FSR-NECESIDAD-EMERGENTE    PIC X(40).
013800     02  FSR-CIUDAD                 PIC X(40).
013900     02  FSR-CONDADO                PIC X(40).
014000     02  FSR-TERRITORIO             PIC X(40).
014100     02  FSR-LATITUD-FORM           PIC X(40).
014200     02  FSR-LONGITUD-FORM          PIC X(40).
014300     02  FSR-COMENTARIOS-ADIC       PIC X(40).
014400     02  FSR-PUNTO-CONTACTO         PIC X(40).
014500*        CATORCE SERVICIOS, 3 CASILLAS POR GRUPO DE 5 SERVICIOS
014600*        (ESTADO(3) COMENTARIO(9) = 12 POS POR SERVICIO)
014700     02  FSR-SERVICIO OCCURS 14 TIMES INDEXED BY FSR-IDX.
014800         03  FSR-SVC-ESTADO         PIC X(03).
014900         03  FSR-SVC-COMENTARIO     PIC X(09).
015000     02  FILLER                     PIC X(112).
