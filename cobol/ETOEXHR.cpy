000100******************************************************************
000200*    COPYBOOK   ETOEXHR                                          *
000300*    CATALOGO DE EJERCICIOS SEMANALES ETO/ARES                   *
000400*                                                                *
000500*    UN REGISTRO POR EJERCICIO JUGADO, ORDENADO POR FECHA.       *
000600*    USADO POR EL PASE DE ACUSES, EL RESUMEN POR EJERCICIO Y     *
000700*    EL PASE DE INASISTENCIAS PARA UBICAR LOS ULTIMOS N          *
000800*    EJERCICIOS DEL CALENDARIO.                                  *
000900******************************************************************
001000 01  REG-EJERCICIO.
001100     02  EXH-ID-EJERCICIO           PIC X(12).
001200     02  EXH-FECHA                  PIC X(10).
001300     02  EXH-TIPO-FORM              PIC X(10).
001400     02  EXH-NOMBRE                 PIC X(30).
001500     02  EXH-DESCRIPCION            PIC X(40).
001600     02  FILLER                     PIC X(06).
